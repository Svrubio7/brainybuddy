000100***************************************************
000200*                                                 *
000300*   Working Storage For General Purpose Padded    *
000400*       Work Record - Used For Temp Sort Recs     *
000500*                                                 *
000600***************************************************
000700* 40 bytes, padded to 64 with filler for future growth.
000800*
000900* 06/01/26 vbc - Created for the study-plan conversion.
001000*
001100 01  Wsp-Work-Record.
001200     03  Wsp-Wk-Key1         pic 9(8)   comp.
001300     03  Wsp-Wk-Key2         pic 9(4)   comp.
001400     03  Wsp-Wk-Key3         pic 9(5)   comp.
001500     03  Wsp-Wk-Flag         pic x.
001600     03  filler              pic x(24).
