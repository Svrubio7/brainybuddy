000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Mutual Free Time           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp080.
001200***
001300 author.             R M Oduya.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       11/02/89.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1989, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Intersects two or more students' weekly
002700                      availability grids, honouring each one's
002800                      sleep window, and reports the contiguous
002900                      windows where all of them are free at once -
003000                      the study-group "when can we all meet" run.
003100***
003200*version.            See Prog-Name in ws.
003300***
003400*called modules.
003500*                     None.
003600***
003700*functions used.
003800*                     None.
003900*
004000* Changes:
004100* 11/02/89 rmo - 1.0.00 Created.
004200* 04/06/93 vbc -    .01 Group size raised from 10 to 20 members
004300*                       after the honours society complained.
004400* 19/07/97 fjp -    .02 Sleep window wrap-past-midnight fixed -
004500*                       was only clearing up to 23:45, never the
004600*                       early morning half.
004700* 08/09/98 lkt - Y2K.03 Reviewed - no date arithmetic in this
004800*                       program, nothing to change.
004900* 02/02/26 vbc -    .04 Rebuilt for the study-plan conversion -
005000*                       reads GRIDFILE/RULEFILE, writes FREEFILE.
005100*
005200**************************************************************************
005300*
005400 environment             division.
005500*===============================
005600*
005700 configuration section.
005800 special-names.
005900     class Wsp-Digits is "0123456789".
006000*
006100 input-output            section.
006200 file-control.
006300     select  CTLFILE    assign to  "CTLFILE"
006400             organization is line sequential
006500             file status  is  Ws-Ctl-Status.
006600     select  GRIDFILE   assign to  "GRIDFILE"
006700             organization is indexed
006800             access mode  is  sequential
006900             record key   is  Avl-User-No
007000             file status  is  Ws-Grid-Status.
007100     select  RULEFILE   assign to  "RULEFILE"
007200             organization is indexed
007300             access mode  is  random
007400             record key   is  Rul-User-No
007500             file status  is  Ws-Rule-Status.
007600     select  FREEFILE   assign to  "FREEFILE"
007700             organization is line sequential
007800             file status  is  Ws-Free-Status.
007900*
008000 data                    division.
008100*===============================
008200 file section.
008300*------------
008400*
008500 fd  CTLFILE
008600     label records are standard.
008700 01  CTLFILE-Record        pic x(80).
008800*
008900 fd  GRIDFILE
009000     label records are standard.
009100 copy  "wspgrid.cob".
009200*
009300 fd  RULEFILE
009400     label records are standard.
009500 copy  "wsprule.cob".
009600*
009700 fd  FREEFILE
009800     label records are standard.
009900 01  FREEFILE-Record        pic x(21).
010000*
010100 working-storage section.
010200*-----------------------
010300*
010400 77  Prog-Name           pic x(15) value "SP080 (1.0.04)".
010500*
010600 77  Ws-Ctl-Status       pic xx.
010700 77  Ws-Grid-Status      pic xx.
010800 77  Ws-Rule-Status      pic xx.
010900 77  Ws-Free-Status      pic xx.
011000 77  Ws-Grid-Eof-Sw      pic x   value "N".
011100     88  Ws-Grid-Eof             value "Y".
011200 77  Ws-Usr-Cnt          pic 9(2)  comp  value zero.
011300 77  Ws-Usr-Ix           pic 9(2)  comp  value zero.
011400 77  Ws-Day-Ix           pic 9    comp  value zero.
011500 77  Ws-Slot-Ix          pic 9(2)  comp  value zero.
011600 77  Ws-Scan-Ix          pic 9(2)  comp  value zero.
011700 77  Ws-Hour-Now         pic 9(2)  comp  value zero.
011800 77  Ws-Run-Start        pic 9(2)  comp  value zero.
011900 77  Ws-Run-Len          pic 9(2)  comp  value zero.
012000 77  Ws-Run-Min          pic 9(4)  comp  value zero.
012100 77  Ws-Min-Free-Min     pic 9(3)  comp  value 30.
012200*
012300 01  Ws-Usr-Cnt-Grp          pic 9(2)   comp.
012400 01  Ws-Usr-Cnt-Redef  redefines  Ws-Usr-Cnt-Grp.
012500     03  Ws-Usr-Cnt-Bin         pic 9(2)   comp.
012600 01  Ws-Slot-Ix-Grp          pic 9(2)   comp.
012700 01  Ws-Slot-Ix-Redef  redefines  Ws-Slot-Ix-Grp.
012800     03  Ws-Slot-Ix-Bin         pic 9(2)   comp.
012900 01  Ws-Run-Min-Grp          pic 9(4)   comp.
013000 01  Ws-Run-Min-Redef  redefines  Ws-Run-Min-Grp.
013100     03  Ws-Run-Min-Bin         pic 9(4)   comp.
013200*
013300 01  Ws-Ctl-Card.
013400     03  Ws-Ctl-User-Id      pic 9(5).
013500     03  Ws-Ctl-Run-Date     pic 9(8).
013600     03  Ws-Ctl-Min-Free     pic 9(3).
013700     03  filler              pic x(64).
013800*
013900 copy  "wspcall.cob".
014000*
014100* Table of every user found on GRIDFILE - up to twenty, same cap
014200* the honours society ran into back in '93.  Each row holds the
014300* student's own week of 96 char day bitmaps and sleep window.
014400*
014500 01  Ws-Usr-Tbl.
014600     03  Ws-Usr-Row  occurs 20 times
014700                      indexed by Ws-Usr-X.
014800         05  Ws-Usr-No           pic 9(5)   comp.
014900         05  Ws-Usr-Days         pic x(96)  occurs 7.
015000         05  Ws-Usr-Sleep-Start  pic 9(2)   comp.
015100         05  Ws-Usr-Sleep-End    pic 9(2)   comp.
015200*
015300* Mutual bitmap for the day currently being scanned, plus a work
015400* area so bit tests can be done a slot at a time via reference
015500* modification instead of an illegal nested-occurs redefine.
015600*
015700 01  Ws-Mutual-Day           pic x(96).
015800 01  Ws-Mutual-Ext.
015900     03  Ws-Mutual-Slot      pic x  occurs 96.
016000*
016100 01  Ws-Day-Name-Tbl.
016200     03  filler              pic x(9)  value "MONDAY   ".
016300     03  filler              pic x(9)  value "TUESDAY  ".
016400     03  filler              pic x(9)  value "WEDNESDAY".
016500     03  filler              pic x(9)  value "THURSDAY ".
016600     03  filler              pic x(9)  value "FRIDAY   ".
016700     03  filler              pic x(9)  value "SATURDAY ".
016800     03  filler              pic x(9)  value "SUNDAY   ".
016900 01  Ws-Day-Name-Redef  redefines  Ws-Day-Name-Tbl.
017000     03  Ws-Day-Name         pic x(9)  occurs 7.
017100*
017200 copy  "wspfree.cob".
017300*
017400 procedure division.
017500*===================
017600*
017700 Aa000-Main  section.
017800*******************
017900*
018000     perform  Aa010-Open-Files.
018100     perform  Aa020-Load-Users  thru  Aa020-Exit.
018200     if       Ws-Usr-Cnt >= 2
018300              perform  Aa050-Build-Mutual-Bitmap
018400                       varying  Ws-Day-Ix  from 1 by 1
018500                       until    Ws-Day-Ix > 7.
018600     perform  Aa090-Close-Files.
018700     goback.
018800*
018900 Aa010-Open-Files  section.
019000**************************
019100*
019200     open  input   CTLFILE.
019300     if    Ws-Ctl-Status not = "00"
019400           display  "SP080-01 CTLFILE WILL NOT OPEN" upon console
019500           move  16  to  return-code
019600           stop run.
019700     read     CTLFILE  into  Ws-Ctl-Card
019800              at end  continue
019900     end-read.
020000     move     Ws-Ctl-Min-Free  to  Wsc-Min-Free-Min.
020100     if       Wsc-Min-Free-Min > 0
020200              move  Wsc-Min-Free-Min  to  Ws-Min-Free-Min.
020300     open  input   GRIDFILE.
020400     if    Ws-Grid-Status not = "00"
020500        and   Ws-Grid-Status not = "05"
020600           display  "SP080-02 GRIDFILE WILL NOT OPEN" upon console
020700           move  16  to  return-code
020800           stop run.
020900     if    Ws-Grid-Status = "05"
021000           move  "Y"  to  Ws-Grid-Eof-Sw.
021100     open  input   RULEFILE.
021200     if    Ws-Rule-Status not = "00"
021300        and   Ws-Rule-Status not = "05"
021400           display  "SP080-03 RULEFILE WILL NOT OPEN" upon console
021500           move  16  to  return-code
021600           stop run.
021700     open  output  FREEFILE.
021800     if    Ws-Free-Status not = "00"
021900           display  "SP080-04 FREEFILE WILL NOT OPEN" upon console
022000           move  16  to  return-code
022100           stop run.
022200*
022300 Aa020-Load-Users  section.
022400**************************
022500*
022600     move     zero  to  Ws-Usr-Cnt.
022700     perform  Ba010-Read-One-Grid  thru  Ba010-Exit
022800              until  Ws-Grid-Eof.
022900*
023000 Aa020-Exit.  exit section.
023100*
023200 Ba010-Read-One-Grid.
023300     read     GRIDFILE  next record
023400              at end  move  "Y"  to  Ws-Grid-Eof-Sw
023500              not at end  perform  Bb010-Keep-User
023600     end-read.
023700*
023800 Ba010-Exit.  exit.
023900*
024000 Bb010-Keep-User.
024100     if       Ws-Usr-Cnt < 20
024200              add   1  to  Ws-Usr-Cnt
024300              move  Avl-User-No       to  Ws-Usr-No (Ws-Usr-Cnt)
024400              move  Avl-Day-Slots (1) to  Ws-Usr-Days (Ws-Usr-Cnt, 1)
024500              move  Avl-Day-Slots (2) to  Ws-Usr-Days (Ws-Usr-Cnt, 2)
024600              move  Avl-Day-Slots (3) to  Ws-Usr-Days (Ws-Usr-Cnt, 3)
024700              move  Avl-Day-Slots (4) to  Ws-Usr-Days (Ws-Usr-Cnt, 4)
024800              move  Avl-Day-Slots (5) to  Ws-Usr-Days (Ws-Usr-Cnt, 5)
024900              move  Avl-Day-Slots (6) to  Ws-Usr-Days (Ws-Usr-Cnt, 6)
025000              move  Avl-Day-Slots (7) to  Ws-Usr-Days (Ws-Usr-Cnt, 7)
025100              move  23                to  Ws-Usr-Sleep-Start (Ws-Usr-Cnt)
025200              move  7                 to  Ws-Usr-Sleep-End (Ws-Usr-Cnt)
025300              move  Avl-User-No       to  Rul-User-No
025400              read  RULEFILE  key is  Rul-User-No
025500                    invalid key  continue
025600                    not invalid key
025700                    move  Rul-Sleep-Start-Hr to  Ws-Usr-Sleep-Start (Ws-Usr-Cnt)
025800                    move  Rul-Sleep-End-Hr   to  Ws-Usr-Sleep-End (Ws-Usr-Cnt)
025900              end-read.
026000*
026100 Aa050-Build-Mutual-Bitmap.
026200**************************
026300*
026400     move     all "1"  to  Ws-Mutual-Day.
026500     perform  Ca010-Apply-One-User
026600              varying  Ws-Usr-Ix  from 1 by 1
026700              until    Ws-Usr-Ix > Ws-Usr-Cnt.
026800     perform  Aa060-Scan-Runs  thru  Aa060-Exit.
026900*
027000 Ca010-Apply-One-User.
027100     move     Ws-Mutual-Day  to  Ws-Mutual-Ext.
027200     perform  Cb010-Apply-One-Slot
027300              varying  Ws-Slot-Ix  from 1 by 1
027400              until    Ws-Slot-Ix > 96.
027500     move     Ws-Mutual-Ext  to  Ws-Mutual-Day.
027600*
027700 Cb010-Apply-One-Slot.
027800*
027900* Slot Ws-Slot-Ix (1-96) covers hour ((Ws-Slot-Ix-1)*15)/60 - a
028000* student is unavailable there if their own grid says so, or if
028100* the slot's hour falls inside their sleep window, wrap handled
028200* the same way the nightly allocator handles it.
028300*
028400     if       Ws-Mutual-Slot (Ws-Slot-Ix) = "1"
028500              if    Ws-Usr-Days (Ws-Usr-Ix, Ws-Day-Ix) (Ws-Slot-Ix : 1)
028600                          not = "1"
028700                    move  "0"  to  Ws-Mutual-Slot (Ws-Slot-Ix)
028800              else
028900                    compute  Ws-Hour-Now =
029000                             ((Ws-Slot-Ix - 1) * 15) / 60
029100                    if    Ws-Usr-Sleep-Start (Ws-Usr-Ix) >
029200                          Ws-Usr-Sleep-End (Ws-Usr-Ix)
029300                          if  Ws-Hour-Now >= Ws-Usr-Sleep-Start (Ws-Usr-Ix)
029400                           or Ws-Hour-Now <  Ws-Usr-Sleep-End (Ws-Usr-Ix)
029500                              move  "0"  to  Ws-Mutual-Slot (Ws-Slot-Ix)
029600                          end-if
029700                    else
029800                          if  Ws-Hour-Now >= Ws-Usr-Sleep-Start (Ws-Usr-Ix)
029900                          and Ws-Hour-Now <  Ws-Usr-Sleep-End (Ws-Usr-Ix)
030000                              move  "0"  to  Ws-Mutual-Slot (Ws-Slot-Ix)
030100                          end-if
030200                    end-if
030300              end-if
030400     end-if.
030500*
030600 Aa060-Scan-Runs  section.
030700*************************
030800*
030900* Walks the finished mutual bitmap once looking for runs of "1"
031000* at least Ws-Min-Free-Min long - the same one-pass contiguous
031100* run scan the old vacation-request print program used to find
031200* gaps in the shift roster, just on a 96 slot day instead of a
031300* calendar.
031400*
031500     move     zero  to  Ws-Run-Start.
031600     move     Ws-Mutual-Day  to  Ws-Mutual-Ext.
031700     perform  Da010-Test-One-Slot
031800              varying  Ws-Scan-Ix  from 1 by 1
031900              until    Ws-Scan-Ix > 97.
032000*
032100 Aa060-Exit.  exit section.
032200*
032300 Da010-Test-One-Slot.
032400     if       Ws-Scan-Ix <= 96
032500        and   Ws-Mutual-Slot (Ws-Scan-Ix) = "1"
032600              if    Ws-Run-Start = zero
032700                    move  Ws-Scan-Ix  to  Ws-Run-Start
032800              end-if
032900     else
033000              if    Ws-Run-Start not = zero
033100                    compute  Ws-Run-Len = Ws-Scan-Ix - Ws-Run-Start
033200                    compute  Ws-Run-Min = Ws-Run-Len * 15
033300                    if    Ws-Run-Min >= Ws-Min-Free-Min
033400                          perform  Db010-Write-One-Run
033500                    end-if
033600                    move  zero  to  Ws-Run-Start
033700              end-if
033800     end-if.
033900*
034000 Db010-Write-One-Run.
034100     move     Ws-Day-Name (Ws-Day-Ix)  to  Frs-Day-Name.
034200     compute  Frs-Start-Hh = ((Ws-Run-Start - 1) * 15) / 60.
034300     compute  Frs-Start-Mm = ((Ws-Run-Start - 1) * 15) - (Frs-Start-Hh * 60).
034400     compute  Frs-End-Hh   = ((Ws-Scan-Ix - 1) * 15) / 60.
034500     compute  Frs-End-Mm   = ((Ws-Scan-Ix - 1) * 15) - (Frs-End-Hh * 60).
034600     move     Ws-Run-Min  to  Frs-Duration-Min.
034700     write    FREEFILE-Record  from  SP-Free-Slot-Record.
034800*
034900 Aa090-Close-Files  section.
035000**************************
035100*
035200     close    CTLFILE  GRIDFILE  RULEFILE  FREEFILE.
035300*
