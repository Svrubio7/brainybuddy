000100********************************************
000200*                                          *
000300*  Record Definition For Reduced           *
000400*       Availability File (U9 - Output)    *
000500********************************************
000600*  File size 58 bytes.
000700*
000800* 09/01/26 vbc - Created.
000900* 24/01/26 vbc - Avail-Type widened to x(14) to hold
001000*                "academic_break".
001100*
001200 01  SP-Reduced-Avail-Record.
001300     03  Rav-Avail-Date        pic 9(8)   comp.
001400* ccyymmdd
001500     03  Rav-Reason            pic x(40).
001600     03  Rav-Avail-Factor      pic 9v99   comp-3.
001700* 0.00 - 1.00
001800     03  Rav-Avail-Type        pic x(14).
001850     03  filler                pic x(5).
001900* holiday/travel/
002000
002100* cluster_gap/academic_break
002200*
