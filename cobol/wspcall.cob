000100* 05/01/26 vbc - Created for the study-plan conversion, in the
000200*                shape of the accounting suite's WS-Calling-Data.
000300* 21/01/26 vbc - Added Wsc-Horizon-Days & Wsc-Min-Free-Min.
000400*
000500 01  WS-Calling-Data.
000600     03  WS-Called       pic x(8).
000700     03  WS-Caller       pic x(8).
000800     03  WS-Term-Code    pic 99.
000900     03  Wsc-Run-Date        pic 9(8)   comp.
001000* ccyymmdd, "now"
001100     03  Wsc-Run-Time        pic 9(4)   comp.
001200* hhmm, "now"
001300     03  Wsc-User-Id         pic 9(5)   comp.
001400     03  Wsc-Horizon-Days    pic 9(3)   comp.
001500* planning horizon, days
001600     03  Wsc-Min-Free-Min    pic 9(3)   comp.
001700* U8 minimum run length, default 30
