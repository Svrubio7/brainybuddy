000100********************************************
000200*                                          *
000300*  Working Storage For Date / Time Break   *
000400*     Up Used Across The Study Plan Suite   *
000500********************************************
000600*  Shared by sp010, sp015, sp030, sp040, sp045,
000700*  sp050, sp060, sp070, sp080 & sp090 - gives every
000800*  program the same Ccyymmdd / Hhmm break up and the
000900*  weekday-number working fields so date logic is not
001000*  hand rolled differently in each program.
001100*
001200* 05/01/26 vbc - Created for the study-plan conversion.
001300* 19/01/26 vbc - Added Wsp-Weekday-No & sleep-window fields.
001400*
001500 01  Wsp-Ccyymmdd            pic 9(8)   comp.
001600 01  Wsp-Ccyymmdd-Brk redefines Wsp-Ccyymmdd.
001700     03  Wsp-Ccyy            pic 9(4).
001800     03  Wsp-Mm              pic 99.
001900     03  Wsp-Dd              pic 99.
002000*
002100 01  Wsp-Hhmm                pic 9(4)   comp.
002200 01  Wsp-Hhmm-Brk  redefines Wsp-Hhmm.
002300     03  Wsp-Hh              pic 99.
002400     03  Wsp-Mi              pic 99.
002500*
002600 01  Wsp-Slot-No             pic 9(3)   comp.
002700* 0 - 95, 15 min slots
002800 01  Wsp-Slot-Grp  redefines Wsp-Slot-No.
002900     03  filler              pic 9.
003000     03  Wsp-Slot-Disp       pic 99.
003100*
003200 01  Wsp-Weekday-No          pic 9      comp.
003300* 1 = Monday .. 7 = Sunday
003400 01  Wsp-Day-Hours.
003500     03  Wsp-Day-Hour        pic s9(3)v99  comp-3  occurs 7.
003600
003700* running hours allocated that weekday
003800     03  Wsp-Day-Last-Crs    pic 9(5)      comp   occurs 7.
003900
004000* last course booked that weekday, 0 = none
004100*
004200 01  Wsp-Julian-Work.
004300     03  Wsp-Jul-Ccyy        pic 9(4).
004400     03  Wsp-Jul-Days        pic 9(3).
004500*
