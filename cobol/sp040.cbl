000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Plan Diff Report           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp040.
001200***
001300 author.             R M Okafor.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       27/03/89.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1989, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Compares the currently persisted plan against
002700                      a freshly generated one and prints what
002800                      moved - added/moved/deleted, one line per
002900                      block, trailer counts at the foot the way
003000                      the check register always closed with its
003100                      hash totals.
003200***
003300*version.            See Prog-Name in ws.
003400***
003500*called modules.
003600*                     sp045.  (diff core)
003700***
003800*functions used.
003900*                     None.
004000*
004100* Changes:
004200* 27/03/89 rmo - 1.0.00 Created.
004300* 14/10/92 fjp -    .01 File-status checked opens added.
004400* 06/06/97 lkt -    .02 Task title now looked up randomly instead
004500*                       of carried on the block record itself.
004600* 08/09/98 rmo - Y2K.03 Reviewed, no 2 digit years in this report.
004700* 19/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
004800*                       CALLs sp045 for the actual matching.
004900* 26/01/26 rmo -    .05 CURFILE/PLANFILE both switched to indexed
005000*                       by block id, matching the PLANFILE layout
005100*                       sp010 writes.
005200*
005300**************************************************************************
005400*
005500 environment             division.
005600*===============================
005700*
005800 configuration section.
005900 special-names.
006000     class Wsp-Digits is "0123456789".
006100*
006200 input-output            section.
006300 file-control.
006400     select  CURFILE    assign to  "CURFILE"
006500             organization is indexed
006600             access mode  is  sequential
006700             record key   is  Curf-Block-Id
006800             file status  is  Ws-Cur-Status.
006900     select  PLANFILE   assign to  "PLANFILE"
007000             organization is indexed
007100             access mode  is  sequential
007200             record key   is  Pln-Block-Id
007300             file status  is  Ws-Pln-Status.
007400     select  TASKFILE   assign to  "TASKFILE"
007500             organization is indexed
007600             access mode  is  random
007700             record key   is  Tsk-Task-No
007800             file status  is  Ws-Task-Status.
007900     select  DIFFRPT    assign to  "DIFFRPT"
008000             organization is line sequential
008100             file status  is  Ws-Diff-Status.
008200*
008300 data                    division.
008400*===============================
008500 file section.
008600*------------
008700*
008800 fd  CURFILE
008900     label records are standard.
009000 01  CURFILE-Record.
009100     03  Curf-Block-Id      pic 9(5)   comp.
009200     03  Curf-Task-No       pic 9(5)   comp.
009300     03  Curf-Start-Date    pic 9(8)   comp.
009400     03  Curf-Start-Time    pic 9(4)   comp.
009500     03  Curf-End-Date      pic 9(8)   comp.
009600     03  Curf-End-Time      pic 9(4)   comp.
009700     03  Curf-Block-Ix      pic 9(3)   comp.
009800     03  Curf-Pinned        pic x.
009900     03  filler             pic x(5).
010000 01  CURFILE-Redef  redefines  CURFILE-Record.
010100     03  Curfr-Key-Half     pic 9(10).
010200     03  filler             pic x(23).
010300*
010400 fd  PLANFILE
010500     label records are standard.
010600 01  PLANFILE-Record.
010700     03  Pln-Block-Id       pic 9(5)   comp.
010800     03  Pln-Task-No        pic 9(5)   comp.
010900     03  Pln-Start-Date     pic 9(8)   comp.
011000     03  Pln-Start-Time     pic 9(4)   comp.
011100     03  Pln-End-Date       pic 9(8)   comp.
011200     03  Pln-End-Time       pic 9(4)   comp.
011300     03  Pln-Block-Ix       pic 9(3)   comp.
011400     03  Pln-Pinned         pic x.
011500     03  filler             pic x(5).
011600 01  PLANFILE-Redef  redefines  PLANFILE-Record.
011700     03  Plnr-Key-Half      pic 9(10).
011800     03  filler             pic x(23).
011900*
012000 fd  TASKFILE
012100     label records are standard.
012200 copy  "wsptask.cob".
012300*
012400 fd  DIFFRPT
012500     label records are standard.
012600 01  DIFFRPT-Record         pic x(96).
012700*
012800 working-storage section.
012900*-----------------------
013000*
013100 77  Prog-Name           pic x(15) value "SP040 (1.0.05)".
013200*
013300 77  Ws-Cur-Status       pic xx.
013400 77  Ws-Pln-Status       pic xx.
013500 77  Ws-Task-Status      pic xx.
013600 77  Ws-Diff-Status      pic xx.
013700 77  Ws-Cur-Eof-Sw       pic x   value "N".
013800     88  Ws-Cur-Eof              value "Y".
013900 77  Ws-Pln-Eof-Sw       pic x   value "N".
014000     88  Ws-Pln-Eof              value "Y".
014100 77  Ws-Out-Ix           pic 9(4)  comp  value zero.
014200*
014300 01  Ws-Out-Ix-Grp           pic 9(4)   comp.
014400 01  Ws-Out-Ix-Redef  redefines  Ws-Out-Ix-Grp.
014500     03  Ws-Out-Ix-Bin          pic 9(4)   comp.
014600*
014700 copy  "wspdiff.cob".
014800*
014900 01  Ws-Sp045-Ws.
015000     03  Ws045-Old-Cnt         pic 9(3)   comp.
015100     03  Ws045-Old-Tbl         occurs 300.
015200         05  Ws045-Old-Block-Id    pic 9(5)   comp.
015300         05  Ws045-Old-Task-No     pic 9(5)   comp.
015400         05  Ws045-Old-Title       pic x(30).
015500         05  Ws045-Old-Start-Date  pic 9(8)   comp.
015600         05  Ws045-Old-Start-Time  pic 9(4)   comp.
015700         05  Ws045-Old-End-Date    pic 9(8)   comp.
015800         05  Ws045-Old-End-Time    pic 9(4)   comp.
015900     03  Ws045-New-Cnt         pic 9(3)   comp.
016000     03  Ws045-New-Tbl         occurs 300.
016100         05  Ws045-New-Block-Id    pic 9(5)   comp.
016200         05  Ws045-New-Task-No     pic 9(5)   comp.
016300         05  Ws045-New-Title       pic x(30).
016400         05  Ws045-New-Start-Date  pic 9(8)   comp.
016500         05  Ws045-New-Start-Time  pic 9(4)   comp.
016600         05  Ws045-New-End-Date    pic 9(8)   comp.
016700         05  Ws045-New-End-Time    pic 9(4)   comp.
016800     03  Ws045-Out-Cnt         pic 9(4)   comp.
016900     03  Ws045-Out-Tbl         occurs 600.
017000         05  Ws045-Out-Action        pic x(7).
017100         05  Ws045-Out-Block-Id      pic 9(5)   comp.
017200         05  Ws045-Out-Task-No       pic 9(5)   comp.
017300         05  Ws045-Out-Title         pic x(30).
017400         05  Ws045-Out-Old-Start-Dt  pic 9(8)   comp.
017500         05  Ws045-Out-Old-Start-Tm  pic 9(4)   comp.
017600         05  Ws045-Out-Old-End-Dt    pic 9(8)   comp.
017700         05  Ws045-Out-Old-End-Tm    pic 9(4)   comp.
017800         05  Ws045-Out-New-Start-Dt  pic 9(8)   comp.
017900         05  Ws045-Out-New-Start-Tm  pic 9(4)   comp.
018000         05  Ws045-Out-New-End-Dt    pic 9(8)   comp.
018100         05  Ws045-Out-New-End-Tm    pic 9(4)   comp.
018200     03  Ws045-Added-Cnt       pic 9(4)   comp.
018300     03  Ws045-Moved-Cnt       pic 9(4)   comp.
018400     03  Ws045-Deleted-Cnt     pic 9(4)   comp.
018500*
018600 procedure division.
018700*===================
018800*
018900 Aa000-Main  section.
019000*******************
019100*
019200     perform  Aa010-Open-Files.
019300     perform  Aa050-Load-Blocks.
019400     perform  Aa060-Call-Diff.
019500     perform  Aa070-Print-Diff.
019600     perform  Aa090-Close-Files.
019700     goback.
019800*
019900 Aa010-Open-Files  section.
020000*************************
020100*
020200     open  input   CURFILE.
020300     if    Ws-Cur-Status not = "00"  and  Ws-Cur-Status not = "35"
020400           display  "SP040-01 CURFILE WILL NOT OPEN" upon console
020500           move  16  to  return-code
020600           stop run.
020700     open  input   PLANFILE.
020800     if    Ws-Pln-Status not = "00"
020900           display  "SP040-02 PLANFILE WILL NOT OPEN" upon console
021000           move  16  to  return-code
021100           stop run.
021200     open  input   TASKFILE.
021300     if    Ws-Task-Status not = "00"
021400           display  "SP040-03 TASKFILE WILL NOT OPEN" upon console
021500           move  16  to  return-code
021600           stop run.
021700     open  output  DIFFRPT.
021800     if    Ws-Diff-Status not = "00"
021900           display  "SP040-04 DIFFRPT WILL NOT OPEN" upon console
022000           move  16  to  return-code
022100           stop run.
022200     if       Ws-Cur-Status = "35"
022300              move  "Y"  to  Ws-Cur-Eof-Sw.
022400*
022500 Aa050-Load-Blocks  section.
022600**************************
022700*
022800     move     zero  to  Ws045-Old-Cnt  Ws045-New-Cnt.
022900     perform  Ba010-Read-One-Cur  thru  Ba010-Exit
023000              until  Ws-Cur-Eof.
023100     perform  Ba020-Read-One-Pln  thru  Ba020-Exit
023200              until  Ws-Pln-Eof.
023300*
023400 Ba010-Read-One-Cur.
023500     read     CURFILE  next record
023600              at end  move  "Y"  to  Ws-Cur-Eof-Sw
023700              not at end  perform  Bb010-Keep-Cur
023800     end-read.
023900*
024000 Ba010-Exit.  exit.
024100*
024200 Bb010-Keep-Cur.
024300     if       Ws045-Old-Cnt < 300
024400              add   1  to  Ws045-Old-Cnt
024500              move  Curf-Block-Id    to  Ws045-Old-Block-Id (Ws045-Old-Cnt)
024600              move  Curf-Task-No     to  Ws045-Old-Task-No (Ws045-Old-Cnt)
024700              move  Curf-Start-Date  to  Ws045-Old-Start-Date (Ws045-Old-Cnt)
024800              move  Curf-Start-Time  to  Ws045-Old-Start-Time (Ws045-Old-Cnt)
024900              move  Curf-End-Date    to  Ws045-Old-End-Date (Ws045-Old-Cnt)
025000              move  Curf-End-Time    to  Ws045-Old-End-Time (Ws045-Old-Cnt)
025100              move  Curf-Task-No     to  Tsk-Task-No
025200              perform  Cc010-Look-Up-Title
025300              move  Tsk-Title        to  Ws045-Old-Title (Ws045-Old-Cnt).
025400*
025500 Ba020-Read-One-Pln.
025600     read     PLANFILE  next record
025700              at end  move  "Y"  to  Ws-Pln-Eof-Sw
025800              not at end  perform  Bb020-Keep-Pln
025900     end-read.
026000*
026100 Ba020-Exit.  exit.
026200*
026300 Bb020-Keep-Pln.
026400     if       Ws045-New-Cnt < 300
026500              add   1  to  Ws045-New-Cnt
026600              move  Pln-Block-Id    to  Ws045-New-Block-Id (Ws045-New-Cnt)
026700              move  Pln-Task-No     to  Ws045-New-Task-No (Ws045-New-Cnt)
026800              move  Pln-Start-Date  to  Ws045-New-Start-Date (Ws045-New-Cnt)
026900              move  Pln-Start-Time  to  Ws045-New-Start-Time (Ws045-New-Cnt)
027000              move  Pln-End-Date    to  Ws045-New-End-Date (Ws045-New-Cnt)
027100              move  Pln-End-Time    to  Ws045-New-End-Time (Ws045-New-Cnt)
027200              move  Pln-Task-No     to  Tsk-Task-No
027300              perform  Cc010-Look-Up-Title
027400              move  Tsk-Title       to  Ws045-New-Title (Ws045-New-Cnt).
027500*
027600 Cc010-Look-Up-Title.
027700     read     TASKFILE
027800              invalid key  move  spaces  to  Tsk-Title
027900     end-read.
028000*
028100 Aa060-Call-Diff  section.
028200************************
028300*
028400     call     "sp045"  using  Ws-Sp045-Ws.
028500*
028600 Aa070-Print-Diff  section.
028700************************
028800*
028900     perform  Dd010-Print-One-Line  thru  Dd010-Exit
029000              varying  Ws-Out-Ix  from 1 by 1
029100              until    Ws-Out-Ix > Ws045-Out-Cnt.
029200*
029300     move     Ws045-Added-Cnt    to  Dift-Added-Cnt.
029400     move     Ws045-Moved-Cnt    to  Dift-Moved-Cnt.
029500     move     Ws045-Deleted-Cnt  to  Dift-Deleted-Cnt.
029600     write    DIFFRPT-Record  from  SP-Plan-Diff-Trailer.
029700*
029800 Dd010-Print-One-Line.
029900     move     spaces  to  SP-Plan-Diff-Line.
030000     move     Ws045-Out-Action (Ws-Out-Ix)        to  Dif-Action.
030100     move     Ws045-Out-Block-Id (Ws-Out-Ix)      to  Dif-Block-Id.
030200     move     Ws045-Out-Title (Ws-Out-Ix)         to  Dif-Task-Title.
030300     move     Ws045-Out-Old-Start-Dt (Ws-Out-Ix)  to  Dif-Old-Start-Date.
030400     move     Ws045-Out-Old-Start-Tm (Ws-Out-Ix)  to  Dif-Old-Start-Time.
030500     move     Ws045-Out-Old-End-Dt (Ws-Out-Ix)    to  Dif-Old-End-Date.
030600     move     Ws045-Out-Old-End-Tm (Ws-Out-Ix)    to  Dif-Old-End-Time.
030700     move     Ws045-Out-New-Start-Dt (Ws-Out-Ix)  to  Dif-New-Start-Date.
030800     move     Ws045-Out-New-Start-Tm (Ws-Out-Ix)  to  Dif-New-Start-Time.
030900     move     Ws045-Out-New-End-Dt (Ws-Out-Ix)    to  Dif-New-End-Date.
031000     move     Ws045-Out-New-End-Tm (Ws-Out-Ix)    to  Dif-New-End-Time.
031100     write    DIFFRPT-Record  from  SP-Plan-Diff-Line.
031200*
031300 Dd010-Exit.  exit.
031400*
031500 Aa090-Close-Files  section.
031600**************************
031700*
031800     close    CURFILE  PLANFILE  TASKFILE  DIFFRPT.
031900*
