000100*****************************************************************
000200*                                                               *
000300*            Study Plan Batch Engine - Insights Report          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp070.
001200***
001300 author.             D N Farah.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       05/04/88.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1988, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Nightly insights report - week's planned vs
002700                      actual study hours, a deadline risk score per
002800                      active task, and a fourteen day load curve so
002900                      the student can see the crunch coming.
003000***
003100*version.            See Prog-Name in ws.
003200***
003300*called modules.
003400*                     sp019.  (date arithmetic)
003500***
003600*functions used.
003700*                     None.
003800*
003900* Changes:
004000* 05/04/88 dnf - 1.0.00 Created.
004100* 14/11/92 fjp -    .01 Load curve widened from 7 to 14 days on
004200*                       request of the advising office.
004300* 23/08/96 lkt -    .02 Risk table now sorted highest risk first -
004400*                       used to be file order, nobody could read it.
004500* 08/09/98 vbc - Y2K.03 Reviewed - all date math now via sp019,
004600*                       no 2 digit years handled here.
004700* 29/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
004800*                       weekly insight, risk score and load curve
004900*                       sections all in one INSTRPT run.
005000*
005100**************************************************************************
005200*
005300 environment             division.
005400*===============================
005500*
005600 configuration section.
005700 special-names.
005800     class Wsp-Digits is "0123456789".
005900*
006000 input-output            section.
006100 file-control.
006200     select  CTLFILE    assign to  "CTLFILE"
006300             organization is line sequential
006400             file status  is  Ws-Ctl-Status.
006500     select  TASKFILE   assign to  "TASKFILE"
006600             organization is indexed
006700             access mode  is  sequential
006800             record key   is  Tsk-Task-No
006900             file status  is  Ws-Task-Status.
007000     select  LOGFILE    assign to  "LOGFILE"
007100             organization is indexed
007200             access mode  is  sequential
007300             record key   is  Log-Log-Id
007400             file status  is  Ws-Log-Status.
007500     select  PLANFILE   assign to  "PLANFILE"
007600             organization is indexed
007700             access mode  is  sequential
007800             record key   is  Pln-Block-Id
007900             file status  is  Ws-Pln-Status.
008000     select  INSTRPT    assign to  "INSTRPT"
008100             organization is line sequential
008200             file status  is  Ws-Ins-Status.
008300*
008400 data                    division.
008500*===============================
008600 file section.
008700*------------
008800*
008900 fd  CTLFILE
009000     label records are standard.
009100 01  CTLFILE-Record        pic x(80).
009200*
009300 fd  TASKFILE
009400     label records are standard.
009500 copy  "wsptask.cob".
009600*
009700 fd  LOGFILE
009800     label records are standard.
009900 copy  "wsplog.cob".
010000*
010100 fd  PLANFILE
010200     label records are standard.
010300 01  PLANFILE-Record.
010400     03  Pln-Block-Id       pic 9(5)   comp.
010500     03  Pln-Task-No        pic 9(5)   comp.
010600     03  Pln-Start-Date     pic 9(8)   comp.
010700     03  Pln-Start-Time     pic 9(4)   comp.
010800     03  Pln-End-Date       pic 9(8)   comp.
010900     03  Pln-End-Time       pic 9(4)   comp.
011000     03  Pln-Block-Ix       pic 9(3)   comp.
011100     03  Pln-Pinned         pic x.
011200     03  filler             pic x(5).
011300 01  PLANFILE-Redef  redefines  PLANFILE-Record.
011400     03  Plnr-Key-Half      pic 9(10).
011500     03  filler             pic x(23).
011600*
011700 fd  INSTRPT
011800     label records are standard.
011900 01  INSTRPT-Record         pic x(96).
012000*
012100 working-storage section.
012200*-----------------------
012300*
012400 77  Prog-Name           pic x(15) value "SP070 (1.0.04)".
012500*
012600 77  Ws-Ctl-Status       pic xx.
012700 77  Ws-Task-Status      pic xx.
012800 77  Ws-Log-Status       pic xx.
012900 77  Ws-Pln-Status       pic xx.
013000 77  Ws-Ins-Status       pic xx.
013100 77  Ws-Task-Eof-Sw      pic x   value "N".
013200     88  Ws-Task-Eof             value "Y".
013300 77  Ws-Log-Eof-Sw       pic x   value "N".
013400     88  Ws-Log-Eof              value "Y".
013500 77  Ws-Pln-Eof-Sw       pic x   value "N".
013600     88  Ws-Pln-Eof              value "Y".
013700 77  Ws-Log-Cnt          pic 9(4)  comp  value zero.
013800 77  Ws-Pln-Cnt          pic 9(3)  comp  value zero.
013900 77  Ws-Risk-Cnt         pic 9(3)  comp  value zero.
014000 77  Ws-Log-Ix           pic 9(4)  comp  value zero.
014100 77  Ws-Pln-Ix           pic 9(3)  comp  value zero.
014200 77  Ws-Risk-Ix          pic 9(3)  comp  value zero.
014300 77  Ws-Day-Ix           pic 9(2)  comp  value zero.
014400 77  Ws-Swap-Sw          pic x     value "N".
014500     88  Ws-Swapped              value "Y".
014600*
014700 01  Ws-Log-Cnt-Grp          pic 9(4)   comp.
014800 01  Ws-Log-Cnt-Redef  redefines  Ws-Log-Cnt-Grp.
014900     03  Ws-Log-Cnt-Bin         pic 9(4)   comp.
015000 01  Ws-Pln-Cnt-Grp          pic 9(3)   comp.
015100 01  Ws-Pln-Cnt-Redef  redefines  Ws-Pln-Cnt-Grp.
015200     03  Ws-Pln-Cnt-Bin         pic 9(3)   comp.
015300 01  Ws-Risk-Cnt-Grp          pic 9(3)   comp.
015400 01  Ws-Risk-Cnt-Redef  redefines  Ws-Risk-Cnt-Grp.
015500     03  Ws-Risk-Cnt-Bin        pic 9(3)   comp.
015600*
015700 01  Ws-Ctl-Card.
015800     03  Ws-Ctl-User-Id      pic 9(5).
015900     03  Ws-Ctl-Run-Date     pic 9(8).
016000     03  filler              pic x(67).
016100*
016200 copy  "wspcall.cob".
016300*
016400 01  Ws-Sp019-Ws.
016500     03  Ws019-Function      pic 9      comp.
016600     03  Ws019-Date-1        pic 9(8)   comp.
016700     03  Ws019-Date-2        pic 9(8)   comp.
016800     03  Ws019-Days          pic s9(5)  comp.
016900     03  Ws019-Weekday       pic 9      comp.
017000     03  Ws019-Result-Date   pic 9(8)   comp.
017100     03  Ws019-Reply         pic x.
017200*
017300* Working copy of every logged time entry, held once so the
017400* weekly and risk sections can both scan it without re-reading
017500* LOGFILE - the same trick sp060 uses for its ratio pass.
017600*
017700 01  Ws-Log-Tbl.
017800     03  Ws-Log-Row  occurs 500 times
017900                      indexed by Ws-Log-X.
018000         05  Ws-Log-Tsk-No       pic 9(5)   comp.
018100         05  Ws-Log-Date         pic 9(8)   comp.
018200         05  Ws-Log-Time         pic 9(4)   comp.
018300         05  Ws-Log-Dur-Min      pic 9(4)v99  comp-3.
018400*
018500* Working copy of every persisted block, likewise held once for
018600* both the weekly-insight window scan and the load-curve buckets.
018700*
018800 01  Ws-Pln-Tbl.
018900     03  Ws-Pln-Row  occurs 300 times
019000                      indexed by Ws-Pln-X.
019100         05  Ws-Pln-Start-Date   pic 9(8)   comp.
019200         05  Ws-Pln-Start-Time   pic 9(4)   comp.
019300         05  Ws-Pln-End-Date     pic 9(8)   comp.
019400         05  Ws-Pln-End-Time     pic 9(4)   comp.
019500*
019600* Risk table, filled task by task and bubble-sorted highest risk
019700* first before it goes to print.
019800*
019900 01  Ws-Risk-Tbl.
020000     03  Ws-Risk-Row  occurs 300 times
020100                      indexed by Ws-Risk-X.
020200         05  Ws-Risk-Task-No     pic 9(5)   comp.
020300         05  Ws-Risk-Title       pic x(30).
020400         05  Ws-Risk-Remain-Hrs  pic 9(3)v9   comp-3.
020500         05  Ws-Risk-Due-Hrs     pic 9(5)v9   comp-3.
020600         05  Ws-Risk-Score       pic 9v99     comp-3.
020700*
020800 01  Ws-Risk-Save-Row.
020900     03  Ws-Rsv-Task-No      pic 9(5)   comp.
021000     03  Ws-Rsv-Title        pic x(30).
021100     03  Ws-Rsv-Remain-Hrs   pic 9(3)v9   comp-3.
021200     03  Ws-Rsv-Due-Hrs      pic 9(5)v9   comp-3.
021300     03  Ws-Rsv-Score        pic 9v99     comp-3.
021400*
021500* Date/time-to-elapsed-minutes conversion work area, shared by
021600* ZZ070-Convert-Date - elapsed minutes since 01/01/1900 gives
021700* every section a common yardstick for "is this inside the week"
021800* and "how many hours until due" without special-casing midnight.
021900*
022000 77  Ws-Cnv-Date         pic 9(8)     comp.
022100 77  Ws-Cnv-Time         pic 9(4)     comp.
022200 77  Ws-Cnv-Total-Min    pic s9(9)    comp.
022300 77  Ws-Cnv-Hh           pic 99       comp.
022400 77  Ws-Cnv-Mm           pic 99       comp.
022500*
022600 77  Ws-Week-Start-Min   pic s9(9)    comp.
022700 77  Ws-Week-End-Min     pic s9(9)    comp.
022800 77  Ws-Now-Min          pic s9(9)    comp.
022900 77  Ws-Planned-Min      pic 9(7)v99   comp-3.
023000 77  Ws-Actual-Min       pic 9(7)v99   comp-3.
023100 77  Ws-Est-Hrs          pic 9(3)v99   comp-3.
023200 77  Ws-Logged-Min       pic 9(7)v99   comp-3.
023300 77  Ws-Logged-Hrs       pic 9(5)v99   comp-3.
023400 77  Ws-Remain-Hrs       pic s9(4)v99  comp-3.
023500 77  Ws-Due-Min          pic s9(9)     comp.
023600 77  Ws-Due-Hrs          pic s9(6)v9   comp-3.
023700 77  Ws-Avail-Hrs        pic s9(6)v9   comp-3.
023800 77  Ws-Risk-Wk          pic s9v99     comp-3.
023900*
024000 01  Ws-Day-Date         pic 9(8)   comp.
024100 01  Ws-Load-Hrs         pic 9(3)v9   comp-3.
024200*
024300 copy  "wspinsgt.cob".
024400*
024500 procedure division.
024600*===================
024700*
024800 Aa000-Main  section.
024900*******************
025000*
025100     perform  Aa010-Open-Files.
025200     perform  Aa015-Read-Control-Card.
025300     perform  Aa020-Load-Logs  thru  Aa020-Exit.
025400     perform  Aa025-Load-Plan  thru  Aa025-Exit.
025500     perform  Aa050-Weekly-Insight.
025600     perform  Aa060-Risk-Scores  thru  Aa060-Exit.
025700     perform  Aa070-Load-Curve.
025800     perform  Aa090-Close-Files.
025900     goback.
026000*
026100 Aa010-Open-Files  section.
026200**************************
026300*
026400     open  input   CTLFILE.
026500     if    Ws-Ctl-Status not = "00"
026600           display  "SP070-01 CTLFILE WILL NOT OPEN" upon console
026700           move  16  to  return-code
026800           stop run.
026900     open  input   TASKFILE.
027000     if    Ws-Task-Status not = "00"
027100           display  "SP070-02 TASKFILE WILL NOT OPEN" upon console
027200           move  16  to  return-code
027300           stop run.
027400     open  input   LOGFILE.
027500     if    Ws-Log-Status not = "00"
027600        and   Ws-Log-Status not = "05"
027700           display  "SP070-03 LOGFILE WILL NOT OPEN" upon console
027800           move  16  to  return-code
027900           stop run.
028000     if    Ws-Log-Status = "05"
028100           move  "Y"  to  Ws-Log-Eof-Sw.
028200     open  input   PLANFILE.
028300     if    Ws-Pln-Status not = "00"
028400        and   Ws-Pln-Status not = "35"
028500           display  "SP070-04 PLANFILE WILL NOT OPEN" upon console
028600           move  16  to  return-code
028700           stop run.
028800     if    Ws-Pln-Status = "35"
028900           move  "Y"  to  Ws-Pln-Eof-Sw.
029000     open  output  INSTRPT.
029100     if    Ws-Ins-Status not = "00"
029200           display  "SP070-05 INSTRPT WILL NOT OPEN" upon console
029300           move  16  to  return-code
029400           stop run.
029500*
029600 Aa015-Read-Control-Card.
029700     read     CTLFILE  into  Ws-Ctl-Card
029800              at end
029900              display  "SP070-06 CTLFILE EMPTY" upon console
030000              move  16  to  return-code
030100              stop run
030200     end-read.
030300     move     Ws-Ctl-User-Id      to  Wsc-User-Id.
030400     move     Ws-Ctl-Run-Date     to  Wsc-Run-Date.
030500     move     zero                to  Wsc-Run-Time.
030600*
030700 Aa020-Load-Logs  section.
030800*************************
030900*
031000     move     zero  to  Ws-Log-Cnt.
031100     perform  Ba010-Read-One-Log  thru  Ba010-Exit
031200              until  Ws-Log-Eof.
031300*
031400 Aa020-Exit.  exit section.
031500*
031600 Ba010-Read-One-Log.
031700     read     LOGFILE  next record
031800              at end  move  "Y"  to  Ws-Log-Eof-Sw
031900              not at end  perform  Bb010-Keep-Log
032000     end-read.
032100*
032200 Ba010-Exit.  exit.
032300*
032400 Bb010-Keep-Log.
032500     if       Ws-Log-Cnt < 500
032600              add   1  to  Ws-Log-Cnt
032700              move  Log-Task-No       to  Ws-Log-Tsk-No (Ws-Log-Cnt)
032800              move  Log-Log-Date      to  Ws-Log-Date (Ws-Log-Cnt)
032900              move  Log-Log-Time      to  Ws-Log-Time (Ws-Log-Cnt)
033000              move  Log-Duration-Min  to  Ws-Log-Dur-Min (Ws-Log-Cnt).
033100*
033200 Aa025-Load-Plan  section.
033300*************************
033400*
033500     move     zero  to  Ws-Pln-Cnt.
033600     perform  Bc010-Read-One-Pln  thru  Bc010-Exit
033700              until  Ws-Pln-Eof.
033800*
033900 Aa025-Exit.  exit section.
034000*
034100 Bc010-Read-One-Pln.
034200     read     PLANFILE  next record
034300              at end  move  "Y"  to  Ws-Pln-Eof-Sw
034400              not at end  perform  Bd010-Keep-Pln
034500     end-read.
034600*
034700 Bc010-Exit.  exit.
034800*
034900 Bd010-Keep-Pln.
035000     if       Ws-Pln-Cnt < 300
035100              add   1  to  Ws-Pln-Cnt
035200              move  Pln-Start-Date  to  Ws-Pln-Start-Date (Ws-Pln-Cnt)
035300              move  Pln-Start-Time  to  Ws-Pln-Start-Time (Ws-Pln-Cnt)
035400              move  Pln-End-Date    to  Ws-Pln-End-Date (Ws-Pln-Cnt)
035500              move  Pln-End-Time    to  Ws-Pln-End-Time (Ws-Pln-Cnt).
035600*
035700 Aa050-Weekly-Insight  section.
035800******************************
035900*
036000* Week runs from the run date's midnight for seven days - the
036100* nightly job always reports on the week that starts tonight.
036200*
036300     move     Wsc-Run-Date   to  Ws-Cnv-Date.
036400     move     zero           to  Ws-Cnv-Time.
036500     perform  Zz070-Convert-Date.
036600     move     Ws-Cnv-Total-Min  to  Ws-Week-Start-Min.
036700*
036800     move     1              to  Ws019-Function.
036900     move     Wsc-Run-Date   to  Ws019-Date-1.
037000     move     7              to  Ws019-Days.
037100     call     "sp019"  using  Ws-Sp019-Ws.
037200     move     Ws019-Result-Date  to  Ws-Cnv-Date.
037300     move     zero               to  Ws-Cnv-Time.
037400     perform  Zz070-Convert-Date.
037500     move     Ws-Cnv-Total-Min  to  Ws-Week-End-Min.
037600*
037700     move     zero  to  Ws-Planned-Min  Ws-Actual-Min.
037800     perform  Ca010-Score-One-Block
037900              varying  Ws-Pln-Ix  from 1 by 1
038000              until    Ws-Pln-Ix > Ws-Pln-Cnt.
038100     perform  Ca020-Score-One-Log
038200              varying  Ws-Log-Ix  from 1 by 1
038300              until    Ws-Log-Ix > Ws-Log-Cnt.
038400*
038500     move     Wsc-Run-Date  to  Wkl-Week-Start.
038600     compute  Wkl-Planned-Hours rounded = Ws-Planned-Min / 60.
038700     compute  Wkl-Actual-Hours  rounded = Ws-Actual-Min  / 60.
038800     if       Wkl-Planned-Hours > 0
038900              compute  Wkl-Completion-Rate rounded =
039000                       Wkl-Actual-Hours / Wkl-Planned-Hours
039100     else
039200              move  zero  to  Wkl-Completion-Rate
039300     end-if.
039400     move     spaces  to  SP-Weekly-Print-Line.
039500     move     Wkl-Week-Start       to  Wklp-Week-Start.
039600     move     Wkl-Planned-Hours    to  Wklp-Planned-Hours.
039700     move     Wkl-Actual-Hours     to  Wklp-Actual-Hours.
039800     move     Wkl-Completion-Rate  to  Wklp-Completion-Rate.
039900     write    INSTRPT-Record  from  SP-Weekly-Print-Line.
040000*
040100 Ca010-Score-One-Block.
040200     move     Ws-Pln-Start-Date (Ws-Pln-Ix)  to  Ws-Cnv-Date.
040300     move     Ws-Pln-Start-Time (Ws-Pln-Ix)  to  Ws-Cnv-Time.
040400     perform  Zz070-Convert-Date.
040500     move     Ws-Cnv-Total-Min  to  Ws-Now-Min.
040600     if       Ws-Now-Min not < Ws-Week-Start-Min
040700              move  Ws-Pln-End-Date (Ws-Pln-Ix)  to  Ws-Cnv-Date
040800              move  Ws-Pln-End-Time (Ws-Pln-Ix)  to  Ws-Cnv-Time
040900              perform  Zz070-Convert-Date
041000              if    Ws-Cnv-Total-Min not > Ws-Week-End-Min
041100                    add  Ws-Cnv-Total-Min  to  Ws-Planned-Min
041200                    subtract  Ws-Now-Min  from  Ws-Planned-Min
041300              end-if
041400     end-if.
041500*
041600 Ca020-Score-One-Log.
041700     move     Ws-Log-Date (Ws-Log-Ix)  to  Ws-Cnv-Date.
041800     move     Ws-Log-Time (Ws-Log-Ix)  to  Ws-Cnv-Time.
041900     perform  Zz070-Convert-Date.
042000     if       Ws-Cnv-Total-Min not < Ws-Week-Start-Min
042100        and   Ws-Log-Dur-Min (Ws-Log-Ix) > 0
042200              add   Ws-Log-Dur-Min (Ws-Log-Ix)  to  Ws-Actual-Min.
042300*
042400 Aa060-Risk-Scores  section.
042500***************************
042600*
042700     move     zero  to  Ws-Risk-Cnt.
042800     read     TASKFILE  next record
042900              at end  move  "Y"  to  Ws-Task-Eof-Sw
043000     end-read.
043100     perform  Da010-Score-One-Task  thru  Da010-Exit
043200              until  Ws-Task-Eof.
043300     perform  Ea010-Sort-Risk-Table.
043400     perform  Fa010-Print-One-Risk  thru  Fa010-Exit
043500              varying  Ws-Risk-Ix  from 1 by 1
043600              until    Ws-Risk-Ix > Ws-Risk-Cnt.
043700*
043800 Aa060-Exit.  exit section.
043900*
044000 Da010-Score-One-Task.
044100     if       Tsk-Status = "active"
044200              perform  Da020-Compute-Risk.
044300     read     TASKFILE  next record
044400              at end  move  "Y"  to  Ws-Task-Eof-Sw
044500     end-read.
044600*
044700 Da010-Exit.  exit.
044800*
044900 Da020-Compute-Risk.
045000     move     Tsk-Est-Hours  to  Ws-Est-Hrs.
045100     if       Ws-Est-Hrs = zero
045200              move  1.00  to  Ws-Est-Hrs.
045300     move     zero  to  Ws-Logged-Min.
045400     perform  Db010-Sum-One-Log
045500              varying  Ws-Log-Ix  from 1 by 1
045600              until    Ws-Log-Ix > Ws-Log-Cnt.
045700     compute  Ws-Logged-Hrs = Ws-Logged-Min / 60.
045800     compute  Ws-Remain-Hrs = Ws-Est-Hrs - Ws-Logged-Hrs.
045900     if       Ws-Remain-Hrs < 0
046000              move  zero  to  Ws-Remain-Hrs.
046100*
046200     move     Wsc-Run-Date   to  Ws-Cnv-Date.
046300     move     Wsc-Run-Time   to  Ws-Cnv-Time.
046400     perform  Zz070-Convert-Date.
046500     move     Ws-Cnv-Total-Min  to  Ws-Now-Min.
046600     move     Tsk-Due-Date   to  Ws-Cnv-Date.
046700     move     Tsk-Due-Time   to  Ws-Cnv-Time.
046800     perform  Zz070-Convert-Date.
046900     compute  Ws-Due-Min = Ws-Cnv-Total-Min - Ws-Now-Min.
047000     compute  Ws-Due-Hrs = Ws-Due-Min / 60.
047100     if       Ws-Due-Hrs < 0
047200              move  zero  to  Ws-Due-Hrs.
047300     compute  Ws-Avail-Hrs rounded = Ws-Due-Hrs * 6 / 24.
047400*
047500     if       Ws-Remain-Hrs <= 0
047600              move  zero  to  Ws-Risk-Wk
047700     else
047800        if    Ws-Avail-Hrs <= 0
047900              move  1  to  Ws-Risk-Wk
048000        else
048100              compute  Ws-Risk-Wk rounded =
048200                       1 - (Ws-Avail-Hrs / (Ws-Remain-Hrs * 1.5))
048300              if    Ws-Risk-Wk > 1
048400                    move  1  to  Ws-Risk-Wk
048500              end-if
048600              if    Ws-Risk-Wk < 0
048700                    move  zero  to  Ws-Risk-Wk
048800              end-if
048900        end-if
049000     end-if.
049100*
049200     if       Ws-Risk-Cnt < 300
049300              add   1  to  Ws-Risk-Cnt
049400              move  Tsk-Task-No     to  Ws-Risk-Task-No (Ws-Risk-Cnt)
049500              move  Tsk-Title       to  Ws-Risk-Title (Ws-Risk-Cnt)
049600              move  Ws-Remain-Hrs   to  Ws-Risk-Remain-Hrs (Ws-Risk-Cnt)
049700              move  Ws-Due-Hrs      to  Ws-Risk-Due-Hrs (Ws-Risk-Cnt)
049800              move  Ws-Risk-Wk      to  Ws-Risk-Score (Ws-Risk-Cnt).
049900*
050000 Db010-Sum-One-Log.
050100     if       Ws-Log-Tsk-No (Ws-Log-Ix) = Tsk-Task-No
050200              add   Ws-Log-Dur-Min (Ws-Log-Ix)  to  Ws-Logged-Min.
050300*
050400 Ea010-Sort-Risk-Table.
050500*
050600* Plain exchange sort, highest risk first - the table tops out
050700* at 300 rows so a smarter sort was never worth the code.
050800*
050900     move     "Y"  to  Ws-Swap-Sw.
051000     perform  Ec010-One-Pass  thru  Ec010-Exit
051100              until  Ws-Swap-Sw = "N".
051200*
051300 Ec010-One-Pass.
051400     move     "N"  to  Ws-Swap-Sw.
051500     perform  Ed010-Compare-Adjacent
051600              varying  Ws-Risk-Ix  from 1 by 1
051700              until    Ws-Risk-Ix >= Ws-Risk-Cnt.
051800*
051900 Ec010-Exit.  exit.
052000*
052100 Ed010-Compare-Adjacent.
052200     if       Ws-Risk-Score (Ws-Risk-Ix) <
052300              Ws-Risk-Score (Ws-Risk-Ix + 1)
052400              perform  Ee010-Swap-Rows.
052500*
052600 Ee010-Swap-Rows.
052700     move     Ws-Risk-Row (Ws-Risk-Ix)      to  Ws-Risk-Save-Row.
052800     move     Ws-Risk-Row (Ws-Risk-Ix + 1)  to  Ws-Risk-Row (Ws-Risk-Ix).
052900     move     Ws-Risk-Save-Row              to  Ws-Risk-Row (Ws-Risk-Ix + 1).
053000     move     "Y"  to  Ws-Swap-Sw.
053100*
053200 Fa010-Print-One-Risk.
053300     move     Ws-Risk-Task-No (Ws-Risk-Ix)     to  Rsk-Task-No.
053400     move     Ws-Risk-Title (Ws-Risk-Ix)       to  Rsk-Title.
053500     move     Ws-Risk-Remain-Hrs (Ws-Risk-Ix)  to  Rsk-Remaining-Hours.
053600     move     Ws-Risk-Due-Hrs (Ws-Risk-Ix)     to  Rsk-Hours-Until-Due.
053700     move     Ws-Risk-Score (Ws-Risk-Ix)       to  Rsk-Risk-Score.
053800     move     spaces  to  SP-Risk-Print-Line.
053900     move     Rsk-Task-No           to  Rskp-Task-No.
054000     move     Rsk-Title             to  Rskp-Title.
054100     move     Rsk-Remaining-Hours   to  Rskp-Remaining-Hours.
054200     move     Rsk-Hours-Until-Due   to  Rskp-Hours-Until-Due.
054300     move     Rsk-Risk-Score        to  Rskp-Risk-Score.
054400     write    INSTRPT-Record  from  SP-Risk-Print-Line.
054500*
054600 Fa010-Exit.  exit.
054700*
054800 Aa070-Load-Curve  section.
054900**************************
055000*
055100* Fourteen days from the run date, one line per day, summing
055200* the hours of every block that starts that calendar day.
055300*
055400     move     Wsc-Run-Date  to  Ws-Day-Date.
055500     perform  Ga010-One-Day
055600              varying  Ws-Day-Ix  from 1 by 1
055700              until    Ws-Day-Ix > 14.
055800*
055900 Ga010-One-Day.
056000     move     zero  to  Ws-Load-Hrs.
056100     perform  Gb010-Add-One-Block
056200              varying  Ws-Pln-Ix  from 1 by 1
056300              until    Ws-Pln-Ix > Ws-Pln-Cnt.
056400*
056500     move     Ws-Day-Date    to  Ldc-Curve-Date.
056600     move     Ws-Load-Hrs    to  Ldc-Planned-Hours.
056700     move     spaces  to  SP-Load-Print-Line.
056800     move     Ldc-Curve-Date     to  Ldcp-Curve-Date.
056900     move     Ldc-Planned-Hours  to  Ldcp-Planned-Hours.
057000     write    INSTRPT-Record  from  SP-Load-Print-Line.
057100*
057200     move     1             to  Ws019-Function.
057300     move     Ws-Day-Date   to  Ws019-Date-1.
057400     move     1             to  Ws019-Days.
057500     call     "sp019"  using  Ws-Sp019-Ws.
057600     move     Ws019-Result-Date  to  Ws-Day-Date.
057700*
057800 Gb010-Add-One-Block.
057900     if       Ws-Pln-Start-Date (Ws-Pln-Ix) = Ws-Day-Date
058000              compute  Ws-Load-Hrs rounded =
058100                       Ws-Load-Hrs +
058200                       ((Ws-Pln-End-Time (Ws-Pln-Ix)
058300                         - Ws-Pln-Start-Time (Ws-Pln-Ix)) / 100).
058400*
058500 Zz070-Convert-Date  section.
058600****************************
058700*
058800* Turns a Ws-Cnv-Date/Ws-Cnv-Time pair into elapsed minutes since
058900* 01/01/1900 so any two instants can be compared or subtracted
059000* with plain arithmetic, dates and times together.
059100*
059200     move     2              to  Ws019-Function.
059300     move     19000101       to  Ws019-Date-1.
059400     move     Ws-Cnv-Date    to  Ws019-Date-2.
059500     call     "sp019"  using  Ws-Sp019-Ws.
059600     compute  Ws-Cnv-Total-Min = Ws019-Days * 1440.
059700     divide   Ws-Cnv-Time  by 100  giving  Ws-Cnv-Hh
059800              remainder  Ws-Cnv-Mm.
059900     compute  Ws-Cnv-Total-Min =
060000              Ws-Cnv-Total-Min + (Ws-Cnv-Hh * 60) + Ws-Cnv-Mm.
060100*
060200 Aa090-Close-Files  section.
060300**************************
060400*
060500     close    CTLFILE  TASKFILE  LOGFILE  PLANFILE  INSTRPT.
060600*
