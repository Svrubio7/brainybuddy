000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Review Scheduler           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp030.
001200***
001300 author.             S M Reyes.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       14/02/87.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1987, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Spaced-repetition review scheduler for exam
002700                      tasks - SM-2, run with a fixed assumed
002800                      recall quality since nobody has sat the
002900                      exam yet to grade themselves against.
003000***
003100*version.            See Prog-Name in ws.
003200***
003300*called modules.
003400*                     sp019.  (date arithmetic)
003500***
003600*functions used.
003700*                     None.
003800*
003900* Changes:
004000* 14/02/87 smr - 1.0.00 Created.
004100* 03/03/91 fjp -    .01 Cram review on exam-date-minus-1 added,
004200*                       requested by the tutoring desk.
004300* 21/06/95 lkt -    .02 Review count capped at 20 - one task with
004400*                       a five year old exam date ran away.
004500* 08/09/98 vbc - Y2K.03 Interval stepping now via sp019, no more
004600*                       home-grown day math with 2 digit years.
004700* 17/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
004800*                       EF/repetitions/interval tracked per task.
004900* 25/01/26 rmo -    .05 Assumed quality moved to a 77 item so the
005000*                       what-if simulator can be pointed at it
005100*                       later without touching this program.
005200*
005300**************************************************************************
005400*
005500 environment             division.
005600*===============================
005700*
005800 configuration section.
005900 special-names.
006000     class Wsp-Digits is "0123456789".
006100*
006200 input-output            section.
006300 file-control.
006400     select  CTLFILE    assign to  "CTLFILE"
006500             organization is line sequential
006600             file status  is  Ws-Ctl-Status.
006700     select  TASKFILE   assign to  "TASKFILE"
006800             organization is indexed
006900             access mode  is  sequential
007000             record key   is  Tsk-Task-No
007100             file status  is  Ws-Task-Status.
007200     select  REVWFILE   assign to  "REVWFILE"
007300             organization is line sequential
007400             file status  is  Ws-Revw-Status.
007500*
007600 data                    division.
007700*===============================
007800 file section.
007900*------------
008000*
008100 fd  CTLFILE
008200     label records are standard.
008300 01  CTLFILE-Record        pic x(80).
008400*
008500 fd  TASKFILE
008600     label records are standard.
008700 copy  "wsptask.cob".
008800*
008900 fd  REVWFILE
009000     label records are standard.
009100 copy  "wsprvw.cob".
009200*
009300 working-storage section.
009400*-----------------------
009500*
009600 77  Prog-Name           pic x(15) value "SP030 (1.0.05)".
009700*
009800 77  Ws-Ctl-Status       pic xx.
009900 77  Ws-Task-Status      pic xx.
010000 77  Ws-Revw-Status      pic xx.
010100 77  Ws-Task-Eof-Sw      pic x   value "N".
010200     88  Ws-Task-Eof             value "Y".
010300 77  Ws-Assumed-Quality  pic 9   comp  value 4.
010400 77  Ws-Rep-No           pic 9(3)  comp  value zero.
010500 77  Ws-Review-Cnt       pic 9(3)  comp  value zero.
010600*
010700 01  Ws-Ctl-Card.
010800     03  Ws-Ctl-User-Id      pic 9(5).
010900     03  Ws-Ctl-Run-Date     pic 9(8).
011000     03  filler              pic x(67).
011100*
011200 01  Ws-Start-Date           pic 9(8)   comp.
011300 01  Ws-Start-Date-Redef  redefines  Ws-Start-Date.
011400     03  Ws-Start-Date-Bin   pic 9(8)   comp.
011500 01  Ws-Cur-Date             pic 9(8)   comp.
011600 01  Ws-Exam-Date            pic 9(8)   comp.
011700 01  Ws-Prior-Date           pic 9(8)   comp.
011800 01  Ws-Cram-Date            pic 9(8)   comp.
011900*
012000 01  Ws-Easiness             pic 9v99   comp-3.
012100 01  Ws-Easiness-Redef  redefines  Ws-Easiness.
012200     03  Ws-Easiness-Bin     pic 9v99   comp-3.
012300 01  Ws-Repetitions           pic 9(3)  comp.
012350 01  Ws-Repetitions-Redef  redefines  Ws-Repetitions.
012360     03  Ws-Repetitions-Bin  pic 9(3)  comp.
012400 01  Ws-Interval-Days         pic 9(3)  comp.
012500*
012600 01  Ws-Sp019-Ws.
012700     03  Ws019-Function      pic 9      comp.
012800     03  Ws019-Date-1        pic 9(8)   comp.
012900     03  Ws019-Date-2        pic 9(8)   comp.
013000     03  Ws019-Days          pic s9(5)  comp.
013100     03  Ws019-Weekday       pic 9      comp.
013200     03  Ws019-Result-Date   pic 9(8)   comp.
013300     03  Ws019-Reply         pic x.
013400*
013500 procedure division.
013600*===================
013700*
013800 Aa000-Main  section.
013900*******************
014000*
014100     perform  Aa010-Open-Files.
014200     perform  Aa015-Read-Control-Card.
014300     perform  Aa050-Generate-Reviews  thru  Aa050-Exit
014400              until  Ws-Task-Eof.
014500     perform  Aa090-Close-Files.
014600     goback.
014700*
014800 Aa010-Open-Files  section.
014900*************************
015000*
015100     open  input   CTLFILE.
015200     if    Ws-Ctl-Status not = "00"
015300           display  "SP030-01 CTLFILE WILL NOT OPEN" upon console
015400           move  16  to  return-code
015500           stop run.
015600     open  input   TASKFILE.
015700     if    Ws-Task-Status not = "00"
015800           display  "SP030-02 TASKFILE WILL NOT OPEN" upon console
015900           move  16  to  return-code
016000           stop run.
016100     open  output  REVWFILE.
016200     if    Ws-Revw-Status not = "00"
016300           display  "SP030-03 REVWFILE WILL NOT OPEN" upon console
016400           move  16  to  return-code
016500           stop run.
016600*
016700 Aa015-Read-Control-Card.
016800     read     CTLFILE  into  Ws-Ctl-Card
016900              at end
017000              display  "SP030-04 CTLFILE EMPTY" upon console
017100              move  16  to  return-code
017200              stop run
017300     end-read.
017400     move     Ws-Ctl-Run-Date  to  Ws-Start-Date.
017500*
017600 Aa050-Generate-Reviews  section.
017700*******************************
017800*
017900     read     TASKFILE  next record
018000              at end  move  "Y"  to  Ws-Task-Eof-Sw
018100              not at end  perform  Ba010-Test-Task
018200     end-read.
018300*
018400 Aa050-Exit.  exit section.
018500*
018600 Ba010-Test-Task.
018700     if       Tsk-Status = "active"
018800        and   Tsk-Task-Type = "exam"
018900        and   Tsk-Due-Date > Ws-Start-Date
019000              perform  Ba020-Run-One-Task.
019100*
019200 Ba020-Run-One-Task.
019300     move     2.50   to  Ws-Easiness.
019400     move     zero   to  Ws-Repetitions.
019500     move     zero   to  Ws-Interval-Days.
019600     move     Ws-Start-Date  to  Ws-Cur-Date.
019700     move     Tsk-Due-Date   to  Ws-Exam-Date.
019800     move     zero           to  Ws-Rep-No  Ws-Review-Cnt.
019900     move     Ws-Start-Date  to  Ws-Prior-Date.
020000*
020100     perform  Bb020-Emit-One-Review  thru  Bb020-Exit
020200              until  Ws-Cur-Date not < Ws-Exam-Date
020300              or     Ws-Review-Cnt >= 20.
020400*
020500     perform  Bc010-Maybe-Cram-Review.
020600*
020700 Bb020-Emit-One-Review.
020800     add      1  to  Ws-Rep-No.
020900     perform  Bb030-Write-Review.
021000     perform  Bb010-Compute-Next-Review  thru  Bb010-Exit.
021100     move     1  to  Ws019-Function.
021200     move     Ws-Cur-Date       to  Ws019-Date-1.
021300     move     Ws-Interval-Days  to  Ws019-Days.
021400     call     "sp019"  using  Ws-Sp019-Ws.
021500     move     Ws019-Result-Date  to  Ws-Cur-Date.
021600*
021700 Bb020-Exit.  exit.
021800*
021900 Bb030-Write-Review.
022000     move     Tsk-Task-No     to  Rvw-Task-No.
022100     move     Ws-Cur-Date     to  Rvw-Review-Date.
022200     move     Ws-Rep-No       to  Rvw-Repetition-No.
022300     move     Ws-Interval-Days  to  Rvw-Expected-Interval.
022400     write    SP-Review-Block-Record.
022500     add      1  to  Ws-Review-Cnt.
022600     move     Ws-Cur-Date  to  Ws-Prior-Date.
022700*
022800 Bb010-Compute-Next-Review  section.
022900***********************************
023000*
023100* Pure SM-2 step - clamp quality, recompute easiness, then the
023200* repetitions/interval ladder (1st review = 1 day, 2nd = 6 days,
023300* after that interval times the (updated) easiness, rounded).
023400*
023500     if       Ws-Assumed-Quality > 5
023600              move  5  to  Ws-Assumed-Quality.
023700*
023800     compute  Ws-Easiness  rounded =
023900              Ws-Easiness
024000              + (0.1 - (5 - Ws-Assumed-Quality)
024100                       * (0.08 + (5 - Ws-Assumed-Quality) * 0.02)).
024200     if       Ws-Easiness < 1.3
024300              move  1.3  to  Ws-Easiness.
024400*
024500     if       Ws-Assumed-Quality < 3
024600              move  zero  to  Ws-Repetitions
024700              move  1     to  Ws-Interval-Days
024800     else
024900              add   1  to  Ws-Repetitions
025000              evaluate Ws-Repetitions
025100                   when  1  move  1  to  Ws-Interval-Days
025200                   when  2  move  6  to  Ws-Interval-Days
025300                   when  other
025400                        compute  Ws-Interval-Days  rounded =
025500                                 Ws-Interval-Days * Ws-Easiness
025600                        if  Ws-Interval-Days < 1
025700                            move  1  to  Ws-Interval-Days
025800                        end-if
025900              end-evaluate.
026000*
026100 Bb010-Exit.  exit section.
026200*
026300 Bc010-Maybe-Cram-Review.
026400*
026500* If the last emitted review lands earlier than exam date minus
026600* one day, tack on a final cram review right before the exam.
026700*
026800     move     1   to  Ws019-Function.
026900     move     Ws-Exam-Date  to  Ws019-Date-1.
027000     compute  Ws019-Days  =  0 - 1.
027100     call     "sp019"  using  Ws-Sp019-Ws.
027200     move     Ws019-Result-Date  to  Ws-Cram-Date.
027300*
027400     if       Ws-Review-Cnt = zero
027500        or    Ws-Prior-Date < Ws-Cram-Date
027600              move  Ws-Cram-Date  to  Ws-Cur-Date
027700              move  1             to  Ws-Interval-Days
027800              add   1             to  Ws-Rep-No
027900              perform  Bb030-Write-Review.
028000*
028100 Aa090-Close-Files  section.
028200**************************
028300*
028400     close    CTLFILE  TASKFILE  REVWFILE.
028500*
