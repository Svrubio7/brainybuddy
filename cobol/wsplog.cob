000100********************************************
000200*                                          *
000300*  Record Definition For Time Log File     *
000400*     Uses Log-Log-Id as key                *
000500********************************************
000600*  File size 24 bytes padded to 30 by filler.
000700*
000800* 07/01/26 vbc - Created.
000900* 10/08/26 kob - Dropped SP-Time-Log-Hdr-Record - LOGFILE holds
001000*                one flat record type only, no header row was
001100*                ever written or read against it.
001200*
001300 01  SP-Time-Log-Record.
001400     03  Log-Log-Id            pic 9(5)   comp.
001500     03  Log-Task-No           pic 9(5)   comp.
001600     03  Log-Log-Date          pic 9(8)   comp.
001700* ccyymmdd of start
001800     03  Log-Log-Time          pic 9(4)   comp.
001900* hhmm of start
002000     03  Log-Duration-Min      pic 9(4)v99  comp-3.
002100     03  filler                pic x(6).
002200*
