000100********************************************
000200*                                          *
000300*  Record Definition For Review Block      *
000400*       File (Spaced Repetition, U3)       *
000500********************************************
000600*  File size 20 bytes.
000700*
000800* 08/01/26 vbc - Created.
000900*
001000 01  SP-Review-Block-Record.
001100     03  Rvw-Task-No           pic 9(5)   comp.
001200     03  Rvw-Review-Date       pic 9(8)   comp.
001300* ccyymmdd
001400     03  Rvw-Repetition-No     pic 9(3)   comp.
001500* 0 based
001600     03  Rvw-Expected-Interval pic 9(3)   comp.
001700* days
001800     03  filler                pic x(3).
001900*
