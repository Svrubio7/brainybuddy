000100*****************************************************************
000200*                                                               *
000300*        Study Plan Batch Engine - Estimation Learning          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp060.
001200***
001300 author.             L K Tan.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       19/03/91.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1991, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Works out how far a student's estimate of the
002700                      hours a task will take is from the hours they
002800                      actually logged against it, one multiplier per
002900                      course/type combination - so U1's next run can
003000                      inflate or shrink an estimate accordingly.
003100***
003200*version.            See Prog-Name in ws.
003300***
003400*called modules.
003500*                     None.
003600***
003700*functions used.
003800*                     None.
003900*
004000* Changes:
004100* 19/03/91 lkt - 1.0.00 Created.
004200* 11/05/94 fjp -    .01 Multiplier clamp widened from [0.75,2.0] to
004300*                       [0.5,3.0] at the tutoring desk's request -
004400*                       some lab courses were pegging the old ceiling.
004500* 02/10/97 lkt -    .02 Zero-sample course/type combos no longer
004600*                       written to MULTFILE - was cluttering the
004700*                       report with "1.00 (0)" lines nobody read.
004800* 08/09/98 vbc - Y2K.03 Reviewed - no 2 digit years handled here.
004900* 26/01/26 rmo -    .04 Rebuilt for the study-plan conversion - reads
005000*                       TASKFILE/LOGFILE, writes one MULTFILE record
005100*                       per course/type combination.
005200*
005300**************************************************************************
005400*
005500 environment             division.
005600*===============================
005700*
005800 configuration section.
005900 special-names.
006000     class Wsp-Digits is "0123456789".
006100*
006200 input-output            section.
006300 file-control.
006400     select  TASKFILE   assign to  "TASKFILE"
006500             organization is indexed
006600             access mode  is  sequential
006700             record key   is  Tsk-Task-No
006800             file status  is  Ws-Task-Status.
006900     select  LOGFILE    assign to  "LOGFILE"
007000             organization is indexed
007100             access mode  is  sequential
007200             record key   is  Log-Log-Id
007300             file status  is  Ws-Log-Status.
007400     select  MULTFILE   assign to  "MULTFILE"
007500             organization is line sequential
007600             file status  is  Ws-Mult-Status.
007700*
007800 data                    division.
007900*===============================
008000 file section.
008100*------------
008200*
008300 fd  TASKFILE
008400     label records are standard.
008500 copy  "wsptask.cob".
008600*
008700 fd  LOGFILE
008800     label records are standard.
008900 copy  "wsplog.cob".
009000*
009100 fd  MULTFILE
009200     label records are standard.
009300 copy  "wspmult.cob".
009400*
009500 working-storage section.
009600*-----------------------
009700*
009800 77  Prog-Name           pic x(15) value "SP060 (1.0.04)".
009900*
010000 77  Ws-Task-Status      pic xx.
010100 77  Ws-Log-Status       pic xx.
010200 77  Ws-Mult-Status      pic xx.
010300 77  Ws-Task-Eof-Sw      pic x   value "N".
010400     88  Ws-Task-Eof             value "Y".
010500 77  Ws-Log-Eof-Sw       pic x   value "N".
010600     88  Ws-Log-Eof              value "Y".
010700 77  Ws-Log-Cnt          pic 9(4)  comp  value zero.
010800 77  Ws-Grp-Cnt          pic 9(3)  comp  value zero.
010900 77  Ws-Log-Ix           pic 9(4)  comp  value zero.
011000 77  Ws-Grp-Ix           pic 9(3)  comp  value zero.
011100 77  Ws-Actual-Min       pic 9(6)v99  comp-3  value zero.
011200 77  Ws-Actual-Hrs       pic 9(4)v99  comp-3  value zero.
011300 77  Ws-One-Ratio        pic 9(3)v9999  comp-3  value zero.
011400*
011500 01  Ws-Log-Cnt-Grp          pic 9(4)   comp.
011600 01  Ws-Log-Cnt-Redef  redefines  Ws-Log-Cnt-Grp.
011700     03  Ws-Log-Cnt-Bin         pic 9(4)   comp.
011800 01  Ws-Grp-Cnt-Grp          pic 9(3)   comp.
011900 01  Ws-Grp-Cnt-Redef  redefines  Ws-Grp-Cnt-Grp.
012000     03  Ws-Grp-Cnt-Bin         pic 9(3)   comp.
012100 01  Ws-Actual-Min-Grp       pic 9(6)v99  comp-3.
012200 01  Ws-Actual-Min-Redef  redefines  Ws-Actual-Min-Grp.
012300     03  Ws-Actual-Min-Pk       pic 9(6)v99  comp-3.
012400*
012500* Every logged time entry read off LOGFILE, held so a task's total
012600* can be summed without a second pass of the file.
012700*
012800 01  Ws-Log-Tbl.
012900     03  Ws-Log-Row  occurs 500 times
013000                      indexed by Ws-Log-X.
013100         05  Ws-Log-Tsk-No       pic 9(5)   comp.
013200         05  Ws-Log-Dur-Min      pic 9(4)v99  comp-3.
013300*
013400* One row per distinct course/type combination seen among completed
013500* tasks - accumulates the ratio-sum and sample count U6 reports on.
013600*
013700 01  Ws-Grp-Tbl.
013800     03  Ws-Grp-Row  occurs 50 times
013900                      indexed by Ws-Grp-X.
014000         05  Ws-Grp-Course-No    pic 9(5)   comp.
014100         05  Ws-Grp-Task-Type    pic x(10).
014200         05  Ws-Grp-Ratio-Sum    pic 9(6)v9999  comp-3.
014300         05  Ws-Grp-Sample-Cnt   pic 9(4)   comp.
014400*
014500 procedure division.
014600*===================
014700*
014800 Aa000-Main  section.
014900*******************
015000*
015100     perform  Aa010-Open-Files.
015200     perform  Aa020-Load-Logs  thru  Aa020-Exit.
015300     perform  Aa050-Accumulate-Ratios  thru  Aa050-Exit
015400              until  Ws-Task-Eof.
015500     perform  Aa070-Compute-Multipliers.
015600     perform  Aa090-Write-Report.
015700     perform  Aa095-Close-Files.
015800     goback.
015900*
016000 Aa010-Open-Files  section.
016100**************************
016200*
016300     open  input   TASKFILE.
016400     if    Ws-Task-Status not = "00"
016500           display  "SP060-01 TASKFILE WILL NOT OPEN" upon console
016600           move  16  to  return-code
016700           stop run.
016800     open  input   LOGFILE.
016900     if    Ws-Log-Status not = "00"
017000        and   Ws-Log-Status not = "05"
017100           display  "SP060-02 LOGFILE WILL NOT OPEN" upon console
017200           move  16  to  return-code
017300           stop run.
017400     if    Ws-Log-Status = "05"
017500           move  "Y"  to  Ws-Log-Eof-Sw.
017600     open  output  MULTFILE.
017700     if    Ws-Mult-Status not = "00"
017800           display  "SP060-03 MULTFILE WILL NOT OPEN" upon console
017900           move  16  to  return-code
018000           stop run.
018100*
018200 Aa020-Load-Logs  section.
018300*************************
018400*
018500* Pulls the whole time-log file into memory once, so a task's actual
018600* minutes can be totalled with a table scan instead of a re-read of
018700* LOGFILE for every task on TASKFILE - same trick pyrgstr used for
018800* the deductions table before printing payslips.
018900*
019000     move     zero  to  Ws-Log-Cnt.
019100     perform  Ba010-Read-One-Log  thru  Ba010-Exit
019200              until  Ws-Log-Eof.
019300*
019400 Aa020-Exit.  exit section.
019500*
019600 Ba010-Read-One-Log.
019700     read     LOGFILE  next record
019800              at end  move  "Y"  to  Ws-Log-Eof-Sw
019900              not at end  perform  Bb010-Keep-Log
020000     end-read.
020100*
020200 Ba010-Exit.  exit.
020300*
020400 Bb010-Keep-Log.
020500     if       Ws-Log-Cnt < 500
020600              add   1  to  Ws-Log-Cnt
020700              move  Log-Task-No       to  Ws-Log-Tsk-No (Ws-Log-Cnt)
020800              move  Log-Duration-Min  to  Ws-Log-Dur-Min (Ws-Log-Cnt).
020900*
021000 Aa050-Accumulate-Ratios  section.
021100*********************************
021200*
021300     read     TASKFILE  next record
021400              at end  move  "Y"  to  Ws-Task-Eof-Sw
021500              not at end  perform  Ca010-Test-Task
021600     end-read.
021700*
021800 Aa050-Exit.  exit section.
021900*
022000 Ca010-Test-Task.
022100     if       Tsk-Status = "completed"
022200        and   Tsk-Est-Hours > 0
022300              perform  Ca020-Score-One-Task.
022400*
022500 Ca020-Score-One-Task.
022600     perform  Da010-Find-Or-Add-Group  thru  Da010-Exit.
022700     move     zero  to  Ws-Actual-Min.
022800     perform  Db010-Sum-One-Log  thru  Db010-Exit
022900              varying  Ws-Log-Ix  from 1 by 1
023000              until    Ws-Log-Ix > Ws-Log-Cnt.
023100     compute  Ws-Actual-Hrs = Ws-Actual-Min / 60.
023200     if       Ws-Actual-Hrs > 0
023300              compute  Ws-One-Ratio rounded =
023400                       Ws-Actual-Hrs / Tsk-Est-Hours
023500              add   Ws-One-Ratio  to  Ws-Grp-Ratio-Sum (Ws-Grp-Ix)
023600              add   1             to  Ws-Grp-Sample-Cnt (Ws-Grp-Ix).
023700*
023800 Da010-Find-Or-Add-Group.
023900*
024000* Linear scan for an existing course/type row - table is small
024100* enough (50 combos) that an index would be more trouble than it is
024200* worth, the same call maps09 makes over its rate table.
024300*
024400     move     zero  to  Ws-Grp-Ix.
024500     perform  Dc010-Scan-One-Group  thru  Dc010-Exit
024600              varying  Ws-Grp-X  from 1 by 1
024700              until    Ws-Grp-X > Ws-Grp-Cnt
024800                 or    Ws-Grp-Ix not = zero.
024900     if       Ws-Grp-Ix = zero
025000              add   1  to  Ws-Grp-Cnt
025100              move  Ws-Grp-Cnt          to  Ws-Grp-Ix
025200              move  Tsk-Course-No       to  Ws-Grp-Course-No (Ws-Grp-Ix)
025300              move  Tsk-Task-Type       to  Ws-Grp-Task-Type (Ws-Grp-Ix)
025400              move  zero                to  Ws-Grp-Ratio-Sum (Ws-Grp-Ix)
025500              move  zero                to  Ws-Grp-Sample-Cnt (Ws-Grp-Ix).
025600*
025700 Da010-Exit.  exit.
025800*
025900 Dc010-Scan-One-Group.
026000     if       Ws-Grp-Course-No (Ws-Grp-X) = Tsk-Course-No
026100        and   Ws-Grp-Task-Type (Ws-Grp-X) = Tsk-Task-Type
026200              set   Ws-Grp-Ix  to  Ws-Grp-X.
026300*
026400 Dc010-Exit.  exit.
026500*
026600 Db010-Sum-One-Log.
026700     if       Ws-Log-Tsk-No (Ws-Log-Ix) = Tsk-Task-No
026800              add   Ws-Log-Dur-Min (Ws-Log-Ix)  to  Ws-Actual-Min.
026900*
027000 Db010-Exit.  exit.
027100*
027200 Aa070-Compute-Multipliers  section.
027300***********************************
027400*
027500* Clamps the averaged ratio into the shop's [0.5, 3.0] band before
027600* it is offered up as next term's estimating multiplier.
027700*
027800     perform  Ea010-Clamp-One-Group  thru  Ea010-Exit
027900              varying  Ws-Grp-Ix  from 1 by 1
028000              until    Ws-Grp-Ix > Ws-Grp-Cnt.
028100*
028200 Ea010-Clamp-One-Group.
028300     if       Ws-Grp-Sample-Cnt (Ws-Grp-Ix) > 0
028400              compute  Ws-Grp-Ratio-Sum (Ws-Grp-Ix) rounded =
028500                       Ws-Grp-Ratio-Sum (Ws-Grp-Ix)
028600                       / Ws-Grp-Sample-Cnt (Ws-Grp-Ix)
028700              if    Ws-Grp-Ratio-Sum (Ws-Grp-Ix) < 0.5
028800                    move  0.5  to  Ws-Grp-Ratio-Sum (Ws-Grp-Ix)
028900              end-if
029000              if    Ws-Grp-Ratio-Sum (Ws-Grp-Ix) > 3.0
029100                    move  3.0  to  Ws-Grp-Ratio-Sum (Ws-Grp-Ix)
029200              end-if.
029300*
029400 Ea010-Exit.  exit.
029500*
029600 Aa090-Write-Report  section.
029700****************************
029800*
029900     perform  Fa010-Write-One-Group  thru  Fa010-Exit
030000              varying  Ws-Grp-Ix  from 1 by 1
030100              until    Ws-Grp-Ix > Ws-Grp-Cnt.
030200*
030300 Fa010-Write-One-Group.
030400     if       Ws-Grp-Sample-Cnt (Ws-Grp-Ix) > 0
030500              move  Ws-Grp-Course-No (Ws-Grp-Ix)   to  Mul-Course-No
030600              move  Ws-Grp-Task-Type (Ws-Grp-Ix)   to  Mul-Task-Type
030700              move  Ws-Grp-Ratio-Sum (Ws-Grp-Ix)   to  Mul-Multiplier
030800              move  Ws-Grp-Sample-Cnt (Ws-Grp-Ix)  to  Mul-Sample-Cnt
030900              write  SP-Multiplier-Record.
031000*
031100 Fa010-Exit.  exit.
031200*
031300 Aa095-Close-Files  section.
031400***************************
031500*
031600     close    TASKFILE  LOGFILE  MULTFILE.
031700*
