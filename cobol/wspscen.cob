000100********************************************
000200*                                          *
000300*  Record Definition For What-If Scenario  *
000400*       Parameter (U5 - Input)             *
000500********************************************
000600*
000700* 11/01/26 vbc - Created.
000800* 26/01/26 vbc - Add-Commitment weekday list widened to 7 occurs.
000900*
001000 01  SP-Scenario-Record.
001100     03  Scn-Scenario-Type       pic x(16).
001200* add_commitment / remove_hours /
001300
001400* add_task / change_deadline
001500     03  Scn-Weekday-Cnt         pic 9      comp.
001600     03  Scn-Weekday-List        pic 9      comp   occurs 7.
001700* 0=Mon..6=Sun
001800     03  Scn-Start-Hour          pic 99     comp.
001900* dflt 0
002000     03  Scn-End-Hour            pic 99     comp.
002100* dflt 24
002200     03  Scn-Reduce-Hours        pic 9(2)v9  comp-3.
002300     03  Scn-New-Task-No         pic s9(5)  comp.
002400* synthesised
002500     03  Scn-Target-Task-No      pic 9(5)   comp.
002600     03  Scn-New-Deadline-Date   pic 9(8)   comp.
002700     03  Scn-New-Deadline-Time   pic 9(4)   comp.
002800     03  filler                 pic x(4).
002900*
