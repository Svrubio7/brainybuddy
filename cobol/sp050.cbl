000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - What-If Simulator          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp050.
001200***
001300 author.             R M Okafor.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       11/09/89.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1989, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Runs a hypothetical change through the U1
002700                      allocation engine against a scratch copy of
002800                      tonight's inputs and reports what would move
002900                      against the plan actually on file - nothing
003000                      here is ever saved back, the way the old
003100                      what-if payroll run never touched YTD.
003200***
003300*version.            See Prog-Name in ws.
003400***
003500*called modules.
003600*                     sp015.  (allocation engine)
003700*                     sp019.  (date arithmetic)
003800*                     sp045.  (diff core)
003900***
004000*functions used.
004100*                     None.
004200*
004300* Changes:
004400* 11/09/89 rmo - 1.0.00 Created.
004500* 02/12/93 fjp -    .01 add_task and change_deadline scenarios
004600*                       added, requested by the advising office.
004700* 19/07/97 lkt -    .02 remove_hours now warns when the daily cap
004800*                       is driven to zero instead of just silently
004900*                       producing an empty plan.
005000* 08/09/98 rmo - Y2K.03 Reviewed - no 2 digit years handled here.
005100* 22/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
005200*                       one SCENFILE record in, diff + warnings out.
005300* 04/02/26 kob -    .05 Horizon was defaulting to a flat 30 days
005400*                       every run (Wsc-Horizon-Days was never set
005500*                       before the sp015 call) - now computed off
005600*                       the task table same as sp010, after the
005700*                       scenario is applied.
005800* 10/08/26 kob -    .06 add_task's what-if task 99999 printed a
005900*                       blank title on WHATRPT - Fc010 keyed off
006000*                       TASKFILE only, which has no row for the
006100*                       sentinel id.  Title now carried through a
006200*                       shadow table alongside the task table and
006300*                       checked first.
006400*
006500**************************************************************************
006600*
006700 environment             division.
006800*===============================
006900*
007000 configuration section.
007100 special-names.
007200     class Wsp-Digits is "0123456789".
007300*
007400 input-output            section.
007500 file-control.
007600     select  CTLFILE    assign to  "CTLFILE"
007700             organization is line sequential
007800             file status  is  Ws-Ctl-Status.
007900     select  TASKFILE   assign to  "TASKFILE"
008000             organization is indexed
008100             access mode  is  sequential
008200             record key   is  Tsk-Task-No
008300             file status  is  Ws-Task-Status.
008400     select  GRIDFILE   assign to  "GRIDFILE"
008500             organization is indexed
008600             access mode  is  random
008700             record key   is  Avl-User-No
008800             file status  is  Ws-Grid-Status.
008900     select  RULEFILE   assign to  "RULEFILE"
009000             organization is indexed
009100             access mode  is  random
009200             record key   is  Rul-User-No
009300             file status  is  Ws-Rule-Status.
009400     select  PINFILE    assign to  "PINFILE"
009500             organization is indexed
009600             access mode  is  sequential
009700             record key   is  Blk-Block-Id
009800             file status  is  Ws-Pin-Status.
009900     select  CURFILE    assign to  "CURFILE"
010000             organization is indexed
010100             access mode  is  sequential
010200             record key   is  Curf-Block-Id
010300             file status  is  Ws-Cur-Status.
010400     select  SCENFILE   assign to  "SCENFILE"
010500             organization is line sequential
010600             file status  is  Ws-Scen-Status.
010700     select  WHATRPT    assign to  "WHATRPT"
010800             organization is line sequential
010900             file status  is  Ws-What-Status.
011000*
011100 data                    division.
011200*===============================
011300 file section.
011400*------------
011500*
011600 fd  CTLFILE
011700     label records are standard.
011800 01  CTLFILE-Record        pic x(80).
011900*
012000 fd  TASKFILE
012100     label records are standard.
012200 copy  "wsptask.cob".
012300*
012400 fd  GRIDFILE
012500     label records are standard.
012600 copy  "wspgrid.cob".
012700*
012800 fd  RULEFILE
012900     label records are standard.
013000 copy  "wsprule.cob".
013100*
013200 fd  PINFILE
013300     label records are standard.
013400 copy  "wspblk.cob".
013500*
013600 fd  CURFILE
013700     label records are standard.
013800 01  CURFILE-Record.
013900     03  Curf-Block-Id      pic 9(5)   comp.
014000     03  Curf-Task-No       pic 9(5)   comp.
014100     03  Curf-Start-Date    pic 9(8)   comp.
014200     03  Curf-Start-Time    pic 9(4)   comp.
014300     03  Curf-End-Date      pic 9(8)   comp.
014400     03  Curf-End-Time      pic 9(4)   comp.
014500     03  Curf-Block-Ix      pic 9(3)   comp.
014600     03  Curf-Pinned        pic x.
014700     03  filler             pic x(5).
014800 01  CURFILE-Redef  redefines  CURFILE-Record.
014900     03  Curfr-Key-Half     pic 9(10).
015000     03  filler             pic x(23).
015100*
015200 fd  SCENFILE
015300     label records are standard.
015400 copy  "wspscen.cob".
015500*
015600 fd  WHATRPT
015700     label records are standard.
015800 01  WHATRPT-Record         pic x(96).
015900*
016000 working-storage section.
016100*-----------------------
016200*
016300 77  Prog-Name           pic x(15) value "SP050 (1.0.06)".
016400*
016500 77  Ws-Ctl-Status       pic xx.
016600 77  Ws-Task-Status      pic xx.
016700 77  Ws-Grid-Status      pic xx.
016800 77  Ws-Rule-Status      pic xx.
016900 77  Ws-Pin-Status       pic xx.
017000 77  Ws-Cur-Status       pic xx.
017100 77  Ws-Scen-Status      pic xx.
017200 77  Ws-What-Status      pic xx.
017300 77  Ws-Task-Eof-Sw      pic x   value "N".
017400     88  Ws-Task-Eof             value "Y".
017500 77  Ws-Pin-Eof-Sw       pic x   value "N".
017600     88  Ws-Pin-Eof              value "Y".
017700 77  Ws-Cur-Eof-Sw       pic x   value "N".
017800     88  Ws-Cur-Eof              value "Y".
017900 77  Ws-Out-Ix           pic 9(4)  comp  value zero.
018000 77  Ws-Wkd-Ix           pic 9     comp  value zero.
018100 77  Ws-Hr-Ix            pic 99    comp  value zero.
018200 77  Ws-Warn-Cnt         pic 9(2)  comp  value zero.
018300 77  Ws-Scan-Ix          pic 9(3)  comp  value zero.
018400 77  Ws-Found-Sw         pic 9     comp  value zero.
018500 77  Ws-Hz-Ix            pic 9(3)  comp  value zero.
018600 77  Ws-Max-Due-Date     pic 9(8)  comp  value zero.
018700 77  Ws-Deadline-Horizon pic 9(8)  comp  value zero.
018800 77  Ws-Start-Horizon    pic 9(8)  comp  value zero.
018900 77  Ws-Horizon-End-Date pic 9(8)  comp  value zero.
019000*
019100 01  Ws-Out-Ix-Grp           pic 9(4)   comp.
019200 01  Ws-Out-Ix-Redef  redefines  Ws-Out-Ix-Grp.
019300     03  Ws-Out-Ix-Bin          pic 9(4)   comp.
019400 01  Ws-Warn-Grp             pic 9(2)   comp.
019500 01  Ws-Warn-Redef  redefines  Ws-Warn-Grp.
019600     03  Ws-Warn-Bin            pic 9(2)   comp.
019700*
019800 01  Ws-Ctl-Card.
019900     03  Ws-Ctl-User-Id      pic 9(5).
020000     03  Ws-Ctl-Run-Date     pic 9(8).
020100     03  filler              pic x(67).
020200*
020300 copy  "wspcall.cob".
020400*
020500 01  Ws-Warn-Print-Line.
020600     03  filler              pic x(8)   value "WARNING ".
020700     03  Warn-Text           pic x(76).
020800     03  filler              pic x(12).
020900*
021000 01  Ws-Sp019-Ws.
021100     03  Ws019-Function      pic 9      comp.
021200     03  Ws019-Date-1        pic 9(8)   comp.
021300     03  Ws019-Date-2        pic 9(8)   comp.
021400     03  Ws019-Days          pic s9(5)  comp.
021500     03  Ws019-Weekday       pic 9      comp.
021600     03  Ws019-Result-Date   pic 9(8)   comp.
021700     03  Ws019-Reply         pic x.
021800*
021900 01  Ws-Sp015-Ws.
022000     03  Ws015-Daily-Max-Hrs       pic 9(2)v9   comp-3.
022100     03  Ws015-Break-After-Min     pic 9(3)     comp.
022200     03  Ws015-Break-Dur-Min       pic 9(3)     comp.
022300     03  Ws015-Max-Consec-Min      pic 9(3)     comp.
022400     03  Ws015-Sleep-Start-Hr      pic 9(2)     comp.
022500     03  Ws015-Sleep-End-Hr        pic 9(2)     comp.
022600     03  Ws015-Lighter-Weekends    pic x.
022700     03  Ws015-Weekend-Max-Hrs     pic 9(2)v9   comp-3.
022800     03  Ws015-Plan-Start-Date     pic 9(8)     comp.
022900     03  Ws015-Plan-Start-Time     pic 9(4)     comp.
023000     03  Ws015-Horizon-Days        pic 9(3)     comp.
023100     03  Ws015-Grid-Day            pic x(96)    occurs 7.
023200     03  Ws015-Task-Cnt            pic 9(3)     comp.
023300     03  Ws015-Task-Tbl            occurs 300.
023400         05  Ws015-Tsk-No          pic 9(5)     comp.
023500         05  Ws015-Tsk-Course      pic 9(5)     comp.
023600         05  Ws015-Tsk-Due-Date    pic 9(8)     comp.
023700         05  Ws015-Tsk-Due-Time    pic 9(4)     comp.
023800         05  Ws015-Tsk-Est-Hrs     pic 9(3)v99  comp-3.
023900         05  Ws015-Tsk-Difficulty  pic 9.
024000         05  Ws015-Tsk-Priority    pic 9.
024100         05  Ws015-Tsk-Splittable  pic x.
024200         05  Ws015-Tsk-Min-Blk     pic 9(3)     comp.
024300         05  Ws015-Tsk-Max-Blk     pic 9(3)     comp.
024400     03  Ws015-Pin-Cnt             pic 9(3)     comp.
024500     03  Ws015-Pin-Tbl             occurs 500.
024600         05  Ws015-Pin-Task        pic 9(5)     comp.
024700         05  Ws015-Pin-Start-Date  pic 9(8)     comp.
024800         05  Ws015-Pin-Start-Time  pic 9(4)     comp.
024900         05  Ws015-Pin-End-Date    pic 9(8)     comp.
025000         05  Ws015-Pin-End-Time    pic 9(4)     comp.
025100     03  Ws015-Out-Cnt             pic 9(4)     comp.
025200     03  Ws015-Out-Tbl             occurs 3000.
025300         05  Ws015-Out-Task        pic 9(5)     comp.
025400         05  Ws015-Out-Start-Date  pic 9(8)     comp.
025500         05  Ws015-Out-Start-Time  pic 9(4)     comp.
025600         05  Ws015-Out-End-Date    pic 9(8)     comp.
025700         05  Ws015-Out-End-Time    pic 9(4)     comp.
025800         05  Ws015-Out-Block-Ix    pic 9(3)     comp.
025900         05  Ws015-Out-Pinned      pic x.
026000*
026100* Title shadow table, kept in step with Ws015-Task-Tbl (same
026200* index) so a synthesised what-if task - id 99999, which never
026300* exists on TASKFILE - still prints a sensible title on the diff
026400* report instead of Fc010's TASKFILE lookup falling through to
026500* invalid key and blanking it out.
026600*
026700 01  Ws-Tsk-Title-Tbl.
026800     03  Ws-Tsk-Title-Row      occurs 300.
026900         05  Ws-Tsk-Title-No     pic 9(5)   comp.
027000         05  Ws-Tsk-Title-Text   pic x(30).
027100*
027200 copy  "wspdiff.cob".
027300*
027400 01  Ws-Sp045-Ws.
027500     03  Ws045-Old-Cnt         pic 9(3)   comp.
027600     03  Ws045-Old-Tbl         occurs 300.
027700         05  Ws045-Old-Block-Id    pic 9(5)   comp.
027800         05  Ws045-Old-Task-No     pic 9(5)   comp.
027900         05  Ws045-Old-Title       pic x(30).
028000         05  Ws045-Old-Start-Date  pic 9(8)   comp.
028100         05  Ws045-Old-Start-Time  pic 9(4)   comp.
028200         05  Ws045-Old-End-Date    pic 9(8)   comp.
028300         05  Ws045-Old-End-Time    pic 9(4)   comp.
028400     03  Ws045-New-Cnt         pic 9(3)   comp.
028500     03  Ws045-New-Tbl         occurs 300.
028600         05  Ws045-New-Block-Id    pic 9(5)   comp.
028700         05  Ws045-New-Task-No     pic 9(5)   comp.
028800         05  Ws045-New-Title       pic x(30).
028900         05  Ws045-New-Start-Date  pic 9(8)   comp.
029000         05  Ws045-New-Start-Time  pic 9(4)   comp.
029100         05  Ws045-New-End-Date    pic 9(8)   comp.
029200         05  Ws045-New-End-Time    pic 9(4)   comp.
029300     03  Ws045-Out-Cnt         pic 9(4)   comp.
029400     03  Ws045-Out-Tbl         occurs 600.
029500         05  Ws045-Out-Action        pic x(7).
029600         05  Ws045-Out-Block-Id      pic 9(5)   comp.
029700         05  Ws045-Out-Task-No       pic 9(5)   comp.
029800         05  Ws045-Out-Title         pic x(30).
029900         05  Ws045-Out-Old-Start-Dt  pic 9(8)   comp.
030000         05  Ws045-Out-Old-Start-Tm  pic 9(4)   comp.
030100         05  Ws045-Out-Old-End-Dt    pic 9(8)   comp.
030200         05  Ws045-Out-Old-End-Tm    pic 9(4)   comp.
030300         05  Ws045-Out-New-Start-Dt  pic 9(8)   comp.
030400         05  Ws045-Out-New-Start-Tm  pic 9(4)   comp.
030500         05  Ws045-Out-New-End-Dt    pic 9(8)   comp.
030600         05  Ws045-Out-New-End-Tm    pic 9(4)   comp.
030700     03  Ws045-Added-Cnt       pic 9(4)   comp.
030800     03  Ws045-Moved-Cnt       pic 9(4)   comp.
030900     03  Ws045-Deleted-Cnt     pic 9(4)   comp.
031000*
031100 procedure division.
031200*===================
031300*
031400 Aa000-Main  section.
031500*******************
031600*
031700     perform  Aa010-Open-Files.
031800     perform  Aa015-Read-Control-Card.
031900     perform  Aa020-Load-Tasks     thru  Aa020-Exit.
032000     perform  Aa025-Load-Pinned    thru  Aa025-Exit.
032100     perform  Aa027-Load-Rules-And-Grid.
032200     perform  Aa028-Read-Scenario.
032300     perform  Aa030-Apply-Scenario thru  Aa030-Exit.
032400     perform  Aa055-Compute-Horizon thru  Aa055-Exit.
032500     perform  Aa060-Call-Engine.
032600     perform  Aa065-Load-Current-Blocks thru Aa065-Exit.
032700     perform  Aa067-Load-New-Blocks.
032800     perform  Aa070-Call-Diff.
032900     perform  Aa080-Print-Diff.
033000     perform  Aa090-Close-Files.
033100     goback.
033200*
033300 Aa010-Open-Files  section.
033400*************************
033500*
033600     open  input   CTLFILE.
033700     if    Ws-Ctl-Status not = "00"
033800           display  "SP050-01 CTLFILE WILL NOT OPEN" upon console
033900           move  16  to  return-code
034000           stop run.
034100     open  input   TASKFILE.
034200     if    Ws-Task-Status not = "00"
034300           display  "SP050-02 TASKFILE WILL NOT OPEN" upon console
034400           move  16  to  return-code
034500           stop run.
034600     open  input   GRIDFILE.
034700     if    Ws-Grid-Status not = "00"
034800           display  "SP050-03 GRIDFILE WILL NOT OPEN" upon console
034900           move  16  to  return-code
035000           stop run.
035100     open  input   RULEFILE.
035200     if    Ws-Rule-Status not = "00"
035300           display  "SP050-04 RULEFILE WILL NOT OPEN" upon console
035400           move  16  to  return-code
035500           stop run.
035600     open  input   PINFILE.
035700     if    Ws-Pin-Status not = "00"  and  Ws-Pin-Status not = "05"
035800           display  "SP050-05 PINFILE WILL NOT OPEN" upon console
035900           move  16  to  return-code
036000           stop run.
036100     open  input   CURFILE.
036200     if    Ws-Cur-Status not = "00"  and  Ws-Cur-Status not = "35"
036300           display  "SP050-06 CURFILE WILL NOT OPEN" upon console
036400           move  16  to  return-code
036500           stop run.
036600     open  input   SCENFILE.
036700     if    Ws-Scen-Status not = "00"
036800           display  "SP050-07 SCENFILE WILL NOT OPEN" upon console
036900           move  16  to  return-code
037000           stop run.
037100     open  output  WHATRPT.
037200     if    Ws-What-Status not = "00"
037300           display  "SP050-08 WHATRPT WILL NOT OPEN" upon console
037400           move  16  to  return-code
037500           stop run.
037600     if       Ws-Cur-Status = "35"
037700              move  "Y"  to  Ws-Cur-Eof-Sw.
037800*
037900 Aa015-Read-Control-Card.
038000     read     CTLFILE  into  Ws-Ctl-Card
038100              at end
038200              display  "SP050-09 CTLFILE EMPTY" upon console
038300              move  16  to  return-code
038400              stop run
038500     end-read.
038600     move     Ws-Ctl-User-Id   to  Wsc-User-Id.
038700     move     Ws-Ctl-Run-Date  to  Wsc-Run-Date.
038800     move     0000             to  Wsc-Run-Time.
038900*
039000 Aa020-Load-Tasks  section.
039100*************************
039200*
039300     move     zero  to  Ws015-Task-Cnt.
039400     perform  Ba010-Read-One-Task  thru  Ba010-Exit
039500              until  Ws-Task-Eof.
039600*
039700 Aa020-Exit.  exit section.
039800*
039900 Ba010-Read-One-Task.
040000     read     TASKFILE  next record
040100              at end  move  "Y"  to  Ws-Task-Eof-Sw
040200              not at end  perform  Ba020-Keep-Or-Skip
040300     end-read.
040400*
040500 Ba010-Exit.  exit.
040600*
040700 Ba020-Keep-Or-Skip.
040800     if       Tsk-Status = "active"
040900        and   Tsk-Task-No not = zero
041000        and   Ws015-Task-Cnt < 300
041100              add  1  to  Ws015-Task-Cnt
041200              move  Tsk-Task-No       to  Ws015-Tsk-No (Ws015-Task-Cnt)
041300              move  Tsk-Course-No     to  Ws015-Tsk-Course (Ws015-Task-Cnt)
041400              move  Tsk-Due-Date      to  Ws015-Tsk-Due-Date (Ws015-Task-Cnt)
041500              move  Tsk-Due-Time      to  Ws015-Tsk-Due-Time (Ws015-Task-Cnt)
041600              move  Tsk-Est-Hours     to  Ws015-Tsk-Est-Hrs (Ws015-Task-Cnt)
041700              move  Tsk-Difficulty    to  Ws015-Tsk-Difficulty (Ws015-Task-Cnt)
041800              move  Tsk-Priority      to  Ws015-Tsk-Priority (Ws015-Task-Cnt)
041900              move  Tsk-Splittable    to  Ws015-Tsk-Splittable (Ws015-Task-Cnt)
042000              move  Tsk-Min-Block-Min to  Ws015-Tsk-Min-Blk (Ws015-Task-Cnt)
042100              move  Tsk-Max-Block-Min to  Ws015-Tsk-Max-Blk (Ws015-Task-Cnt)
042200              move  Tsk-Task-No       to  Ws-Tsk-Title-No (Ws015-Task-Cnt)
042300              move  Tsk-Title         to  Ws-Tsk-Title-Text (Ws015-Task-Cnt).
042400*
042500 Aa025-Load-Pinned  section.
042600**************************
042700*
042800     move     zero  to  Ws015-Pin-Cnt.
042900     if       Ws-Pin-Status = "05"
043000              go to  Aa025-Exit.
043100     perform  Bb010-Read-One-Pin  thru  Bb010-Exit
043200              until  Ws-Pin-Eof.
043300*
043400 Aa025-Exit.  exit section.
043500*
043600 Bb010-Read-One-Pin.
043700     read     PINFILE  next record
043800              at end  move  "Y"  to  Ws-Pin-Eof-Sw
043900              not at end  perform  Bb020-Keep-Pin
044000     end-read.
044100*
044200 Bb010-Exit.  exit.
044300*
044400 Bb020-Keep-Pin.
044500     if       Blk-Pinned = "Y"
044600        and   Ws015-Pin-Cnt < 500
044700              add  1  to  Ws015-Pin-Cnt
044800              move  Blk-Task-No     to  Ws015-Pin-Task (Ws015-Pin-Cnt)
044900              move  Blk-Start-Date  to  Ws015-Pin-Start-Date (Ws015-Pin-Cnt)
045000              move  Blk-Start-Time  to  Ws015-Pin-Start-Time (Ws015-Pin-Cnt)
045100              move  Blk-End-Date    to  Ws015-Pin-End-Date (Ws015-Pin-Cnt)
045200              move  Blk-End-Time    to  Ws015-Pin-End-Time (Ws015-Pin-Cnt).
045300*
045400 Aa027-Load-Rules-And-Grid  section.
045500**********************************
045600*
045700     move     Wsc-User-Id  to  Rul-User-No.
045800     read     RULEFILE  key is  Rul-User-No
045900              invalid key  perform  Cc010-Default-Rules
046000              not invalid key  perform  Cc020-Copy-Rules
046100     end-read.
046200*
046300     move     Wsc-User-Id  to  Avl-User-No.
046400     read     GRIDFILE  key is  Avl-User-No
046500              invalid key  perform  Cc030-Default-Grid
046600              not invalid key  perform  Cc040-Copy-Grid
046700     end-read.
046800*
046900 Cc010-Default-Rules.
047000     move     8.0   to  Ws015-Daily-Max-Hrs.
047100     move     90    to  Ws015-Break-After-Min.
047200     move     15    to  Ws015-Break-Dur-Min.
047300     move     120   to  Ws015-Max-Consec-Min.
047400     move     23    to  Ws015-Sleep-Start-Hr.
047500     move     7     to  Ws015-Sleep-End-Hr.
047600     move     "Y"   to  Ws015-Lighter-Weekends.
047700     move     4.0   to  Ws015-Weekend-Max-Hrs.
047800*
047900 Cc020-Copy-Rules.
048000     move     Rul-Daily-Max-Hrs     to  Ws015-Daily-Max-Hrs.
048100     move     Rul-Break-After-Min   to  Ws015-Break-After-Min.
048200     move     Rul-Break-Dur-Min     to  Ws015-Break-Dur-Min.
048300     move     Rul-Max-Consec-Min    to  Ws015-Max-Consec-Min.
048400     move     Rul-Sleep-Start-Hr    to  Ws015-Sleep-Start-Hr.
048500     move     Rul-Sleep-End-Hr      to  Ws015-Sleep-End-Hr.
048600     move     Rul-Lighter-Weekends  to  Ws015-Lighter-Weekends.
048700     move     Rul-Weekend-Max-Hrs   to  Ws015-Weekend-Max-Hrs.
048800*
048900 Cc030-Default-Grid.
049000     move     spaces  to  Avl-Week-Slots.
049100     inspect  Avl-Week-Slots  replacing  all  space  by  "1".
049200     move     Avl-Day-Slots (1)  to  Ws015-Grid-Day (1).
049300     move     Avl-Day-Slots (2)  to  Ws015-Grid-Day (2).
049400     move     Avl-Day-Slots (3)  to  Ws015-Grid-Day (3).
049500     move     Avl-Day-Slots (4)  to  Ws015-Grid-Day (4).
049600     move     Avl-Day-Slots (5)  to  Ws015-Grid-Day (5).
049700     move     Avl-Day-Slots (6)  to  Ws015-Grid-Day (6).
049800     move     Avl-Day-Slots (7)  to  Ws015-Grid-Day (7).
049900*
050000 Cc040-Copy-Grid.
050100     move     Avl-Day-Slots (1)  to  Ws015-Grid-Day (1).
050200     move     Avl-Day-Slots (2)  to  Ws015-Grid-Day (2).
050300     move     Avl-Day-Slots (3)  to  Ws015-Grid-Day (3).
050400     move     Avl-Day-Slots (4)  to  Ws015-Grid-Day (4).
050500     move     Avl-Day-Slots (5)  to  Ws015-Grid-Day (5).
050600     move     Avl-Day-Slots (6)  to  Ws015-Grid-Day (6).
050700     move     Avl-Day-Slots (7)  to  Ws015-Grid-Day (7).
050800*
050900 Aa028-Read-Scenario.
051000*
051100     read     SCENFILE
051200              at end
051300              display  "SP050-10 SCENFILE EMPTY" upon console
051400              move  16  to  return-code
051500              stop run
051600     end-read.
051700*
051800 Aa030-Apply-Scenario  section.
051900******************************
052000*
052100     evaluate  Scn-Scenario-Type
052200          when  "add_commitment"  perform  Ba030-Add-Commitment
052300          when  "remove_hours"    perform  Ba040-Remove-Hours
052400          when  "add_task"        perform  Ba050-Add-Task
052500          when  "change_deadline" perform  Ba060-Change-Deadline
052600          when  other  continue
052700     end-evaluate.
052800*
052900 Aa030-Exit.  exit section.
053000*
053100 Ba030-Add-Commitment.
053200*
053300* Clear grid slots for hours [start, end) on every listed weekday
053400* - missing start defaults to hour 0, missing end to hour 24, and
053500* an out of range weekday is simply ignored, same as the source
053600* business rule.
053700*
053800     if       Scn-End-Hour = zero
053900              move  24  to  Scn-End-Hour.
054000     perform  Da010-One-Weekday  thru  Da010-Exit
054100              varying  Ws-Wkd-Ix  from 1 by 1
054200              until    Ws-Wkd-Ix > Scn-Weekday-Cnt.
054300*
054400 Da010-One-Weekday.
054500     if       Scn-Weekday-List (Ws-Wkd-Ix) < 7
054600              perform  Da020-Clear-Hours  thru  Da020-Exit
054700                       varying  Ws-Hr-Ix  from  Scn-Start-Hour  by 1
054800                       until    Ws-Hr-Ix >= Scn-End-Hour
054900                          or    Ws-Hr-Ix >= 24.
055000*
055100 Da010-Exit.  exit.
055200*
055300 Da020-Clear-Hours.
055400*
055500* Reference modification straight into the day's 96 byte slot
055600* string - the four 15 minute slots for this hour start at
055700* position (hour * 4) + 1.
055800*
055900     move     "0000"
056000              to  Ws015-Grid-Day (Scn-Weekday-List (Ws-Wkd-Ix) + 1)
056100                  ((Ws-Hr-Ix * 4) + 1 : 4).
056200*
056300 Da020-Exit.  exit.
056400*
056500 Ba040-Remove-Hours.
056600     compute  Ws015-Daily-Max-Hrs =
056700              Ws015-Daily-Max-Hrs - Scn-Reduce-Hours.
056800     if       Ws015-Daily-Max-Hrs < 0
056900              move  0  to  Ws015-Daily-Max-Hrs.
057000     compute  Ws015-Weekend-Max-Hrs =
057100              Ws015-Weekend-Max-Hrs - Scn-Reduce-Hours.
057200     if       Ws015-Weekend-Max-Hrs < 0
057300              move  0  to  Ws015-Weekend-Max-Hrs.
057400     if       Ws015-Daily-Max-Hrs <= 0
057500              add   1  to  Ws-Warn-Cnt
057600              move  "ZERO DAILY CAPACITY - PLAN WILL BE EMPTY"
057700                    to  Warn-Text
057800              perform  Ea010-Write-Warning.
057900*
058000 Ba050-Add-Task.
058100*
058200* Synthesises one hypothetical task under a fixed sentinel id that
058300* falls outside the real numbering range, due a fortnight out from
058400* the run date - same stand-in shape the estimator uses when a
058500* student asks "what if I added one more assignment".
058600*
058700     if       Ws015-Task-Cnt < 300
058800              add   1  to  Ws015-Task-Cnt
058900              move  99999                 to  Ws015-Tsk-No (Ws015-Task-Cnt)
059000              move  zero                  to  Ws015-Tsk-Course (Ws015-Task-Cnt)
059100              move  1                     to  Ws019-Function
059200              move  Wsc-Run-Date          to  Ws019-Date-1
059300              move  14                    to  Ws019-Days
059400              call  "sp019"  using  Ws-Sp019-Ws
059500              move  Ws019-Result-Date     to  Ws015-Tsk-Due-Date (Ws015-Task-Cnt)
059600              move  2359                  to  Ws015-Tsk-Due-Time (Ws015-Task-Cnt)
059700              move  2.00                  to  Ws015-Tsk-Est-Hrs (Ws015-Task-Cnt)
059800              move  3                     to  Ws015-Tsk-Difficulty (Ws015-Task-Cnt)
059900              move  2                     to  Ws015-Tsk-Priority (Ws015-Task-Cnt)
060000              move  "Y"                   to  Ws015-Tsk-Splittable (Ws015-Task-Cnt)
060100              move  30                    to  Ws015-Tsk-Min-Blk (Ws015-Task-Cnt)
060200              move  120                   to  Ws015-Tsk-Max-Blk (Ws015-Task-Cnt)
060300              move  99999                 to  Ws-Tsk-Title-No (Ws015-Task-Cnt)
060400              move  "Hypothetical Task"   to  Ws-Tsk-Title-Text (Ws015-Task-Cnt).
060500*
060600 Ba060-Change-Deadline.
060700     if       Scn-Target-Task-No = zero
060800        or    Scn-New-Deadline-Date = zero
060900              add   1  to  Ws-Warn-Cnt
061000              move  "CHANGE-DEADLINE MISSING ID OR NEW DATE"
061100                    to  Warn-Text
061200              perform  Ea010-Write-Warning
061300     else
061400              move  zero  to  Ws-Found-Sw
061500              perform  Eb010-Find-And-Change  thru  Eb010-Exit
061600                       varying  Ws-Scan-Ix  from 1 by 1
061700                       until    Ws-Scan-Ix > Ws015-Task-Cnt
061800              if  Ws-Found-Sw = zero
061900                  add   1  to  Ws-Warn-Cnt
062000                  move  "CHANGE-DEADLINE TARGET TASK NOT ACTIVE"
062100                        to  Warn-Text
062200                  perform  Ea010-Write-Warning
062300              end-if
062400     end-if.
062500*
062600 Eb010-Find-And-Change.
062700     if       Ws015-Tsk-No (Ws-Scan-Ix) = Scn-Target-Task-No
062800              move  1  to  Ws-Found-Sw
062900              move  Scn-New-Deadline-Date  to  Ws015-Tsk-Due-Date (Ws-Scan-Ix)
063000              move  Scn-New-Deadline-Time  to  Ws015-Tsk-Due-Time (Ws-Scan-Ix).
063100*
063200 Eb010-Exit.  exit.
063300*
063400 Ea010-Write-Warning.
063500     write    WHATRPT-Record  from  Ws-Warn-Print-Line.
063600*
063700 Aa055-Compute-Horizon  section.
063800*******************************
063900*
064000* Planning horizon (U1 step 4) - worked out the same way the
064100* nightly run does it, off whatever the task table looks like
064200* after the scenario has been applied above, so an add_task or
064300* change_deadline scenario can push the horizon out too.  The
064400* later of the furthest-out due date plus 14 days, or 30 days
064500* out from the run date.
064600*
064700     move     Wsc-Run-Date  to  Ws-Max-Due-Date.
064800     perform  Cd010-Find-Max-Due-Date  thru  Cd010-Exit
064900              varying  Ws-Hz-Ix  from 1 by 1
065000              until    Ws-Hz-Ix > Ws015-Task-Cnt.
065100*
065200     move     1   to  Ws019-Function.
065300     move     Ws-Max-Due-Date  to  Ws019-Date-1.
065400     move     14  to  Ws019-Days.
065500     call     "sp019"  using  Ws-Sp019-Ws.
065600     move     Ws019-Result-Date  to  Ws-Deadline-Horizon.
065700*
065800     move     1   to  Ws019-Function.
065900     move     Wsc-Run-Date  to  Ws019-Date-1.
066000     move     30  to  Ws019-Days.
066100     call     "sp019"  using  Ws-Sp019-Ws.
066200     move     Ws019-Result-Date  to  Ws-Start-Horizon.
066300*
066400     if       Ws-Deadline-Horizon > Ws-Start-Horizon
066500              move  Ws-Deadline-Horizon  to  Ws-Horizon-End-Date
066600     else
066700              move  Ws-Start-Horizon      to  Ws-Horizon-End-Date.
066800*
066900     move     2  to  Ws019-Function.
067000     move     Wsc-Run-Date         to  Ws019-Date-1.
067100     move     Ws-Horizon-End-Date  to  Ws019-Date-2.
067200     call     "sp019"  using  Ws-Sp019-Ws.
067300     add      1  to  Ws019-Days  giving  Wsc-Horizon-Days.
067400*
067500     if       Wsc-Horizon-Days > 400
067600              move  400  to  Wsc-Horizon-Days.
067700*
067800 Aa055-Exit.  exit section.
067900*
068000 Cd010-Find-Max-Due-Date.
068100     if       Ws015-Tsk-Due-Date (Ws-Hz-Ix) > Ws-Max-Due-Date
068200              move  Ws015-Tsk-Due-Date (Ws-Hz-Ix)  to  Ws-Max-Due-Date.
068300*
068400 Cd010-Exit.  exit.
068500*
068600 Aa060-Call-Engine  section.
068700***************************
068800*
068900     move     Wsc-Run-Date       to  Ws015-Plan-Start-Date.
069000     move     Wsc-Run-Time       to  Ws015-Plan-Start-Time.
069100     move     Wsc-Horizon-Days   to  Ws015-Horizon-Days.
069200     call     "sp015"  using  Ws-Sp015-Ws.
069300*
069400 Aa065-Load-Current-Blocks  section.
069500***********************************
069600*
069700     move     zero  to  Ws045-Old-Cnt.
069800     perform  Fa010-Read-One-Cur  thru  Fa010-Exit
069900              until  Ws-Cur-Eof.
070000*
070100 Aa065-Exit.  exit section.
070200*
070300 Fa010-Read-One-Cur.
070400     read     CURFILE  next record
070500              at end  move  "Y"  to  Ws-Cur-Eof-Sw
070600              not at end  perform  Fb010-Keep-Cur
070700     end-read.
070800*
070900 Fa010-Exit.  exit.
071000*
071100 Fb010-Keep-Cur.
071200     if       Ws045-Old-Cnt < 300
071300              add   1  to  Ws045-Old-Cnt
071400              move  Curf-Block-Id    to  Ws045-Old-Block-Id (Ws045-Old-Cnt)
071500              move  Curf-Task-No     to  Ws045-Old-Task-No (Ws045-Old-Cnt)
071600              move  Curf-Start-Date  to  Ws045-Old-Start-Date (Ws045-Old-Cnt)
071700              move  Curf-Start-Time  to  Ws045-Old-Start-Time (Ws045-Old-Cnt)
071800              move  Curf-End-Date    to  Ws045-Old-End-Date (Ws045-Old-Cnt)
071900              move  Curf-End-Time    to  Ws045-Old-End-Time (Ws045-Old-Cnt)
072000              move  Curf-Task-No     to  Tsk-Task-No
072100              perform  Fc010-Look-Up-Title  thru  Fc010-Exit
072200              move  Tsk-Title        to  Ws045-Old-Title (Ws045-Old-Cnt).
072300*
072400 Fc010-Look-Up-Title.
072500*
072600* Checks the in-memory title shadow table first - this is what
072700* catches the id 99999 what-if task, which has no TASKFILE row
072800* of its own - and only goes to TASKFILE when the id is not
072900* found there, which is the normal case for every real task.
073000*
073100     move     zero  to  Ws-Found-Sw.
073200     perform  Fc020-Scan-Title-Tbl  thru  Fc020-Exit
073300              varying  Ws-Scan-Ix  from 1 by 1
073400              until    Ws-Scan-Ix > Ws015-Task-Cnt
073500                 or    Ws-Found-Sw not = zero.
073600     if       Ws-Found-Sw = zero
073700              read     TASKFILE
073800                       invalid key  move  spaces  to  Tsk-Title
073900              end-read.
074000*
074100 Fc010-Exit.  exit.
074200*
074300 Fc020-Scan-Title-Tbl.
074400     if       Ws-Tsk-Title-No (Ws-Scan-Ix) = Tsk-Task-No
074500              move  1  to  Ws-Found-Sw
074600              move  Ws-Tsk-Title-Text (Ws-Scan-Ix)  to  Tsk-Title.
074700*
074800 Fc020-Exit.  exit.
074900*
075000 Aa067-Load-New-Blocks  section.
075100*******************************
075200*
075300     move     zero  to  Ws045-New-Cnt.
075400     perform  Fd010-One-Out-Row  thru  Fd010-Exit
075500              varying  Ws-Out-Ix  from 1 by 1
075600              until    Ws-Out-Ix > Ws015-Out-Cnt.
075700*
075800 Fd010-One-Out-Row.
075900     if       Ws045-New-Cnt < 300
076000              add   1  to  Ws045-New-Cnt
076100              move  zero  to  Ws045-New-Block-Id (Ws045-New-Cnt)
076200              move  Ws015-Out-Task (Ws-Out-Ix)
076300                    to  Ws045-New-Task-No (Ws045-New-Cnt)
076400              move  Ws015-Out-Start-Date (Ws-Out-Ix)
076500                    to  Ws045-New-Start-Date (Ws045-New-Cnt)
076600              move  Ws015-Out-Start-Time (Ws-Out-Ix)
076700                    to  Ws045-New-Start-Time (Ws045-New-Cnt)
076800              move  Ws015-Out-End-Date (Ws-Out-Ix)
076900                    to  Ws045-New-End-Date (Ws045-New-Cnt)
077000              move  Ws015-Out-End-Time (Ws-Out-Ix)
077100                    to  Ws045-New-End-Time (Ws045-New-Cnt)
077200              move  Ws015-Out-Task (Ws-Out-Ix)  to  Tsk-Task-No
077300              perform  Fc010-Look-Up-Title  thru  Fc010-Exit
077400              move  Tsk-Title        to  Ws045-New-Title (Ws045-New-Cnt).
077500*
077600 Fd010-Exit.  exit.
077700*
077800 Aa070-Call-Diff  section.
077900************************
078000*
078100     call     "sp045"  using  Ws-Sp045-Ws.
078200*
078300 Aa080-Print-Diff  section.
078400************************
078500*
078600     perform  Gg010-Print-One-Line  thru  Gg010-Exit
078700              varying  Ws-Out-Ix  from 1 by 1
078800              until    Ws-Out-Ix > Ws045-Out-Cnt.
078900*
079000     move     Ws045-Added-Cnt    to  Dift-Added-Cnt.
079100     move     Ws045-Moved-Cnt    to  Dift-Moved-Cnt.
079200     move     Ws045-Deleted-Cnt  to  Dift-Deleted-Cnt.
079300     write    WHATRPT-Record  from  SP-Plan-Diff-Trailer.
079400*
079500 Gg010-Print-One-Line.
079600     move     spaces  to  SP-Plan-Diff-Line.
079700     move     Ws045-Out-Action (Ws-Out-Ix)        to  Dif-Action.
079800     move     Ws045-Out-Block-Id (Ws-Out-Ix)      to  Dif-Block-Id.
079900     move     Ws045-Out-Title (Ws-Out-Ix)         to  Dif-Task-Title.
080000     move     Ws045-Out-Old-Start-Dt (Ws-Out-Ix)  to  Dif-Old-Start-Date.
080100     move     Ws045-Out-Old-Start-Tm (Ws-Out-Ix)  to  Dif-Old-Start-Time.
080200     move     Ws045-Out-Old-End-Dt (Ws-Out-Ix)    to  Dif-Old-End-Date.
080300     move     Ws045-Out-Old-End-Tm (Ws-Out-Ix)    to  Dif-Old-End-Time.
080400     move     Ws045-Out-New-Start-Dt (Ws-Out-Ix)  to  Dif-New-Start-Date.
080500     move     Ws045-Out-New-Start-Tm (Ws-Out-Ix)  to  Dif-New-Start-Time.
080600     move     Ws045-Out-New-End-Dt (Ws-Out-Ix)    to  Dif-New-End-Date.
080700     move     Ws045-Out-New-End-Tm (Ws-Out-Ix)    to  Dif-New-End-Time.
080800     write    WHATRPT-Record  from  SP-Plan-Diff-Line.
080900*
081000 Gg010-Exit.  exit.
081100*
081200 Aa090-Close-Files  section.
081300**************************
081400*
081500     close    CTLFILE  TASKFILE  GRIDFILE  RULEFILE  PINFILE
081600              CURFILE  SCENFILE  WHATRPT.
081700*
