000100********************************************
000200*                                          *
000300*  Record Definition For Study Task        *
000400*           Master File                    *
000500*     Uses Tsk-Task-No as key               *
000600********************************************
000700*  File size 76 bytes padded to 88 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 06/01/26 vbc - Created.
001200* 14/01/26 vbc - Min/Max block minutes added, defaults noted.
001300* 22/01/26 vbc - Splittable flag moved next to block minutes.
001400*
001500 01  SP-Task-Record.
001600     03  Tsk-Task-No           pic 9(5)   comp.
001700     03  Tsk-Course-No         pic 9(5)   comp.
001800* 0 = no course
001900     03  Tsk-Title             pic x(30).
002000     03  Tsk-Due-Date          pic 9(8)   comp.
002100* ccyymmdd
002200     03  Tsk-Due-Time          pic 9(4)   comp.
002300* hhmm, 24 hr
002400     03  Tsk-Est-Hours         pic 9(3)v99  comp-3.
002500* 0 => dflt 1.00
002600     03  Tsk-Difficulty        pic 9.
002700* 1-5, 3 = neutral
002800     03  Tsk-Priority          pic 9.
002900* 0=crit..3=low
003000     03  Tsk-Task-Type         pic x(10).
003100* assignment/exam/reading/project/other
003200     03  Tsk-Focus-Load        pic x(6).
003300* light/medium/deep
003400     03  Tsk-Status            pic x(9).
003500* active/completed/archived
003600     03  Tsk-Splittable        pic x.
003700* Y/N
003800     03  Tsk-Min-Block-Min     pic 9(3)   comp.
003900* dflt 30
004000     03  Tsk-Max-Block-Min     pic 9(3)   comp.
004100* dflt 120
004200     03  filler                pic x(6).
004300*
