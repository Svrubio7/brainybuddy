000100********************************************
000200*                                          *
000300*  Record Definition For Study Block       *
000400*       File - Uses Blk-Task-No +          *
000500*       Blk-Block-Ix as key                *
000600********************************************
000700*  File size 30 bytes.
000800*
000900* Output of U1/U5, input to U4/U7.
001000*
001100* 07/01/26 vbc - Created.
001200* 20/01/26 vbc - Pinned flag added, Block-Id now allowed zero
001300*                for newly generated (not yet persisted) blocks.
001400* 10/08/26 kob - Dropped SP-Study-Block-Hdr-Record - PINFILE
001500*                carries one flat record type only, no header
001600*                row was ever written or read against it.
001700*
001800 01  SP-Study-Block-Record.
001900     03  Blk-Block-Id          pic 9(5)   comp.
002000* 0 = newly generated
002100     03  Blk-Task-No           pic 9(5)   comp.
002200     03  Blk-Start-Date        pic 9(8)   comp.
002300* ccyymmdd
002400     03  Blk-Start-Time        pic 9(4)   comp.
002500* hhmm
002600     03  Blk-End-Date          pic 9(8)   comp.
002700* ccyymmdd
002800     03  Blk-End-Time          pic 9(4)   comp.
002900* hhmm
003000     03  Blk-Block-Ix          pic 9(3)   comp.
003100* ordinal within task
003200     03  Blk-Pinned            pic x.
003300* Y = pre-occupies slots
003400     03  filler                pic x(5).
003500*
