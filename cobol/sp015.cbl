000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Core Allocator             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp015.
001200***
001300 author.             R M Okafor.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       21/05/85.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1985, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Earliest-deadline-first slot allocator - the
002700                      table-driven core shared by the nightly
002800                      planner (sp010) and the what-if simulator
002900                      (sp050), built the way maps09 served the
003000                      check-digit routine for every payroll entry
003100                      screen.
003200***
003300*version.            See Prog-Name in ws.
003400***
003500*called modules.
003600*                     sp019.  (date arithmetic)
003700***
003800*functions used.
003900*                     None.
004000*
004100* Changes:
004200* 21/05/85 rmo - 1.0.00 Created, single-user allocator lifted out
004300*                       of the original sl010 rota booker.
004400* 12/08/87 fjp -    .01 Break cadence added - none of the shift
004500*                       tables needed it, students do.
004600* 04/02/90 rmo -    .02 Consecutive-same-subject cap added.
004700* 30/10/93 lkt -    .03 Weekend cap wired to Rul-Lighter-Weekends.
004800* 17/09/98 rmo - Y2K.04 Century check - Ws-Occ-Date now full
004900*                       Ccyymmdd throughout, no windowing.
005000* 22/03/06 fjp -    .05 Horizon table widened to 400 days.
005100* 14/01/26 rmo -    .06 Reworked for the study-plan conversion -
005200*                       task table now carries difficulty and
005300*                       splittable flag, deadline-overrun rule
005400*                       added.
005500* 26/01/26 rmo -    .07 Pinned blocks now copied to the output
005600*                       table ahead of the allocated ones.
005700*
005800**************************************************************************
005900*
006000 environment             division.
006100*===============================
006200*
006300 configuration section.
006400 special-names.
006500     class Wsp-Digits is "0123456789".
006600*
006700 input-output            section.
006800 file-control.
006900*
007000 data                    division.
007100*===============================
007200 working-storage section.
007300*-----------------------
007400*
007500 77  Prog-Name           pic x(15) value "SP015 (1.0.07)".
007600*
007700 01  Ws-Sp019-Ws.
007800     03  Ws019-Function      pic 9      comp.
007900     03  Ws019-Date-1        pic 9(8)   comp.
008000     03  Ws019-Date-2        pic 9(8)   comp.
008100     03  Ws019-Days          pic s9(5)  comp.
008200     03  Ws019-Weekday       pic 9      comp.
008300     03  Ws019-Result-Date   pic 9(8)   comp.
008400     03  Ws019-Reply         pic x.
008500*
008600 01  Ws-Occ-Table.
008700     03  Ws-Occ-Day          occurs 400  indexed by Wx-Day.
008800         05  Ws-Occ-Slots        pic x(96).
008900         05  Ws-Occ-Date         pic 9(8)    comp.
009000         05  Ws-Occ-Weekday      pic 9       comp.
009100         05  Ws-Occ-Hours        pic 9(4)v99 comp-3.
009200         05  Ws-Occ-Last-Crs     pic 9(5)    comp.
009300*
009400 01  Ws-Occ-Redef  redefines Ws-Occ-Table.
009500     03  Ws-Occ-Rows         occurs 400  pic x(112).
009600*
009700 01  Ws-Horizon-Days         pic 9(3)   comp.
009710 01  Ws-Horizon-Redef  redefines  Ws-Horizon-Days.
009720     03  Ws-Horizon-Bin      pic 9(3)   comp.
009800 01  Ws-Plan-Start-Slot      pic 9(2)   comp.
009900 01  Ws-Cur-Day              pic 9(3)   comp.
009910 01  Ws-Cur-Day-Redef  redefines  Ws-Cur-Day.
009920     03  Ws-Cur-Day-Bin      pic 9(3)   comp.
010000 01  Ws-Cur-Slot             pic 9(2)   comp.
010100 01  Ws-Blk-Start-Day        pic 9(3)   comp.
010200 01  Ws-Blk-Start-Slot       pic 9(2)   comp.
010300 01  Ws-Blk-Slots            pic 9(3)   comp.
010400 01  Ws-Target-Slots         pic 9(3)   comp.
010500 01  Ws-Min-Blk-Slots        pic 9(3)   comp.
010600 01  Ws-Max-Blk-Slots        pic 9(3)   comp.
010700 01  Ws-Required-Min         pic 9(5)   comp.
010800 01  Ws-Remaining-Min        pic 9(5)   comp.
010900 01  Ws-Min-Viable-Min       pic 9(5)   comp.
011000 01  Ws-Day-Cap-Min          pic 9(5)   comp.
011100 01  Ws-Task-Ix              pic 9(3)   comp.
011200 01  Ws-Pin-Ix               pic 9(3)   comp.
011300 01  Ws-Out-Ix               pic 9(4)   comp.
011400 01  Ws-Blk-Ix-Ctr           pic 9(3)   comp.
011500 01  Ws-Compare-Ix           pic 9(3)   comp.
011600 01  Ws-Hold-Task            pic 9(9)   comp.
011700 01  Ws-Break-Slots          pic 9(2)   comp.
011800 01  Ws-Sort-Sw              pic x.
011900     88  Ws-Sort-Done                   value "Y".
012000 01  Ws-Stop-Task-Sw         pic x.
012100     88  Ws-Stop-This-Task               value "Y".
012200 01  Ws-Extend-Sw            pic x.
012300     88  Ws-Keep-Extending               value "Y".
012400*
012500 linkage section.
012600*--------------
012700*
012800 01  Sp015-Ws.
012900*
013000*     -- rules for this run's user, informational fields omitted --
013100*
013200     03  Sp015-Daily-Max-Hrs       pic 9(2)v9   comp-3.
013300     03  Sp015-Break-After-Min     pic 9(3)     comp.
013400     03  Sp015-Break-Dur-Min       pic 9(3)     comp.
013500     03  Sp015-Max-Consec-Min      pic 9(3)     comp.
013600     03  Sp015-Sleep-Start-Hr      pic 9(2)     comp.
013700     03  Sp015-Sleep-End-Hr        pic 9(2)     comp.
013800     03  Sp015-Lighter-Weekends    pic x.
013900     03  Sp015-Weekend-Max-Hrs     pic 9(2)v9   comp-3.
014000*
014100     03  Sp015-Plan-Start-Date     pic 9(8)     comp.
014200     03  Sp015-Plan-Start-Time     pic 9(4)     comp.
014300     03  Sp015-Horizon-Days        pic 9(3)     comp.
014400*
014500     03  Sp015-Grid-Day            pic x(96)    occurs 7.
014600
014700* (1)=Mon..(7)=Sun
014800*
014900     03  Sp015-Task-Cnt            pic 9(3)     comp.
015000     03  Sp015-Task-Tbl            occurs 300.
015100         05  Sp015-Tsk-No          pic 9(5)     comp.
015200         05  Sp015-Tsk-Course      pic 9(5)     comp.
015300         05  Sp015-Tsk-Due-Date    pic 9(8)     comp.
015400         05  Sp015-Tsk-Due-Time    pic 9(4)     comp.
015500         05  Sp015-Tsk-Est-Hrs     pic 9(3)v99  comp-3.
015600         05  Sp015-Tsk-Difficulty  pic 9.
015700         05  Sp015-Tsk-Priority    pic 9.
015800         05  Sp015-Tsk-Splittable  pic x.
015900         05  Sp015-Tsk-Min-Blk     pic 9(3)     comp.
016000         05  Sp015-Tsk-Max-Blk     pic 9(3)     comp.
016100*
016200     03  Sp015-Pin-Cnt             pic 9(3)     comp.
016300     03  Sp015-Pin-Tbl             occurs 500.
016400         05  Sp015-Pin-Task        pic 9(5)     comp.
016500         05  Sp015-Pin-Start-Date  pic 9(8)     comp.
016600         05  Sp015-Pin-Start-Time  pic 9(4)     comp.
016700         05  Sp015-Pin-End-Date    pic 9(8)     comp.
016800         05  Sp015-Pin-End-Time    pic 9(4)     comp.
016900*
017000     03  Sp015-Out-Cnt             pic 9(4)     comp.
017100     03  Sp015-Out-Tbl             occurs 3000.
017200         05  Sp015-Out-Task        pic 9(5)     comp.
017300         05  Sp015-Out-Start-Date  pic 9(8)     comp.
017400         05  Sp015-Out-Start-Time  pic 9(4)     comp.
017500         05  Sp015-Out-End-Date    pic 9(8)     comp.
017600         05  Sp015-Out-End-Time    pic 9(4)     comp.
017700         05  Sp015-Out-Block-Ix    pic 9(3)     comp.
017800         05  Sp015-Out-Pinned      pic x.
017900*
018000 procedure division  using  Sp015-Ws.
018100*===================================
018200*
018300 Main-Ctl  section.
018400*****************
018500*
018600     move     Sp015-Horizon-Days  to  Ws-Horizon-Days.
018700     move     zero  to  Sp015-Out-Cnt.
018800*
018900     perform  Aa010-Build-Day-Table  thru  Aa010-Exit
019000              varying  Wx-Day  from 1 by 1
019100              until    Wx-Day > Ws-Horizon-Days.
019200*
019300     divide   Sp015-Plan-Start-Time  by  100  giving  Ws-Cur-Slot
019400              remainder  Ws-Cur-Slot.
019500*       ^^ placeholder overwritten below - see Aa015.
019600     perform  Aa015-Compute-Start-Slot.
019700*
019800     perform  Bb010-Sort-Tasks.
019900     perform  Bb020-Mark-Pinned  thru  Bb020-Exit
020000              varying  Ws-Pin-Ix  from 1 by 1
020100              until    Ws-Pin-Ix > Sp015-Pin-Cnt.
020200*
020300     perform  Bb030-Allocate-Task  thru  Bb030-Exit
020400              varying  Ws-Task-Ix  from 1 by 1
020500              until    Ws-Task-Ix > Sp015-Task-Cnt.
020600*
020700 Main-Ctl-Exit.
020800     goback.
020900*
021000 Aa010-Build-Day-Table  section.
021100******************************
021200*
021300* Fills in the calendar date and weekday for every slot-day in
021400* the horizon, and clears its occupancy string to all-free.
021500*
021600     if       Wx-Day = 1
021700              move  Sp015-Plan-Start-Date  to  Ws019-Date-1
021800     else
021900              move  Ws-Occ-Date (Wx-Day - 1)  to  Ws019-Date-1
022000     end-if.
022100     move     1  to  Ws019-Function.
022200     move     1  to  Ws019-Days.
022300     if       Wx-Day = 1
022400              move  0  to  Ws019-Days.
022500     call     "sp019"  using  Ws-Sp019-Ws.
022600     move     Ws019-Result-Date  to  Ws-Occ-Date (Wx-Day).
022700*
022800     move     3  to  Ws019-Function.
022900     move     Ws-Occ-Date (Wx-Day)  to  Ws019-Date-1.
023000     call     "sp019"  using  Ws-Sp019-Ws.
023100     move     Ws019-Weekday  to  Ws-Occ-Weekday (Wx-Day).
023200*
023300     move     spaces  to  Ws-Occ-Slots (Wx-Day).
023400     inspect  Ws-Occ-Slots (Wx-Day)  replacing  all  space  by  "0".
023500     move     zero  to  Ws-Occ-Hours (Wx-Day).
023600     move     zero  to  Ws-Occ-Last-Crs (Wx-Day).
023700*
023800 Aa010-Exit.  exit section.
023900*
024000 Aa015-Compute-Start-Slot.
024100*
024200* Round the run's start time UP to the next 15 minute boundary.
024300*
024400     divide   Sp015-Plan-Start-Time  by  100  giving  Ws-Blk-Slots
024500              remainder  Ws-Blk-Start-Slot.
024600
024700* Ws-Blk-Slots holds the hour,
024800
024900* Ws-Blk-Start-Slot the minute.
025000     compute  Ws-Plan-Start-Slot  =  Ws-Blk-Slots * 4
025100              + (Ws-Blk-Start-Slot + 14) / 15.
025200     if       Ws-Plan-Start-Slot > 95
025300              move  95  to  Ws-Plan-Start-Slot.
025400*
025500 Bb010-Sort-Tasks  section.
025600*************************
025700*
025800* Bubble sort - active tasks only, deadline ascending then
025900* priority ascending (critical first).  Sp015-Task-Cnt is
026000* trimmed as inactive tasks are found (caller loads active
026100* ones only, this is just a defensive pass).
026200*
026300     move     "N"  to  Ws-Sort-Sw.
026400     perform  Bc010-One-Sort-Pass  until  Ws-Sort-Done.
026500*
026600 Bb010-Exit.  exit section.
026700*
026800 Bc010-One-Sort-Pass.
026900     move     "Y"  to  Ws-Sort-Sw.
027000     perform  Bc020-Compare-Pair  thru  Bc020-Exit
027100              varying  Ws-Compare-Ix  from 1 by 1
027200              until    Ws-Compare-Ix >= Sp015-Task-Cnt.
027300*
027400 Bc020-Compare-Pair.
027500     if       Sp015-Tsk-Due-Date (Ws-Compare-Ix) >
027600              Sp015-Tsk-Due-Date (Ws-Compare-Ix + 1)
027700              perform  Bc030-Swap-Tasks
027800     else
027900       if     Sp015-Tsk-Due-Date (Ws-Compare-Ix) =
028000              Sp015-Tsk-Due-Date (Ws-Compare-Ix + 1)
028100         and  Sp015-Tsk-Due-Time (Ws-Compare-Ix) >
028200              Sp015-Tsk-Due-Time (Ws-Compare-Ix + 1)
028300              perform  Bc030-Swap-Tasks
028400       else
028500         if   Sp015-Tsk-Due-Date (Ws-Compare-Ix) =
028600              Sp015-Tsk-Due-Date (Ws-Compare-Ix + 1)
028700          and Sp015-Tsk-Due-Time (Ws-Compare-Ix) =
028800              Sp015-Tsk-Due-Time (Ws-Compare-Ix + 1)
028900          and Sp015-Tsk-Priority (Ws-Compare-Ix) >
029000              Sp015-Tsk-Priority (Ws-Compare-Ix + 1)
029100              perform  Bc030-Swap-Tasks
029200         end-if
029300       end-if
029400     end-if.
029500*
029600 Bc020-Exit.  exit.
029700*
029800 Bc030-Swap-Tasks.
029900     move     Sp015-Task-Tbl (Ws-Compare-Ix)  to  Ws-Hold-Task.
030000
030100* too small to hold a whole row - see
030200
030300* below, real swap done field by field.
030400     move     "N"  to  Ws-Sort-Sw.
030500     perform  Bc040-Swap-Fields.
030600*
030700 Bc040-Swap-Fields.
030800*
030900* Field-by-field swap (Ws-Hold-Task above is only a marker that
031000* a swap is needed - the group move it looked like doesn't fit
031100* a single comp item, so each field is exchanged here instead).
031200*
031300     move     Sp015-Tsk-No (Ws-Compare-Ix)          to  Ws019-Days.
031400     move     Sp015-Tsk-No (Ws-Compare-Ix + 1)      to  Sp015-Tsk-No (Ws-Compare-Ix).
031500     move     Ws019-Days                            to  Sp015-Tsk-No (Ws-Compare-Ix + 1).
031600*
031700     move     Sp015-Tsk-Course (Ws-Compare-Ix)      to  Ws019-Days.
031800     move     Sp015-Tsk-Course (Ws-Compare-Ix + 1)  to  Sp015-Tsk-Course (Ws-Compare-Ix).
031900     move     Ws019-Days                            to  Sp015-Tsk-Course (Ws-Compare-Ix + 1).
032000*
032100     move     Sp015-Tsk-Due-Date (Ws-Compare-Ix)     to  Ws019-Date-1.
032200     move     Sp015-Tsk-Due-Date (Ws-Compare-Ix + 1) to  Sp015-Tsk-Due-Date (Ws-Compare-Ix).
032300     move     Ws019-Date-1                           to  Sp015-Tsk-Due-Date (Ws-Compare-Ix + 1).
032400*
032500     move     Sp015-Tsk-Due-Time (Ws-Compare-Ix)     to  Ws019-Days.
032600     move     Sp015-Tsk-Due-Time (Ws-Compare-Ix + 1) to  Sp015-Tsk-Due-Time (Ws-Compare-Ix).
032700     move     Ws019-Days                             to  Sp015-Tsk-Due-Time (Ws-Compare-Ix + 1).
032800*
032900     move     Sp015-Tsk-Est-Hrs (Ws-Compare-Ix)      to  Ws-Blk-Slots.
033000     move     Sp015-Tsk-Est-Hrs (Ws-Compare-Ix + 1)  to  Sp015-Tsk-Est-Hrs (Ws-Compare-Ix).
033100     move     Ws-Blk-Slots                           to  Sp015-Tsk-Est-Hrs (Ws-Compare-Ix + 1).
033200*
033300     move     Sp015-Tsk-Difficulty (Ws-Compare-Ix)     to  Ws-Break-Slots.
033400     move     Sp015-Tsk-Difficulty (Ws-Compare-Ix + 1) to  Sp015-Tsk-Difficulty (Ws-Compare-Ix).
033500     move     Ws-Break-Slots                           to  Sp015-Tsk-Difficulty (Ws-Compare-Ix + 1).
033600*
033700     move     Sp015-Tsk-Priority (Ws-Compare-Ix)     to  Ws-Break-Slots.
033800     move     Sp015-Tsk-Priority (Ws-Compare-Ix + 1) to  Sp015-Tsk-Priority (Ws-Compare-Ix).
033900     move     Ws-Break-Slots                         to  Sp015-Tsk-Priority (Ws-Compare-Ix + 1).
034000*
034100     move     Sp015-Tsk-Splittable (Ws-Compare-Ix)     to  Ws-Extend-Sw.
034200     move     Sp015-Tsk-Splittable (Ws-Compare-Ix + 1) to  Sp015-Tsk-Splittable (Ws-Compare-Ix).
034300     move     Ws-Extend-Sw                             to  Sp015-Tsk-Splittable (Ws-Compare-Ix + 1).
034400*
034500     move     Sp015-Tsk-Min-Blk (Ws-Compare-Ix)     to  Ws-Min-Blk-Slots.
034600     move     Sp015-Tsk-Min-Blk (Ws-Compare-Ix + 1) to  Sp015-Tsk-Min-Blk (Ws-Compare-Ix).
034700     move     Ws-Min-Blk-Slots                      to  Sp015-Tsk-Min-Blk (Ws-Compare-Ix + 1).
034800*
034900     move     Sp015-Tsk-Max-Blk (Ws-Compare-Ix)     to  Ws-Max-Blk-Slots.
035000     move     Sp015-Tsk-Max-Blk (Ws-Compare-Ix + 1) to  Sp015-Tsk-Max-Blk (Ws-Compare-Ix).
035100     move     Ws-Max-Blk-Slots                      to  Sp015-Tsk-Max-Blk (Ws-Compare-Ix + 1).
035200*
035300 Bb020-Mark-Pinned  section.
035400**************************
035500*
035600* A pinned block is a fait accompli - occupy its slots, add
035700* its minutes to the owning day's total, and copy it straight
035800* to the output table ahead of anything the allocator builds.
035900*
036000     perform  Cc010-Find-Occ-Day  thru  Cc010-Exit.
036100     if       Ws-Cur-Day = 0
036200              go to  Bb020-Exit.
036300*
036400     perform  Cc020-Occupy-Pin-Range.
036500*
036600     add      1  to  Sp015-Out-Cnt.
036700     move     Sp015-Pin-Task (Ws-Pin-Ix)         to  Sp015-Out-Task (Sp015-Out-Cnt).
036800     move     Sp015-Pin-Start-Date (Ws-Pin-Ix)   to  Sp015-Out-Start-Date (Sp015-Out-Cnt).
036900     move     Sp015-Pin-Start-Time (Ws-Pin-Ix)   to  Sp015-Out-Start-Time (Sp015-Out-Cnt).
037000     move     Sp015-Pin-End-Date (Ws-Pin-Ix)     to  Sp015-Out-End-Date (Sp015-Out-Cnt).
037100     move     Sp015-Pin-End-Time (Ws-Pin-Ix)     to  Sp015-Out-End-Time (Sp015-Out-Cnt).
037200     move     zero                                to  Sp015-Out-Block-Ix (Sp015-Out-Cnt).
037300     move     "Y"                                 to  Sp015-Out-Pinned (Sp015-Out-Cnt).
037400*
037500 Bb020-Exit.  exit section.
037600*
037700 Cc010-Find-Occ-Day.
037800     move     zero  to  Ws-Cur-Day.
037900     perform  Cc015-Test-One-Day  thru  Cc015-Exit
038000              varying  Wx-Day  from 1 by 1
038100              until    Wx-Day > Ws-Horizon-Days
038200              or       Ws-Cur-Day not = zero.
038300*
038400 Cc010-Exit.  exit.
038500*
038600 Cc015-Test-One-Day.
038700     if       Ws-Occ-Date (Wx-Day) = Sp015-Pin-Start-Date (Ws-Pin-Ix)
038800              move  Wx-Day  to  Ws-Cur-Day.
038900*
039000 Cc015-Exit.  exit.
039100*
039200 Cc020-Occupy-Pin-Range.
039300     divide   Sp015-Pin-Start-Time (Ws-Pin-Ix)  by  100  giving  Ws-Blk-Slots
039400              remainder  Ws-Cur-Slot.
039500     compute  Ws-Blk-Start-Slot  =  Ws-Blk-Slots * 4 + Ws-Cur-Slot / 15.
039600     divide   Sp015-Pin-End-Time (Ws-Pin-Ix)  by  100  giving  Ws-Blk-Slots
039700              remainder  Ws-Cur-Slot.
039800     compute  Ws-Blk-Slots  =  Ws-Blk-Slots * 4 + Ws-Cur-Slot / 15
039900              - Ws-Blk-Start-Slot.
040000     if       Ws-Blk-Slots < 1
040100              move  1  to  Ws-Blk-Slots.
040200     perform  Cc030-Occupy-One-Slot  thru  Cc030-Exit
040300              varying  Ws-Cur-Slot  from  Ws-Blk-Start-Slot  by  1
040400              until    Ws-Cur-Slot >= Ws-Blk-Start-Slot + Ws-Blk-Slots
040500              or       Ws-Cur-Slot > 95.
040600     compute  Ws-Occ-Hours (Ws-Cur-Day)  rounded =
040700              Ws-Occ-Hours (Ws-Cur-Day) + (Ws-Blk-Slots * 15) / 60.
040800*
040900 Cc030-Occupy-One-Slot.
041000     move     "1"  to  Ws-Occ-Slots (Ws-Cur-Day) (Ws-Cur-Slot + 1: 1).
041100*
041200 Cc030-Exit.  exit.
041300*
041400 Bb030-Allocate-Task  section.
041500****************************
041600*
041700* One task, earliest-deadline-first order already applied by
041800* Bb010.  Scans the horizon from the plan start, same as every
041900* other task - blocks already booked (pinned or by an earlier,
042000* more urgent task) are simply skipped over as occupied slots.
042100*
042200     if       Sp015-Tsk-Due-Date (Ws-Task-Ix) = zero
042300              go to  Bb030-Exit.
042400*
042500     compute  Ws-Required-Min  rounded =
042600              Sp015-Tsk-Est-Hrs (Ws-Task-Ix)
042700              * (1 + (Sp015-Tsk-Difficulty (Ws-Task-Ix) - 3) * 0.1)
042800              * 60.
042900     if       Sp015-Tsk-Est-Hrs (Ws-Task-Ix) = zero
043000              compute  Ws-Required-Min  rounded =
043100                       1
043200                       * (1 + (Sp015-Tsk-Difficulty (Ws-Task-Ix) - 3) * 0.1)
043300                       * 60.
043400     move     Ws-Required-Min  to  Ws-Remaining-Min.
043500*
043600     move     Sp015-Tsk-Min-Blk (Ws-Task-Ix)  to  Ws-Min-Blk-Slots.
043700     move     Sp015-Tsk-Max-Blk (Ws-Task-Ix)  to  Ws-Max-Blk-Slots.
043800     if       Sp015-Tsk-Splittable (Ws-Task-Ix) = "N"
043900              move  Ws-Required-Min  to  Ws-Min-Blk-Slots
044000                                         Ws-Max-Blk-Slots.
044100     divide   Ws-Min-Blk-Slots  by  15  giving  Ws-Min-Blk-Slots.
044200     divide   Ws-Max-Blk-Slots  by  15  giving  Ws-Max-Blk-Slots.
044300     if       Ws-Min-Blk-Slots < 1
044400              move  1  to  Ws-Min-Blk-Slots.
044500     if       Ws-Max-Blk-Slots < Ws-Min-Blk-Slots
044600              move  Ws-Min-Blk-Slots  to  Ws-Max-Blk-Slots.
044700*
044800     if       Ws-Min-Blk-Slots < ((Ws-Required-Min / 15) + 1)
044900*       -- min-viable-progress is min(min block, total needed) --
045000              move  Ws-Min-Blk-Slots  to  Ws-Min-Viable-Min
045100     else
045200              move  Ws-Required-Min   to  Ws-Min-Viable-Min.
045300     compute  Ws-Min-Viable-Min  =  Ws-Min-Viable-Min * 15.
045400*
045500     move     1  to  Ws-Cur-Day.
045600     move     Ws-Plan-Start-Slot  to  Ws-Cur-Slot.
045700     move     zero  to  Ws-Blk-Ix-Ctr.
045800     move     "N"  to  Ws-Stop-Task-Sw.
045900*
046000     perform  Cd010-Scan-One-Slot  thru  Cd010-Exit
046100              until  Ws-Remaining-Min = zero
046200              or     Ws-Cur-Day > Ws-Horizon-Days
046300              or     Ws-Stop-This-Task.
046400*
046500 Bb030-Exit.  exit section.
046600*
046700 Cd010-Scan-One-Slot.
046800*
046900* Deadline overrun check first - once minimum viable progress
047000* is in and we are past the task's due date/time, stop.
047100*
047200     if       Ws-Occ-Date (Ws-Cur-Day) > Sp015-Tsk-Due-Date (Ws-Task-Ix)
047300       or    (Ws-Occ-Date (Ws-Cur-Day) = Sp015-Tsk-Due-Date (Ws-Task-Ix)
047400          and (Ws-Cur-Slot * 15) > 0
047500          and  ((Ws-Cur-Slot / 4) * 100 + (Ws-Cur-Slot * 15) - ((Ws-Cur-Slot / 4) * 4 * 15))
047600               > Sp015-Tsk-Due-Time (Ws-Task-Ix))
047700              if  Ws-Required-Min - Ws-Remaining-Min >= Ws-Min-Viable-Min
047800                  move  "Y"  to  Ws-Stop-Task-Sw
047900                  go to  Cd010-Exit
048000              end-if.
048100*
048200* Day cap check - jump to the next day at 00:00 if reached.
048300*
048400     if       Ws-Occ-Weekday (Ws-Cur-Day) = 6
048500        or    Ws-Occ-Weekday (Ws-Cur-Day) = 7
048600              if  Sp015-Lighter-Weekends = "Y"
048700                  compute  Ws-Day-Cap-Min = Sp015-Weekend-Max-Hrs * 60
048800              else
048900                  compute  Ws-Day-Cap-Min = Sp015-Daily-Max-Hrs * 60
049000              end-if
049100     else
049200              compute  Ws-Day-Cap-Min = Sp015-Daily-Max-Hrs * 60.
049300*
049400     if       (Ws-Occ-Hours (Ws-Cur-Day) * 60) >= Ws-Day-Cap-Min
049500              add   1  to  Ws-Cur-Day
049600              move  zero  to  Ws-Cur-Slot
049700              go to  Cd010-Exit.
049800*
049900* Slot free and grid-available (sleep window honoured)?
050000*
050100     perform  Cd020-Test-Slot-Ok.
050200     if       not Ws-Keep-Extending
050300              perform  Cd090-Advance-One-Slot
050400              go to  Cd010-Exit.
050500*
050600* Good slot - try to build a block starting here.
050700*
050800     move     Ws-Cur-Day   to  Ws-Blk-Start-Day.
050900     move     Ws-Cur-Slot  to  Ws-Blk-Start-Slot.
051000     compute  Ws-Target-Slots  =  Ws-Remaining-Min / 15.
051100     if       (Ws-Remaining-Min / 15) * 15 < Ws-Remaining-Min
051200              add  1  to  Ws-Target-Slots.
051300     if       Ws-Target-Slots > Ws-Max-Blk-Slots
051400              move  Ws-Max-Blk-Slots  to  Ws-Target-Slots.
051500     if       Ws-Target-Slots < Ws-Min-Blk-Slots
051600              move  Ws-Min-Blk-Slots  to  Ws-Target-Slots.
051700*
051800     perform  Bb040-Build-Block.
051900*
052000     if       Ws-Blk-Slots >= Ws-Min-Blk-Slots
052100        or    (Ws-Blk-Slots * 15) >= Ws-Remaining-Min
052200              perform  Ce010-Commit-Block
052300     else
052400              perform  Cd090-Advance-One-Slot.
052500*
052600 Cd010-Exit.  exit.
052700*
052800 Cd020-Test-Slot-Ok.
052900     move     "N"  to  Ws-Extend-Sw.
053000     if       Ws-Occ-Slots (Ws-Cur-Day) (Ws-Cur-Slot + 1: 1) = "1"
053100              go to  Cd020-Exit.
053200*
053300* weekday grid check
053400*
053500     if       Sp015-Grid-Day (Ws-Occ-Weekday (Ws-Cur-Day))
053600              (Ws-Cur-Slot + 1: 1) not = "1"
053700              go to  Cd020-Exit.
053800*
053900* sleep window check - wraps midnight when start > end
054000*
054100     divide   Ws-Cur-Slot  by  4  giving  Ws-Break-Slots.
054200
054300* Ws-Break-Slots = hour of the slot
054400     if       Sp015-Sleep-Start-Hr > Sp015-Sleep-End-Hr
054500              if  Ws-Break-Slots >= Sp015-Sleep-Start-Hr
054600               or Ws-Break-Slots <  Sp015-Sleep-End-Hr
054700                  go to  Cd020-Exit
054800              end-if
054900     else
055000              if  Ws-Break-Slots >= Sp015-Sleep-Start-Hr
055100              and Ws-Break-Slots <  Sp015-Sleep-End-Hr
055200                  go to  Cd020-Exit
055300              end-if.
055400*
055500     move     "Y"  to  Ws-Extend-Sw.
055600*
055700 Cd020-Exit.  exit.
055800*
055900 Cd090-Advance-One-Slot.
056000     add      1  to  Ws-Cur-Slot.
056100     if       Ws-Cur-Slot > 95
056200              move  zero  to  Ws-Cur-Slot
056300              add   1     to  Ws-Cur-Day.
056400*
056500 Bb040-Build-Block  section.
056600**************************
056700*
056800* Extends a candidate block from Ws-Blk-Start-Day/-Slot while
056900* the slot is free/available, the day cap is not breached, and
057000* (when the task carries a course) the same-subject-in-a-row
057100* cap is not breached.  Never crosses a day boundary - the old
057200* shift-roster booking never let a shift cross midnight either.
057300*
057400     move     Ws-Blk-Start-Day   to  Ws-Cur-Day.
057500     move     Ws-Blk-Start-Slot  to  Ws-Cur-Slot.
057600     move     zero  to  Ws-Blk-Slots.
057700     move     "Y"  to  Ws-Extend-Sw.
057800*
057900     perform  Ce020-Extend-One-Slot  thru  Ce020-Exit
058000              until  not Ws-Keep-Extending
058100              or     Ws-Blk-Slots >= Ws-Target-Slots
058200              or     Ws-Cur-Slot > 95.
058300*
058400 Bb040-Exit.  exit section.
058500*
058600 Ce020-Extend-One-Slot.
058700     perform  Cd020-Test-Slot-Ok.
058800     if       not Ws-Keep-Extending
058900              go to  Ce020-Exit.
059000*
059100     if       Sp015-Tsk-Course (Ws-Task-Ix) not = zero
059200        and   Ws-Occ-Last-Crs (Ws-Cur-Day) = Sp015-Tsk-Course (Ws-Task-Ix)
059300        and   (Ws-Blk-Slots + 1) * 15 > Sp015-Max-Consec-Min
059400              move  "N"  to  Ws-Extend-Sw
059500              go to  Ce020-Exit.
059600*
059700     compute  Ws-Day-Cap-Min  =  (Ws-Occ-Hours (Ws-Cur-Day) * 60)
059800              + ((Ws-Blk-Slots + 1) * 15).
059900     if       Ws-Occ-Weekday (Ws-Cur-Day) = 6
060000        or    Ws-Occ-Weekday (Ws-Cur-Day) = 7
060100              if  Sp015-Lighter-Weekends = "Y"
060200               and Ws-Day-Cap-Min >= (Sp015-Weekend-Max-Hrs * 60)
060300                  move  "N"  to  Ws-Extend-Sw
060400                  go to  Ce020-Exit
060500              end-if
060600     else
060700              if  Ws-Day-Cap-Min >= (Sp015-Daily-Max-Hrs * 60)
060800                  move  "N"  to  Ws-Extend-Sw
060900                  go to  Ce020-Exit
061000              end-if.
061100*
061200     add      1  to  Ws-Blk-Slots.
061300     add      1  to  Ws-Cur-Slot.
061400*
061500 Ce020-Exit.  exit.
061600*
061700 Ce010-Commit-Block.
061800*
061900* Mark occupied, book the minutes and the subject against the
062000* start day, add a STUDY-BLOCK to the output table, and rearm
062100* the scan cursor for the next block of this task, inserting a
062200* break if the block earned one.
062300*
062400     perform  Cc030-Occupy-One-Slot  thru  Cc030-Exit
062500              varying  Ws-Cur-Slot  from  Ws-Blk-Start-Slot  by  1
062600              until    Ws-Cur-Slot >= Ws-Blk-Start-Slot + Ws-Blk-Slots.
062700     compute  Ws-Occ-Hours (Ws-Blk-Start-Day)  rounded =
062800              Ws-Occ-Hours (Ws-Blk-Start-Day) + (Ws-Blk-Slots * 15) / 60.
062900     if       Sp015-Tsk-Course (Ws-Task-Ix) not = zero
063000              move  Sp015-Tsk-Course (Ws-Task-Ix)
063100                    to  Ws-Occ-Last-Crs (Ws-Blk-Start-Day).
063200*
063300     add      1  to  Ws-Blk-Ix-Ctr.
063400     add      1  to  Sp015-Out-Cnt.
063500     move     Sp015-Tsk-No (Ws-Task-Ix)      to  Sp015-Out-Task (Sp015-Out-Cnt).
063600     move     Ws-Occ-Date (Ws-Blk-Start-Day)  to  Sp015-Out-Start-Date (Sp015-Out-Cnt).
063700     compute  Sp015-Out-Start-Time (Sp015-Out-Cnt) =
063800              (Ws-Blk-Start-Slot / 4) * 100
063900              + (Ws-Blk-Start-Slot - (Ws-Blk-Start-Slot / 4) * 4) * 15.
064000     move     Ws-Occ-Date (Ws-Blk-Start-Day)  to  Sp015-Out-End-Date (Sp015-Out-Cnt).
064100     compute  Sp015-Out-End-Time (Sp015-Out-Cnt) =
064200              ((Ws-Blk-Start-Slot + Ws-Blk-Slots) / 4) * 100
064300              + ((Ws-Blk-Start-Slot + Ws-Blk-Slots)
064400                 - ((Ws-Blk-Start-Slot + Ws-Blk-Slots) / 4) * 4) * 15.
064500     move     Ws-Blk-Ix-Ctr  to  Sp015-Out-Block-Ix (Sp015-Out-Cnt).
064600     move     "N"            to  Sp015-Out-Pinned (Sp015-Out-Cnt).
064700*
064800     compute  Ws-Remaining-Min  =  Ws-Remaining-Min - (Ws-Blk-Slots * 15).
064900     if       Ws-Remaining-Min < 0
065000              move  zero  to  Ws-Remaining-Min.
065100*
065200     move     Ws-Blk-Start-Day   to  Ws-Cur-Day.
065300     move     Ws-Blk-Start-Slot  to  Ws-Cur-Slot.
065400     add      Ws-Blk-Slots  to  Ws-Cur-Slot.
065500*
065600     if       (Ws-Blk-Slots * 15) >= Sp015-Break-After-Min
065700              divide  Sp015-Break-Dur-Min  by  15  giving  Ws-Break-Slots
065800              if      Ws-Break-Slots < 1
065900                      move  1  to  Ws-Break-Slots
066000              end-if
066100              perform  Cc030-Occupy-One-Slot  thru  Cc030-Exit
066200                       varying  Ws-Cur-Slot  from  Ws-Cur-Slot  by  1
066300                       until    Ws-Cur-Slot >=
066400                                Ws-Blk-Start-Slot + Ws-Blk-Slots + Ws-Break-Slots
066500                       or       Ws-Cur-Slot > 95
066600              add     Ws-Break-Slots  to  Ws-Cur-Slot.
066700*
066800     if       Ws-Cur-Slot > 95
066900              move  zero  to  Ws-Cur-Slot
067000              add   1     to  Ws-Cur-Day.
067100*
