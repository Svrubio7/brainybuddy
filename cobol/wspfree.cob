000100********************************************
000200*                                          *
000300*  Record Definition For Free-Slot File    *
000400*     (Mutual Free Time, U8 - Output)      *
000500********************************************
000600*  File size 21 bytes.
000700*
000800* 09/01/26 vbc - Created.
000900*
001000 01  SP-Free-Slot-Record.
001100     03  Frs-Day-Name          pic x(9).
001200* monday..sunday
001300     03  Frs-Start-Hh          pic 99.
001400     03  Frs-Start-Mm          pic 99.
001500     03  Frs-End-Hh            pic 99.
001600     03  Frs-End-Mm            pic 99.
001700     03  Frs-Duration-Min      pic 9(4)   comp.
001800*
