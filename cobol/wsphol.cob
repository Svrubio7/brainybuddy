000100********************************************
000200*                                          *
000300*  Record Definition For Holiday File      *
000400*     (Reduced Availability, U9 - Input)   *
000500********************************************
000600*  File size 38 bytes.
000700*
000800* 08/01/26 vbc - Created.
000900*
001000 01  SP-Holiday-Record.
001100     03  Hol-Holiday-Date      pic 9(8)   comp.
001200* ccyymmdd
001300     03  Hol-Holiday-Name      pic x(30).
001350     03  filler                pic x(5).
001400*
