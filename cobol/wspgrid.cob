000100********************************************
000200*                                          *
000300*  Record Definition For Weekly            *
000400*       Availability Grid File             *
000500*     Uses Avl-User-No as key               *
000600********************************************
000700*  File size 677 bytes.
000800*
000900* Each day is 96 chars, 1 per 15 min slot, slot 0 = 00:00,
001000* slot 95 = 23:45.  '1' = available '0' = not.
001100*
001200* 06/01/26 vbc - Created.
001300* 15/01/26 vbc - Renamed Avl-Mon..Avl-Sun to occurs table below
001400*                for the mutual free-time scan in sp080 - keep
001500*                the named group too, callers use whichever suits.
001600*
001700 01  SP-Avail-Grid-Record.
001800     03  Avl-User-No           pic 9(5)   comp.
001900     03  Avl-Week-Slots.
002000         05  Avl-Mon           pic x(96).
002100         05  Avl-Tue           pic x(96).
002200         05  Avl-Wed           pic x(96).
002300         05  Avl-Thu           pic x(96).
002400         05  Avl-Fri           pic x(96).
002500         05  Avl-Sat           pic x(96).
002600         05  Avl-Sun           pic x(96).
002700     03  Avl-Week-Grp redefines Avl-Week-Slots.
002800         05  Avl-Day-Slots     pic x(96)  occurs 7.
002900* (1)=Mon..(7)=Sun
003000     03  filler                pic x(5).
003100*
