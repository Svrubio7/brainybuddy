000100********************************************
000200*                                          *
000300*  Record Definition For Scheduling        *
000400*       Rules Parameter File                *
000500*     Uses Rul-User-No as key               *
000600********************************************
000700*  File size 34 bytes.
000800*
000900* THESE FIELD DEFAULTS MAY NEED CHANGING
001000*
001100* 06/01/26 vbc - Created.
001200* 18/01/26 vbc - Weekend cap fields added.
001300*
001400 01  SP-Rules-Record.
001500     03  Rul-User-No             pic 9(5)   comp.
001600     03  Rul-Daily-Max-Hrs       pic 9(2)v9    comp-3.
001700* dflt 8.0
001800     03  Rul-Break-After-Min     pic 9(3)      comp.
001900* dflt 90
002000     03  Rul-Break-Dur-Min       pic 9(3)      comp.
002100* dflt 15
002200     03  Rul-Max-Consec-Min      pic 9(3)      comp.
002300* dflt 120
002400     03  Rul-Pref-Start-Hr       pic 9(2)      comp.
002500* dflt 8, informational
002600     03  Rul-Pref-End-Hr         pic 9(2)      comp.
002700* dflt 22, informational
002800     03  Rul-Sleep-Start-Hr      pic 9(2)      comp.
002900* dflt 23
003000     03  Rul-Sleep-End-Hr        pic 9(2)      comp.
003100* dflt 7
003200     03  Rul-Lighter-Weekends    pic x.
003300* dflt Y
003400     03  Rul-Weekend-Max-Hrs     pic 9(2)v9    comp-3.
003500* dflt 4.0
003600     03  filler                  pic x(4).
003700*
