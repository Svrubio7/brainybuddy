000100********************************************
000200*                                          *
000300*  Record Definition For Plan Diff         *
000400*       Report Line (U4 / U5 Output)       *
000500********************************************
000600*
000700* 10/01/26 vbc - Created.
000800* 25/01/26 vbc - Trailer counts widened to 9(4) to match spec.
000900*
001000 01  SP-Plan-Diff-Line.
001100     03  Dif-Action            pic x(7).
001200* added/moved/deleted
001300     03  filler                pic x(2).
001400     03  Dif-Block-Id          pic 9(5).
001500     03  filler                pic x(2).
001600     03  Dif-Task-Title        pic x(30).
001700     03  filler                pic x(2).
001800     03  Dif-Old-Start-Date    pic 9(8).
001900     03  Dif-Old-Start-Time    pic 9(4).
002000     03  filler                pic x(1).
002100     03  Dif-Old-End-Date      pic 9(8).
002200     03  Dif-Old-End-Time      pic 9(4).
002300     03  filler                pic x(2).
002400     03  Dif-New-Start-Date    pic 9(8).
002500     03  Dif-New-Start-Time    pic 9(4).
002600     03  filler                pic x(1).
002700     03  Dif-New-End-Date      pic 9(8).
002800     03  Dif-New-End-Time      pic 9(4).
002900*
003000 01  SP-Plan-Diff-Item.
003100     03  Difi-Action           pic x(7).
003200     03  Difi-Block-Id         pic 9(5)   comp.
003300     03  Difi-Task-No          pic 9(5)   comp.
003400     03  Difi-Task-Title       pic x(30).
003500     03  Difi-Old-Start-Date   pic 9(8)   comp.
003600     03  Difi-Old-Start-Time   pic 9(4)   comp.
003700     03  Difi-Old-End-Date     pic 9(8)   comp.
003800     03  Difi-Old-End-Time     pic 9(4)   comp.
003900     03  Difi-New-Start-Date   pic 9(8)   comp.
004000     03  Difi-New-Start-Time   pic 9(4)   comp.
004100     03  Difi-New-End-Date     pic 9(8)   comp.
004200     03  Difi-New-End-Time     pic 9(4)   comp.
004300*
004400 01  SP-Plan-Diff-Trailer.
004500     03  filler                pic x(6)   value "ADDED ".
004600     03  Dift-Added-Cnt        pic 9(4).
004700     03  filler                pic x(7)   value " MOVED ".
004800     03  Dift-Moved-Cnt        pic 9(4).
004900     03  filler                pic x(9)   value " DELETED ".
005000     03  Dift-Deleted-Cnt      pic 9(4).
005100*
005200 01  SP-Diff-Counts.
005300     03  Difc-Added-Cnt        pic 9(4)   comp.
005400     03  Difc-Moved-Cnt        pic 9(4)   comp.
005500     03  Difc-Deleted-Cnt      pic 9(4)   comp.
005600*
