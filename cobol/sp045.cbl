000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Plan Diff Core             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp045.
001200***
001300 author.             T Onitsuka.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       09/07/88.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1988, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Positional plan-diff subprogram, called by
002700                      both the plan-diff report and the what-if
002800                      simulator - one small table-search routine
002900                      shared by two callers, same as the check
003000                      digit routine served every screen.
003100***
003200*version.            See Prog-Name in ws.
003300***
003400*called modules.
003500*                     None.
003600***
003700*functions used.
003800*                     None.
003900*
004000* Changes:
004100* 09/07/88 tno - 1.0.00 Created.
004200* 12/12/91 fjp -    .01 Task-list build separated out of the main
004300*                       paragraph, was getting hard to follow.
004400* 02/05/96 lkt -    .02 Deleted/added counted even when a task
004500*                       has no matching pair at all.
004600* 08/09/98 tno - Y2K.03 No date fields compared here as strings,
004700*                       reviewed and passed.
004800* 18/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
004900*                       old/new STUDY-BLOCK tables in, PLAN-DIFF
005000*                       items and trailer counts out.
005100*
005200**************************************************************************
005300*
005400 environment             division.
005500*===============================
005600*
005700 configuration section.
005800 special-names.
005900     class Wsp-Digits is "0123456789".
006000*
006100 input-output            section.
006200 file-control.
006300*
006400 data                    division.
006500*===============================
006600 working-storage section.
006700*-----------------------
006800*
006900 77  Prog-Name           pic x(15) value "SP045 (1.0.04)".
007000*
007100 01  Ws-Seen-Cnt          pic 9(3)   comp.
007200 01  Ws-Seen-Tbl          occurs 300  pic 9(5)  comp.
007300 01  Ws-Seen-Redef  redefines  Ws-Seen-Tbl.
007400     03  Ws-Seen-Row      occurs 300  pic 9(5)  comp.
007500*
007600 01  Ws-Old-Idx-Cnt        pic 9(3)   comp.
007700 01  Ws-Old-Idx-Tbl        occurs 300  pic 9(3)  comp.
007800 01  Ws-Old-Idx-Redef  redefines  Ws-Old-Idx-Tbl.
007900     03  Ws-Old-Idx-Row   occurs 300  pic 9(3)  comp.
008000 01  Ws-New-Idx-Cnt        pic 9(3)   comp.
008100 01  Ws-New-Idx-Tbl        occurs 300  pic 9(3)  comp.
008200 01  Ws-New-Idx-Redef  redefines  Ws-New-Idx-Tbl.
008300     03  Ws-New-Idx-Row   occurs 300  pic 9(3)  comp.
008400*
008500 01  Ws-Seen-Ix            pic 9(3)   comp.
008600 01  Ws-Scan-Ix            pic 9(3)   comp.
008700 01  Ws-Pair-Ix            pic 9(3)   comp.
008800 01  Ws-Cur-Task           pic 9(5)   comp.
008900 01  Ws-Found-Sw           pic x.
009000     88  Ws-Task-Found              value "Y".
009100 01  Ws-Oi                 pic 9(3)   comp.
009200 01  Ws-Ni                 pic 9(3)   comp.
009300*
009400 linkage section.
009500*--------------
009600*
009700 01  Sp045-Ws.
009800     03  Sp045-Old-Cnt         pic 9(3)   comp.
009900     03  Sp045-Old-Tbl         occurs 300.
010000         05  Sp045-Old-Block-Id    pic 9(5)   comp.
010100         05  Sp045-Old-Task-No     pic 9(5)   comp.
010200         05  Sp045-Old-Title       pic x(30).
010300         05  Sp045-Old-Start-Date  pic 9(8)   comp.
010400         05  Sp045-Old-Start-Time  pic 9(4)   comp.
010500         05  Sp045-Old-End-Date    pic 9(8)   comp.
010600         05  Sp045-Old-End-Time    pic 9(4)   comp.
010700*
010800     03  Sp045-New-Cnt         pic 9(3)   comp.
010900     03  Sp045-New-Tbl         occurs 300.
011000         05  Sp045-New-Block-Id    pic 9(5)   comp.
011100         05  Sp045-New-Task-No     pic 9(5)   comp.
011200         05  Sp045-New-Title       pic x(30).
011300         05  Sp045-New-Start-Date  pic 9(8)   comp.
011400         05  Sp045-New-Start-Time  pic 9(4)   comp.
011500         05  Sp045-New-End-Date    pic 9(8)   comp.
011600         05  Sp045-New-End-Time    pic 9(4)   comp.
011700*
011800     03  Sp045-Out-Cnt         pic 9(4)   comp.
011900     03  Sp045-Out-Tbl         occurs 600.
012000         05  Sp045-Out-Action        pic x(7).
012100         05  Sp045-Out-Block-Id      pic 9(5)   comp.
012200         05  Sp045-Out-Task-No       pic 9(5)   comp.
012300         05  Sp045-Out-Title         pic x(30).
012400         05  Sp045-Out-Old-Start-Dt  pic 9(8)   comp.
012500         05  Sp045-Out-Old-Start-Tm  pic 9(4)   comp.
012600         05  Sp045-Out-Old-End-Dt    pic 9(8)   comp.
012700         05  Sp045-Out-Old-End-Tm    pic 9(4)   comp.
012800         05  Sp045-Out-New-Start-Dt  pic 9(8)   comp.
012900         05  Sp045-Out-New-Start-Tm  pic 9(4)   comp.
013000         05  Sp045-Out-New-End-Dt    pic 9(8)   comp.
013100         05  Sp045-Out-New-End-Tm    pic 9(4)   comp.
013200*
013300     03  Sp045-Added-Cnt       pic 9(4)   comp.
013400     03  Sp045-Moved-Cnt       pic 9(4)   comp.
013500     03  Sp045-Deleted-Cnt     pic 9(4)   comp.
013600*
013700 procedure division  using  Sp045-Ws.
013800*===================================
013900*
014000 Main  section.
014100**************
014200*
014300     move     zero  to  Sp045-Out-Cnt  Sp045-Added-Cnt
014400                         Sp045-Moved-Cnt  Sp045-Deleted-Cnt
014500                         Ws-Seen-Cnt.
014600*
014700     perform  Aa010-Collect-Old-Tasks  thru  Aa010-Exit
014800              varying  Ws-Scan-Ix  from 1 by 1
014900              until    Ws-Scan-Ix > Sp045-Old-Cnt.
015000     perform  Aa020-Collect-New-Tasks  thru  Aa020-Exit
015100              varying  Ws-Scan-Ix  from 1 by 1
015200              until    Ws-Scan-Ix > Sp045-New-Cnt.
015300*
015400     perform  Bb010-Match-Task  thru  Bb010-Exit
015500              varying  Ws-Seen-Ix  from 1 by 1
015600              until    Ws-Seen-Ix > Ws-Seen-Cnt.
015700*
015800 Main-Exit.
015900     goback.
016000*
016100 Aa010-Collect-Old-Tasks.
016200     move     Sp045-Old-Task-No (Ws-Scan-Ix)  to  Ws-Cur-Task.
016300     perform  Cc010-Task-Already-Seen.
016400     if       not Ws-Task-Found
016500              add   1  to  Ws-Seen-Cnt
016600              move  Ws-Cur-Task  to  Ws-Seen-Tbl (Ws-Seen-Cnt).
016700*
016800 Aa010-Exit.  exit.
016900*
017000 Aa020-Collect-New-Tasks.
017100     move     Sp045-New-Task-No (Ws-Scan-Ix)  to  Ws-Cur-Task.
017200     perform  Cc010-Task-Already-Seen.
017300     if       not Ws-Task-Found
017400              add   1  to  Ws-Seen-Cnt
017500              move  Ws-Cur-Task  to  Ws-Seen-Tbl (Ws-Seen-Cnt).
017600*
017700 Aa020-Exit.  exit.
017800*
017900 Cc010-Task-Already-Seen.
018000     move     "N"  to  Ws-Found-Sw.
018100     perform  Cc020-Test-One-Seen  thru  Cc020-Exit
018200              varying  Ws-Oi  from 1 by 1
018300              until    Ws-Oi > Ws-Seen-Cnt
018400              or       Ws-Task-Found.
018500*
018600 Cc020-Test-One-Seen.
018700     if       Ws-Seen-Tbl (Ws-Oi) = Ws-Cur-Task
018800              move  "Y"  to  Ws-Found-Sw.
018900*
019000 Cc020-Exit.  exit.
019100*
019200 Bb010-Match-Task  section.
019300*************************
019400*
019500* For the seen task, list its old block subscripts and new
019600* block subscripts (input order preserved) then pair them off
019700* positionally, i-th old against i-th new.
019800*
019900     move     Ws-Seen-Tbl (Ws-Seen-Ix)  to  Ws-Cur-Task.
020000     move     zero  to  Ws-Old-Idx-Cnt  Ws-New-Idx-Cnt.
020100*
020200     perform  Dd010-Gather-Old  thru  Dd010-Exit
020300              varying  Ws-Oi  from 1 by 1
020400              until    Ws-Oi > Sp045-Old-Cnt.
020500     perform  Dd020-Gather-New  thru  Dd020-Exit
020600              varying  Ws-Ni  from 1 by 1
020700              until    Ws-Ni > Sp045-New-Cnt.
020800*
020900     perform  Ee010-Pair-One  thru  Ee010-Exit
021000              varying  Ws-Pair-Ix  from 1 by 1
021100              until    Ws-Pair-Ix > Ws-Old-Idx-Cnt
021200              and      Ws-Pair-Ix > Ws-New-Idx-Cnt.
021300*
021400 Bb010-Exit.  exit section.
021500*
021600 Dd010-Gather-Old.
021700     if       Sp045-Old-Task-No (Ws-Oi) = Ws-Cur-Task
021800              add   1  to  Ws-Old-Idx-Cnt
021900              move  Ws-Oi  to  Ws-Old-Idx-Tbl (Ws-Old-Idx-Cnt).
022000*
022100 Dd010-Exit.  exit.
022200*
022300 Dd020-Gather-New.
022400     if       Sp045-New-Task-No (Ws-Ni) = Ws-Cur-Task
022500              add   1  to  Ws-New-Idx-Cnt
022600              move  Ws-Ni  to  Ws-New-Idx-Tbl (Ws-New-Idx-Cnt).
022700*
022800 Dd020-Exit.  exit.
022900*
023000 Ee010-Pair-One.
023100     if       Ws-Pair-Ix <= Ws-Old-Idx-Cnt
023200        and   Ws-Pair-Ix <= Ws-New-Idx-Cnt
023300              perform  Ff010-Test-Moved
023400     else
023500       if     Ws-Pair-Ix <= Ws-Old-Idx-Cnt
023600              perform  Ff020-Emit-Deleted
023700       else
023800              perform  Ff030-Emit-Added
023900       end-if
024000     end-if.
024100*
024200 Ee010-Exit.  exit.
024300*
024400 Ff010-Test-Moved.
024500     move     Ws-Old-Idx-Tbl (Ws-Pair-Ix)  to  Ws-Oi.
024600     move     Ws-New-Idx-Tbl (Ws-Pair-Ix)  to  Ws-Ni.
024700     if       Sp045-Old-Start-Date (Ws-Oi) not =
024800              Sp045-New-Start-Date (Ws-Ni)
024900        or    Sp045-Old-Start-Time (Ws-Oi) not =
025000              Sp045-New-Start-Time (Ws-Ni)
025100        or    Sp045-Old-End-Date (Ws-Oi) not =
025200              Sp045-New-End-Date (Ws-Ni)
025300        or    Sp045-Old-End-Time (Ws-Oi) not =
025400              Sp045-New-End-Time (Ws-Ni)
025500              add   1  to  Sp045-Out-Cnt  Sp045-Moved-Cnt
025600              move  "moved  "                   to  Sp045-Out-Action (Sp045-Out-Cnt)
025700              move  Sp045-Old-Block-Id (Ws-Oi)   to  Sp045-Out-Block-Id (Sp045-Out-Cnt)
025800              move  Ws-Cur-Task                  to  Sp045-Out-Task-No (Sp045-Out-Cnt)
025900              move  Sp045-Old-Title (Ws-Oi)       to  Sp045-Out-Title (Sp045-Out-Cnt)
026000              move  Sp045-Old-Start-Date (Ws-Oi)  to  Sp045-Out-Old-Start-Dt (Sp045-Out-Cnt)
026100              move  Sp045-Old-Start-Time (Ws-Oi)  to  Sp045-Out-Old-Start-Tm (Sp045-Out-Cnt)
026200              move  Sp045-Old-End-Date (Ws-Oi)    to  Sp045-Out-Old-End-Dt (Sp045-Out-Cnt)
026300              move  Sp045-Old-End-Time (Ws-Oi)    to  Sp045-Out-Old-End-Tm (Sp045-Out-Cnt)
026400              move  Sp045-New-Start-Date (Ws-Ni)  to  Sp045-Out-New-Start-Dt (Sp045-Out-Cnt)
026500              move  Sp045-New-Start-Time (Ws-Ni)  to  Sp045-Out-New-Start-Tm (Sp045-Out-Cnt)
026600              move  Sp045-New-End-Date (Ws-Ni)    to  Sp045-Out-New-End-Dt (Sp045-Out-Cnt)
026700              move  Sp045-New-End-Time (Ws-Ni)    to  Sp045-Out-New-End-Tm (Sp045-Out-Cnt).
026800*
026900 Ff020-Emit-Deleted.
027000     move     Ws-Old-Idx-Tbl (Ws-Pair-Ix)  to  Ws-Oi.
027100     add      1  to  Sp045-Out-Cnt  Sp045-Deleted-Cnt.
027200     move     "deleted"                   to  Sp045-Out-Action (Sp045-Out-Cnt).
027300     move     Sp045-Old-Block-Id (Ws-Oi)  to  Sp045-Out-Block-Id (Sp045-Out-Cnt).
027400     move     Ws-Cur-Task                 to  Sp045-Out-Task-No (Sp045-Out-Cnt).
027500     move     Sp045-Old-Title (Ws-Oi)     to  Sp045-Out-Title (Sp045-Out-Cnt).
027600     move     Sp045-Old-Start-Date (Ws-Oi) to  Sp045-Out-Old-Start-Dt (Sp045-Out-Cnt).
027700     move     Sp045-Old-Start-Time (Ws-Oi) to  Sp045-Out-Old-Start-Tm (Sp045-Out-Cnt).
027800     move     Sp045-Old-End-Date (Ws-Oi)   to  Sp045-Out-Old-End-Dt (Sp045-Out-Cnt).
027900     move     Sp045-Old-End-Time (Ws-Oi)   to  Sp045-Out-Old-End-Tm (Sp045-Out-Cnt).
028000     move     zero  to  Sp045-Out-New-Start-Dt (Sp045-Out-Cnt)
028100                         Sp045-Out-New-Start-Tm (Sp045-Out-Cnt)
028200                         Sp045-Out-New-End-Dt (Sp045-Out-Cnt)
028300                         Sp045-Out-New-End-Tm (Sp045-Out-Cnt).
028400*
028500 Ff030-Emit-Added.
028600     move     Ws-New-Idx-Tbl (Ws-Pair-Ix)  to  Ws-Ni.
028700     add      1  to  Sp045-Out-Cnt  Sp045-Added-Cnt.
028800     move     "added  "                   to  Sp045-Out-Action (Sp045-Out-Cnt).
028900     move     Sp045-New-Block-Id (Ws-Ni)  to  Sp045-Out-Block-Id (Sp045-Out-Cnt).
029000     move     Ws-Cur-Task                 to  Sp045-Out-Task-No (Sp045-Out-Cnt).
029100     move     Sp045-New-Title (Ws-Ni)     to  Sp045-Out-Title (Sp045-Out-Cnt).
029200     move     zero  to  Sp045-Out-Old-Start-Dt (Sp045-Out-Cnt)
029300                         Sp045-Out-Old-Start-Tm (Sp045-Out-Cnt)
029400                         Sp045-Out-Old-End-Dt (Sp045-Out-Cnt)
029500                         Sp045-Out-Old-End-Tm (Sp045-Out-Cnt).
029600     move     Sp045-New-Start-Date (Ws-Ni) to  Sp045-Out-New-Start-Dt (Sp045-Out-Cnt).
029700     move     Sp045-New-Start-Time (Ws-Ni) to  Sp045-Out-New-Start-Tm (Sp045-Out-Cnt).
029800     move     Sp045-New-End-Date (Ws-Ni)   to  Sp045-Out-New-End-Dt (Sp045-Out-Cnt).
029900     move     Sp045-New-End-Time (Ws-Ni)   to  Sp045-Out-New-End-Tm (Sp045-Out-Cnt).
030000*
