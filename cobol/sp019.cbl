000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Date Arithmetic            *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp019.
001200***
001300 author.             R M Okafor.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       14/03/85.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1985, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Date-Arithmetic utility, common to every
002700                      driver in the suite that has to step a
002800                      Ccyymmdd date forward or back, or needs the
002900                      day of the week for a date - built the way
003000                      maps04 served the payroll suite.
003100***
003200*version.            See Prog-Name in ws.
003300***
003400*called modules.
003500*                     None.
003600***
003700*functions used.
003800*                     None.
003900*
004000* Changes:
004100* 14/03/85 rmo - 1.0.00 Created, add-days and diff-days functions
004200*                       only, called from the original scheduler.
004300* 02/09/86 rmo -    .01 Added function 3, day of week - needed by
004400*                       the weekend-loading rule.
004500* 19/11/88 fjp -    .02 Julian base recomputed - .00/.01 drifted
004600*                       a day either side of a century boundary.
004700* 07/02/91 rmo -    .03 Ws-Days-In-Mon table now COMP, was DISPLAY.
004800* 23/06/93 lkt -    .04 Tidied comments, no logic change.
004900* 11/01/95 fjp -    .05 SP019-01 msg added for a bad function code
005000*                       rather than aborting silently.
005100* 08/09/98 rmo - Y2K.06 Century check - Sp019-Date-1/-2 confirmed
005200*                       full Ccyymmdd on entry, no windowing done
005300*                       here, callers own it.
005400* 30/12/99 fjp - Y2K.07 Verified century rollover 31/12/99-01/01/00
005500*                       against the Julian arithmetic, no defects.
005600* 14/04/02 lkt -    .08 Bc010 leap test unchanged, re-verified.
005700* 19/10/07 fjp -    .09 Ws-Julian-A/-B widened to s9(9), s9(7) was
005800*                       tight for far-future what-if dates.
005900* 12/01/26 rmo -    .10 Reworked for the study-plan conversion -
006000*                       date-from-julian rebuilt as a day roll off
006100*                       Ws-Days-In-Mon, epoch decomposition no
006200*                       longer relies on reference modification.
006300* 27/01/26 rmo -    .11 SP019-01 wording revised, function-3 path
006400*                       simplified to share Bb010 with function 1/2.
006500*
006600**************************************************************************
006700*
006800 environment             division.
006900*===============================
007000*
007100 configuration section.
007200 special-names.
007300     class Wsp-Digits is "0123456789".
007400*
007500 input-output            section.
007600 file-control.
007700*
007800 data                    division.
007900*===============================
008000 working-storage section.
008100*-----------------------
008200*
008300 77  Prog-Name           pic x(15) value "SP019 (1.0.11)".
008400*
008500 01  Error-Messages.
008600     03  SP019-01        pic x(30) value "SP019 Invalid function code -".
008700*
008800 01  Ws-Day-Grp.
008900     03  Ws-Days-In-Mon      pic 99  comp  occurs 12
009000             values 31 28 31 30 31 30 31 31 30 31 30 31.
009100*
009200 01  Ws-Conv-Date            pic 9(8)  comp.
009300 01  Ws-Work-Ccyy            pic 9(4)  comp.
009400 01  Ws-Work-Mm              pic 99    comp.
009500 01  Ws-Work-Dd              pic 99    comp.
009600 01  Ws-Work-Days            pic s9(5) comp.
009700 01  Ws-Leap-Sw              pic x.
009800     88  Ws-Is-Leap                    value "Y".
009900 01  Ws-Julian-A             pic s9(9) comp.
010000 01  Ws-Julian-B             pic s9(9) comp.
010100 01  Ws-Mod-Quot             pic s9(9) comp.
010200 01  Ws-Mod-Rem              pic s9(4) comp.
010300*
010400 linkage section.
010500*--------------
010600*
010700 01  Sp019-Ws.
010800     03  Sp019-Function      pic 9      comp.
010900* 1 add-days, 2 diff-days, 3 wkday
011000     03  Sp019-Date-1        pic 9(8)   comp.
011100* ccyymmdd
011200     03  Sp019-Date-2        pic 9(8)   comp.
011300* ccyymmdd, fn 2 only
011400     03  Sp019-Days          pic s9(5)  comp.
011500* fn1 in, fn2 out=Date-2 minus Date-1
011600     03  Sp019-Weekday       pic 9      comp.
011700* 1=Mon..7=Sun, fn 1/3 out
011800     03  Sp019-Result-Date   pic 9(8)   comp.
011900* fn 1 out
012000     03  Sp019-Reply         pic x.
012100* Y = ok, N = bad function
012200*
012300 procedure division  using  Sp019-Ws.
012400*===================================
012500*
012600 Main.
012700     move     "Y"  to  Sp019-Reply.
012800     evaluate Sp019-Function
012900         when 1
013000              move     Sp019-Date-1  to  Ws-Conv-Date
013100              perform  Bb010-Julian-From-Date
013200              add      Sp019-Days  to  Ws-Julian-A
013300              perform  Bb020-Date-From-Julian
013400              move     Ws-Conv-Date  to  Sp019-Result-Date
013500              perform  Bb060-Weekday-Of-Julian
013600         when 2
013700              move     Sp019-Date-1  to  Ws-Conv-Date
013800              perform  Bb010-Julian-From-Date
013900              move     Ws-Julian-A  to  Ws-Julian-B
014000              move     Sp019-Date-2  to  Ws-Conv-Date
014100              perform  Bb010-Julian-From-Date
014200              subtract Ws-Julian-B  from  Ws-Julian-A  giving  Ws-Work-Days
014300              move     Ws-Work-Days  to  Sp019-Days
014400         when 3
014500              move     Sp019-Date-1  to  Ws-Conv-Date
014600              perform  Bb010-Julian-From-Date
014700              perform  Bb060-Weekday-Of-Julian
014800         when other
014900              display  SP019-01  Sp019-Function
015000              move     "N"  to  Sp019-Reply
015100     end-evaluate.
015200*
015300 Main-Exit.
015400     goback.
015500*
015600 Bb010-Julian-From-Date  section.
015700********************************
015800*
015900* Ws-Conv-Date (ccyymmdd) -> Ws-Julian-A, a day count from a
016000* fixed but arbitrary epoch - only differences and additions
016100* of Ws-Julian-A ever leave this program, so the epoch itself
016200* never has to mean anything.  Standard "March-based year"
016300* trick so that leap Februaries fall out of the formula free.
016400*
016500     divide    Ws-Conv-Date  by  100  giving  Ws-Mod-Quot
016600              remainder  Ws-Work-Dd.
016700     divide    Ws-Mod-Quot   by  100  giving  Ws-Work-Ccyy
016800              remainder  Ws-Work-Mm.
016900     if       Ws-Work-Mm  <  3
017000              subtract 1  from  Ws-Work-Ccyy  giving  Ws-Julian-B
017100              compute  Ws-Julian-A  rounded =
017200                       365 * Ws-Julian-B
017300                       + Ws-Julian-B / 4
017400                       - Ws-Julian-B / 100
017500                       + Ws-Julian-B / 400
017600                       + ((Ws-Work-Mm + 9) * 153 + 2) / 5
017700                       + Ws-Work-Dd + 58
017800     else
017900              compute  Ws-Julian-A  rounded =
018000                       365 * Ws-Work-Ccyy
018100                       + Ws-Work-Ccyy / 4
018200                       - Ws-Work-Ccyy / 100
018300                       + Ws-Work-Ccyy / 400
018400                       + ((Ws-Work-Mm - 3) * 153 + 2) / 5
018500                       + Ws-Work-Dd + 58
018600     end-if.
018700*
018800 Bb010-Exit.  exit section.
018900*
019000 Bb020-Date-From-Julian  section.
019100*********************************
019200*
019300* Reverse of Bb010 - Ws-Julian-A -> Ws-Conv-Date.  The suite
019400* only ever moves a date a handful of days or weeks per call,
019500* so a day-by-day roll from the last known good date is cheap
019600* and keeps the month/leap-year table (Ws-Days-In-Mon) doing
019700* the only work that has to be exact.
019800*
019900     move     Ws-Work-Ccyy  to  Ws-Julian-B.
020000     perform  Bc040-Roll-One-Day  until  Ws-Julian-B = Ws-Julian-A.
020100     compute  Ws-Conv-Date  =
020200              Ws-Work-Ccyy * 10000 + Ws-Work-Mm * 100 + Ws-Work-Dd.
020300*
020400 Bb020-Exit.  exit section.
020500*
020600 Bc010-Test-Leap.
020700     divide    Ws-Work-Ccyy  by  4    giving  Ws-Mod-Quot
020800              remainder  Ws-Mod-Rem.
020900     if       Ws-Mod-Rem = 0
021000              divide  Ws-Work-Ccyy  by  100  giving  Ws-Mod-Quot
021100                       remainder  Ws-Mod-Rem
021200              if      Ws-Mod-Rem not = 0
021300                      set  Ws-Is-Leap  to  true
021400              else
021500                      divide  Ws-Work-Ccyy  by  400  giving  Ws-Mod-Quot
021600                               remainder  Ws-Mod-Rem
021700                      if      Ws-Mod-Rem = 0
021800                              set  Ws-Is-Leap  to  true
021900                      else
022000                              move "N"  to  Ws-Leap-Sw
022100                      end-if
022200              end-if
022300     else
022400              move "N"  to  Ws-Leap-Sw
022500     end-if.
022600*
022700 Bc040-Roll-One-Day.
022800     if      Ws-Julian-B  <  Ws-Julian-A
022900             perform  Bc020-Roll-Day-Fwd
023000             add      1  to  Ws-Julian-B
023100     else
023200             perform  Bc030-Roll-Day-Back
023300             subtract 1  from  Ws-Julian-B
023400     end-if.
023500*
023600 Bc020-Roll-Day-Fwd.
023700     perform  Bc010-Test-Leap.
023800     add      1  to  Ws-Work-Dd.
023900     if       Ws-Is-Leap  and  Ws-Work-Mm = 2
024000              if  Ws-Work-Dd > 29
024100                  move  1  to  Ws-Work-Dd
024200                  add   1  to  Ws-Work-Mm
024300              end-if
024400     else
024500              if  Ws-Work-Dd > Ws-Days-In-Mon (Ws-Work-Mm)
024600                  move  1  to  Ws-Work-Dd
024700                  add   1  to  Ws-Work-Mm
024800                  if    Ws-Work-Mm > 12
024900                        move  1  to  Ws-Work-Mm
025000                        add   1  to  Ws-Work-Ccyy
025100                  end-if
025200              end-if
025300     end-if.
025400*
025500 Bc030-Roll-Day-Back.
025600     subtract 1  from  Ws-Work-Dd.
025700     if       Ws-Work-Dd = 0
025800              subtract  1  from  Ws-Work-Mm
025900              if        Ws-Work-Mm = 0
026000                        move  12  to  Ws-Work-Mm
026100                        subtract 1  from  Ws-Work-Ccyy
026200              end-if
026300              perform   Bc010-Test-Leap
026400              if        Ws-Is-Leap  and  Ws-Work-Mm = 2
026500                        move  29  to  Ws-Work-Dd
026600              else
026700                        move  Ws-Days-In-Mon (Ws-Work-Mm)  to  Ws-Work-Dd
026800              end-if
026900     end-if.
027000*
027100 Bb060-Weekday-Of-Julian  section.
027200******************************
027300*
027400* This epoch's day zero fell on a Wednesday - day 3.
027500*
027600     compute  Ws-Julian-B  =  Ws-Julian-A + 2.
027700     divide   Ws-Julian-B  by  7  giving  Ws-Mod-Quot
027800              remainder  Sp019-Weekday.
027900     if       Sp019-Weekday = 0
028000              move  7  to  Sp019-Weekday
028100     end-if.
028200*
028300 Bb060-Exit.  exit section.
028400*
