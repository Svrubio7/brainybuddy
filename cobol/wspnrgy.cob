000100********************************************
000200*                                          *
000300*  Working Storage For Energy Profile      *
000400*       Preset Tables (U2)                 *
000500********************************************
000600* Three 24 hour preset tables, values precomputed per the
000700* bell-curve formula (peak/spread per profile, night/day
000800* multipliers applied, capped 1.00, 2 decimals) so sp020 need
000900* not carry floating exponentials at run time - same idea as
001000* the old California tax-credit table (pycalx).
001100*
001200* 12/01/26 vbc - Created.
001300* 28/01/26 vbc - Values recomputed after fixing the night-owl
001400*                trough hours (05-09 incl, not 05-08).
001450* 03/02/26 kob - All three tables recomputed from scratch off the
001460*                circular-distance bell curve itself (peak/spread
001470*                per profile, day/night multiplier applied to the
001480*                floored curve, capped 1.00) - the figures typed
001490*                in before this were guessed off a sketch of the
001500*                curve, not worked out, and morning/night owl were
001510*                out by as much as 0.75 at some hours.
001520*
001600 01  Nrg-Profile-Tables.
001700     03  Nrg-Morning-Person.
001800         05  Nrg-Morning-Hr  pic 9v99  comp-3  occurs 24
001900             values 0.02 0.03 0.05 0.08 0.12 0.53 0.68 0.82
002000                    0.93 0.99 0.99 0.93 0.82 0.68 0.53 0.39
002100                    0.27 0.17 0.10 0.06 0.05 0.02 0.02 0.02.
002200     03  Nrg-Night-Owl.
002300         05  Nrg-Night-Hr    pic 9v99  comp-3  occurs 24
002400             values 0.80 0.67 0.54 0.41 0.30 0.08 0.05 0.03
002500                    0.02 0.02 0.05 0.08 0.14 0.21 0.30 0.41
002600                    0.54 0.67 0.80 0.91 0.98 1.00 0.98 0.91.
002700     03  Nrg-Balanced.
002800         05  Nrg-Balanced-Hr pic 9v99  comp-3  occurs 24
002900             values 0.01 0.01 0.01 0.03 0.05 0.07 0.52 0.69
003000                    0.85 0.96 1.00 0.96 0.85 0.80 0.95 1.00
003100                    0.95 0.80 0.61 0.41 0.25 0.14 0.07 0.01.
003200*
003300 01  Nrg-Profile-Grp redefines Nrg-Profile-Tables.
003400     03  Nrg-Profile         occurs 3.
003500         05  Nrg-Profile-Hr  pic 9v99  comp-3  occurs 24.
003600*
003700 01  Nrg-Focus-Weights.
003800     03  Nrg-Wt-Deep         pic 9v9   comp-3  value 0.9.
003900     03  Nrg-Wt-Medium       pic 9v9   comp-3  value 0.5.
004000     03  Nrg-Wt-Light        pic 9v9   comp-3  value 0.2.
004100     03  Nrg-Wt-Unknown      pic 9v9   comp-3  value 0.5.
004200*
