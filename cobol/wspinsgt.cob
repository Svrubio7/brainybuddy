000100********************************************
000200*                                          *
000300*  Record Definitions For The Insights     *
000400*       Report (U7) - Weekly, Risk And     *
000500*       Load-Curve Sections                *
000600********************************************
000700*  THESE FIELD DEFINITIONS MAY NEED CHANGING
000800*
000900* 12/01/26 vbc - Created.
001000* 27/01/26 vbc - Added print-line groups alongside the working
001100*                copies, same shape as the old His QTD/YTD pair.
001200*
001300 01  SP-Weekly-Insight-Record.
001400     03  Wkl-Week-Start        pic 9(8)   comp.
001500* ccyymmdd
001600     03  Wkl-Planned-Hours     pic 9(4)v9   comp-3.
001700     03  Wkl-Actual-Hours      pic 9(4)v9   comp-3.
001800     03  Wkl-Completion-Rate   pic 9v99     comp-3.
001900     03  filler                pic x(5).
002000*
002100 01  SP-Risk-Record.
002200     03  Rsk-Task-No           pic 9(5)   comp.
002300     03  Rsk-Title             pic x(30).
002400     03  Rsk-Remaining-Hours   pic 9(3)v9   comp-3.
002500     03  Rsk-Hours-Until-Due   pic 9(5)v9   comp-3.
002600     03  Rsk-Risk-Score        pic 9v99     comp-3.
002700     03  filler                pic x(5).
002800*
002900 01  SP-Load-Curve-Record.
003000     03  Ldc-Curve-Date        pic 9(8)   comp.
003100     03  Ldc-Planned-Hours     pic 9(3)v9   comp-3.
003200     03  filler                pic x(5).
003300*
003400* Print-line groups for the columnar sections of INSTRPT.
003500*
003600 01  SP-Weekly-Print-Line.
003700     03  Wklp-Week-Start       pic 9(8).
003800     03  filler                pic x(3).
003900     03  Wklp-Planned-Hours    pic zzz9.9.
004000     03  filler                pic x(3).
004100     03  Wklp-Actual-Hours     pic zzz9.9.
004200     03  filler                pic x(3).
004300     03  Wklp-Completion-Rate  pic 9.99.
004400     03  filler                pic x(56).
004500*
004600 01  SP-Risk-Print-Line.
004700     03  Rskp-Task-No          pic zzzz9.
004800     03  filler                pic x(2).
004900     03  Rskp-Title            pic x(30).
005000     03  filler                pic x(2).
005100     03  Rskp-Remaining-Hours  pic zz9.9.
005200     03  filler                pic x(2).
005300     03  Rskp-Hours-Until-Due  pic zzzz9.9.
005400     03  filler                pic x(2).
005500     03  Rskp-Risk-Score       pic 9.99.
005600     03  filler                pic x(31).
005700*
005800 01  SP-Load-Print-Line.
005900     03  Ldcp-Curve-Date       pic 9(8).
006000     03  filler                pic x(3).
006100     03  Ldcp-Planned-Hours    pic zz9.9.
006200     03  filler                pic x(69).
006300*
