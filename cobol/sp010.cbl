000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Nightly Planner            *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp010.
001200***
001300 author.             R M Okafor.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       03/06/85.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1985, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Nightly batch driver - reads a user's active
002700                      tasks, availability grid and rules, calls
002800                      the allocator and writes tomorrow's plan.
002900                      Runs unattended overnight the way the old
003000                      start-of-day job used to open the ledgers
003100                      before the branches opened.
003200***
003300*version.            See Prog-Name in ws.
003400***
003500*called modules.
003600*                     sp015.  (allocation engine)
003700*                     sp019.  (date arithmetic)
003800***
003900*functions used.
004000*                     None.
004100*
004200* Changes:
004300* 03/06/85 rmo - 1.0.00 Created from the old start-of-day driver,
004400*                       screen accept/verify stripped out - this
004500*                       job now runs from the overnight schedule.
004600* 19/11/87 fjp -    .01 File-status checked opens added on every
004700*                       SELECT, matching the register jobs.
004800* 08/09/98 rmo - Y2K.02 Control card date now full Ccyymmdd, no
004900*                       windowing of the run date anywhere.
005000* 30/12/99 lkt -    .03 Sanity check added - refuse a run date
005100*                       that would compile to 00000000.
005200* 16/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
005300*                       task/grid/rules load and CALL to sp015
005400*                       replace the payroll ledger opens.
005500* 27/01/26 rmo -    .05 Plan output now carries Blk-Block-Id
005600*                       assigned here, sequential from 1.
005700* 04/02/26 kob -    .06 Ws-Ctl-Horizon (CTLFILE override) dropped -
005800*                       planning horizon now computed off the
005900*                       loaded tasks' due dates every run (Aa025),
006000*                       matching the study-plan spec's horizon
006100*                       rule instead of a flat 30 day default.
006200*
006300**************************************************************************
006400*
006500 environment             division.
006600*===============================
006700*
006800 configuration section.
006900 special-names.
007000     class Wsp-Digits is "0123456789".
007100*
007200 input-output            section.
007300 file-control.
007400     select  CTLFILE    assign to  "CTLFILE"
007500             organization is line sequential
007600             file status  is  Ws-Ctl-Status.
007700     select  TASKFILE   assign to  "TASKFILE"
007800             organization is indexed
007900             access mode  is  sequential
008000             record key   is  Tsk-Task-No
008100             file status  is  Ws-Task-Status.
008200     select  GRIDFILE   assign to  "GRIDFILE"
008300             organization is indexed
008400             access mode  is  random
008500             record key   is  Avl-User-No
008600             file status  is  Ws-Grid-Status.
008700     select  RULEFILE   assign to  "RULEFILE"
008800             organization is indexed
008900             access mode  is  random
009000             record key   is  Rul-User-No
009100             file status  is  Ws-Rule-Status.
009200     select  PINFILE    assign to  "PINFILE"
009300             organization is indexed
009400             access mode  is  sequential
009500             record key   is  Blk-Block-Id
009600             file status  is  Ws-Pin-Status.
009700     select  PLANFILE   assign to  "PLANFILE"
009800             organization is indexed
009900             access mode  is  sequential
010000             record key   is  Blk-Block-Id
010100             file status  is  Ws-Plan-Status.
010200*
010300 data                    division.
010400*===============================
010500 file section.
010600*------------
010700*
010800 fd  CTLFILE
010900     label records are standard.
011000 01  CTLFILE-Record        pic x(80).
011100*
011200 fd  TASKFILE
011300     label records are standard.
011400 copy  "wsptask.cob".
011500*
011600 fd  GRIDFILE
011700     label records are standard.
011800 copy  "wspgrid.cob".
011900*
012000 fd  RULEFILE
012100     label records are standard.
012200 copy  "wsprule.cob".
012300*
012400 fd  PINFILE
012500     label records are standard.
012600 copy  "wspblk.cob".
012700*
012800 fd  PLANFILE
012900     label records are standard.
013000 01  PLANFILE-Record.
013100     03  Pln-Block-Id      pic 9(5)   comp.
013200     03  Pln-Task-No       pic 9(5)   comp.
013300     03  Pln-Start-Date    pic 9(8)   comp.
013400     03  Pln-Start-Time    pic 9(4)   comp.
013500     03  Pln-End-Date      pic 9(8)   comp.
013600     03  Pln-End-Time      pic 9(4)   comp.
013700     03  Pln-Block-Ix      pic 9(3)   comp.
013800     03  Pln-Pinned        pic x.
013900     03  filler            pic x(5).
014000*
014100 working-storage section.
014200*-----------------------
014300*
014400 77  Prog-Name           pic x(15) value "SP010 (1.0.06)".
014500*
014600 77  Ws-Ctl-Status       pic xx.
014700 77  Ws-Task-Status      pic xx.
014800 77  Ws-Grid-Status      pic xx.
014900 77  Ws-Rule-Status      pic xx.
015000 77  Ws-Pin-Status       pic xx.
015100 77  Ws-Plan-Status      pic xx.
015200 77  Ws-Task-Eof-Sw      pic x   value "N".
015300     88  Ws-Task-Eof             value "Y".
015400 77  Ws-Pin-Eof-Sw       pic x   value "N".
015500     88  Ws-Pin-Eof              value "Y".
015600 77  Ws-Next-Block-Id    pic 9(5)   comp  value zero.
015700 77  Ws-Out-Ix           pic 9(4)   comp  value zero.
015800 77  Ws-Hz-Ix            pic 9(3)   comp  value zero.
015900 77  Ws-Max-Due-Date     pic 9(8)   comp  value zero.
016000 77  Ws-Deadline-Horizon pic 9(8)   comp  value zero.
016100 77  Ws-Start-Horizon    pic 9(8)   comp  value zero.
016200 77  Ws-Horizon-End-Date pic 9(8)   comp  value zero.
016300*
016400 copy  "wspcall.cob".
016500*
016600 01  Ws-Ctl-Card.
016700     03  Ws-Ctl-User-Id      pic 9(5).
016800     03  Ws-Ctl-Run-Date     pic 9(8).
016900     03  filler              pic x(67).
017000*
017100 01  Ws-Today-Ccyymmdd       pic 9(8)   comp.
017200 01  Ws-Today-Redef  redefines  Ws-Today-Ccyymmdd.
017300     03  Ws-Today-Bin        pic 9(8)   comp.
017400*
017500 01  Ws-Msg-Line             pic x(80)  value spaces.
017600 01  Ws-Msg-Redef  redefines  Ws-Msg-Line.
017700     03  Ws-Msg-Prog         pic x(6).
017800     03  filler              pic x(2).
017900     03  Ws-Msg-Text         pic x(72).
018000 01  Ws-Msg-Redef-2  redefines  Ws-Msg-Line.
018100     03  Ws-Msg2-Task        pic z(4)9.
018200     03  filler              pic x(2).
018300     03  Ws-Msg2-Text        pic x(73).
018400*
018500 01  Ws-Sp015-Ws.
018600     03  Ws015-Daily-Max-Hrs       pic 9(2)v9   comp-3.
018700     03  Ws015-Break-After-Min     pic 9(3)     comp.
018800     03  Ws015-Break-Dur-Min       pic 9(3)     comp.
018900     03  Ws015-Max-Consec-Min      pic 9(3)     comp.
019000     03  Ws015-Sleep-Start-Hr      pic 9(2)     comp.
019100     03  Ws015-Sleep-End-Hr        pic 9(2)     comp.
019200     03  Ws015-Lighter-Weekends    pic x.
019300     03  Ws015-Weekend-Max-Hrs     pic 9(2)v9   comp-3.
019400     03  Ws015-Plan-Start-Date     pic 9(8)     comp.
019500     03  Ws015-Plan-Start-Time     pic 9(4)     comp.
019600     03  Ws015-Horizon-Days        pic 9(3)     comp.
019700     03  Ws015-Grid-Day            pic x(96)    occurs 7.
019800     03  Ws015-Task-Cnt            pic 9(3)     comp.
019900     03  Ws015-Task-Tbl            occurs 300.
020000         05  Ws015-Tsk-No          pic 9(5)     comp.
020100         05  Ws015-Tsk-Course      pic 9(5)     comp.
020200         05  Ws015-Tsk-Due-Date    pic 9(8)     comp.
020300         05  Ws015-Tsk-Due-Time    pic 9(4)     comp.
020400         05  Ws015-Tsk-Est-Hrs     pic 9(3)v99  comp-3.
020500         05  Ws015-Tsk-Difficulty  pic 9.
020600         05  Ws015-Tsk-Priority    pic 9.
020700         05  Ws015-Tsk-Splittable  pic x.
020800         05  Ws015-Tsk-Min-Blk     pic 9(3)     comp.
020900         05  Ws015-Tsk-Max-Blk     pic 9(3)     comp.
021000     03  Ws015-Pin-Cnt             pic 9(3)     comp.
021100     03  Ws015-Pin-Tbl             occurs 500.
021200         05  Ws015-Pin-Task        pic 9(5)     comp.
021300         05  Ws015-Pin-Start-Date  pic 9(8)     comp.
021400         05  Ws015-Pin-Start-Time  pic 9(4)     comp.
021500         05  Ws015-Pin-End-Date    pic 9(8)     comp.
021600         05  Ws015-Pin-End-Time    pic 9(4)     comp.
021700     03  Ws015-Out-Cnt             pic 9(4)     comp.
021800     03  Ws015-Out-Tbl             occurs 3000.
021900         05  Ws015-Out-Task        pic 9(5)     comp.
022000         05  Ws015-Out-Start-Date  pic 9(8)     comp.
022100         05  Ws015-Out-Start-Time  pic 9(4)     comp.
022200         05  Ws015-Out-End-Date    pic 9(8)     comp.
022300         05  Ws015-Out-End-Time    pic 9(4)     comp.
022400         05  Ws015-Out-Block-Ix    pic 9(3)     comp.
022500         05  Ws015-Out-Pinned      pic x.
022600*
022700 procedure division.
022800*===================
022900*
023000 Aa000-Main  section.
023100*******************
023200*
023300     display  "SP010 STUDY PLAN NIGHTLY RUN STARTING" upon console.
023400     perform  Aa010-Open-Files.
023500     perform  Aa015-Read-Control-Card.
023600     perform  Aa020-Load-Tasks     thru  Aa020-Exit.
023700     perform  Aa025-Compute-Horizon  thru  Aa025-Exit.
023800     perform  Aa030-Load-Pinned    thru  Aa030-Exit.
023900     perform  Aa040-Load-Rules-And-Grid.
024000     perform  Aa050-Run-Engine.
024100     perform  Aa070-Write-Plan     thru  Aa070-Exit.
024200     perform  Aa090-Close-Files.
024300     display  "SP010 STUDY PLAN NIGHTLY RUN COMPLETE" upon console.
024400     goback.
024500*
024600 Aa010-Open-Files  section.
024700*************************
024800*
024900     open  input   CTLFILE.
025000     if    Ws-Ctl-Status not = "00"
025100           move  "SP010-01 CTLFILE WILL NOT OPEN"  to  Ws-Msg-Text
025200           display  Ws-Msg-Line  upon console
025300           move  16  to  return-code
025400           stop run.
025500     open  input   TASKFILE.
025600     if    Ws-Task-Status not = "00"
025700           move  "SP010-02 TASKFILE WILL NOT OPEN"  to  Ws-Msg-Text
025800           display  Ws-Msg-Line  upon console
025900           move  16  to  return-code
026000           stop run.
026100     open  input   GRIDFILE.
026200     if    Ws-Grid-Status not = "00"
026300           move  "SP010-03 GRIDFILE WILL NOT OPEN"  to  Ws-Msg-Text
026400           display  Ws-Msg-Line  upon console
026500           move  16  to  return-code
026600           stop run.
026700     open  input   RULEFILE.
026800     if    Ws-Rule-Status not = "00"
026900           move  "SP010-04 RULEFILE WILL NOT OPEN"  to  Ws-Msg-Text
027000           display  Ws-Msg-Line  upon console
027100           move  16  to  return-code
027200           stop run.
027300     open  input   PINFILE.
027400     if    Ws-Pin-Status not = "00"  and  Ws-Pin-Status not = "05"
027500           move  "SP010-05 PINFILE WILL NOT OPEN"  to  Ws-Msg-Text
027600           display  Ws-Msg-Line  upon console
027700           move  16  to  return-code
027800           stop run.
027900     open  output  PLANFILE.
028000     if    Ws-Plan-Status not = "00"
028100           move  "SP010-06 PLANFILE WILL NOT OPEN"  to  Ws-Msg-Text
028200           display  Ws-Msg-Line  upon console
028300           move  16  to  return-code
028400           stop run.
028500*
028600 Aa015-Read-Control-Card.
028700*
028800* One 80 byte control card - just the user id and the run
028900* date/time now.  The planning horizon used to be punched here
029000* too (Ws-Ctl-Horizon) but nobody outside this job ever filled
029100* it in reliably, so it is worked out fresh every run instead -
029200* see Aa025 below.
029300*
029400     read     CTLFILE  into  Ws-Ctl-Card
029500              at end
029600              move  "SP010-07 CTLFILE EMPTY"  to  Ws-Msg-Text
029700              display  Ws-Msg-Line  upon console
029800              move  16  to  return-code
029900              stop run
030000     end-read.
030100     move     Ws-Ctl-User-Id   to  Wsc-User-Id.
030200     move     Ws-Ctl-Run-Date  to  Wsc-Run-Date.
030300     move     0000             to  Wsc-Run-Time.
030400     if       Wsc-Run-Date = zero
030500              move  "SP010-08 RUN DATE MISSING FROM CTLFILE"
030600                    to  Ws-Msg-Text
030700              display  Ws-Msg-Line  upon console
030800              move  16  to  return-code
030900              stop run.
031000*
031100 Aa020-Load-Tasks  section.
031200*************************
031300*
031400* Active tasks for this user only - anything completed or
031500* archived has no business taking up a slot tonight.
031600*
031700     move     zero  to  Ws015-Task-Cnt.
031800     perform  Ba010-Read-One-Task  thru  Ba010-Exit
031900              until  Ws-Task-Eof.
032000*
032100 Aa020-Exit.  exit section.
032200*
032300 Aa025-Compute-Horizon  section.
032400*******************************
032500*
032600* Planning horizon (U1 step 4) - the later of the last loaded
032700* task's due date plus a 14 day buffer, or 30 days out from
032800* tonight's run date, whichever gives the allocator more days to
032900* work with.  Replaces the old CTLFILE Ws-Ctl-Horizon override,
033000* which had no counterpart in the record layouts and just
033100* defaulted to a flat 30 days when the card left it blank - a
033200* task due more than 30 days out would run past the horizon and
033300* never get a block.
033400*
033500     move     Wsc-Run-Date  to  Ws-Max-Due-Date.
033600     perform  Bc010-Find-Max-Due-Date  thru  Bc010-Exit
033700              varying  Ws-Hz-Ix  from 1 by 1
033800              until    Ws-Hz-Ix > Ws015-Task-Cnt.
033900*
034000     move     1   to  Ws019-Function.
034100     move     Ws-Max-Due-Date  to  Ws019-Date-1.
034200     move     14  to  Ws019-Days.
034300     call     "sp019"  using  Ws-Sp019-Ws.
034400     move     Ws019-Result-Date  to  Ws-Deadline-Horizon.
034500*
034600     move     1   to  Ws019-Function.
034700     move     Wsc-Run-Date  to  Ws019-Date-1.
034800     move     30  to  Ws019-Days.
034900     call     "sp019"  using  Ws-Sp019-Ws.
035000     move     Ws019-Result-Date  to  Ws-Start-Horizon.
035100*
035200     if       Ws-Deadline-Horizon > Ws-Start-Horizon
035300              move  Ws-Deadline-Horizon  to  Ws-Horizon-End-Date
035400     else
035500              move  Ws-Start-Horizon      to  Ws-Horizon-End-Date.
035600*
035700     move     2  to  Ws019-Function.
035800     move     Wsc-Run-Date         to  Ws019-Date-1.
035900     move     Ws-Horizon-End-Date  to  Ws019-Date-2.
036000     call     "sp019"  using  Ws-Sp019-Ws.
036100     add      1  to  Ws019-Days  giving  Wsc-Horizon-Days.
036200*
036300     if       Wsc-Horizon-Days > 400
036400              move  400  to  Wsc-Horizon-Days.
036500*
036600 Aa025-Exit.  exit section.
036700*
036800 Bc010-Find-Max-Due-Date.
036900     if       Ws015-Tsk-Due-Date (Ws-Hz-Ix) > Ws-Max-Due-Date
037000              move  Ws015-Tsk-Due-Date (Ws-Hz-Ix)  to  Ws-Max-Due-Date.
037100*
037200 Bc010-Exit.  exit.
037300*
037400 Ba010-Read-One-Task.
037500     read     TASKFILE  next record
037600              at end  move  "Y"  to  Ws-Task-Eof-Sw
037700              not at end  perform  Ba020-Keep-Or-Skip
037800     end-read.
037900*
038000 Ba010-Exit.  exit.
038100*
038200 Ba020-Keep-Or-Skip.
038300     if       Tsk-Status = "active"
038400        and   Tsk-Task-No not = zero
038500        and   Ws015-Task-Cnt < 300
038600              add  1  to  Ws015-Task-Cnt
038700              move  Tsk-Task-No       to  Ws015-Tsk-No (Ws015-Task-Cnt)
038800              move  Tsk-Course-No     to  Ws015-Tsk-Course (Ws015-Task-Cnt)
038900              move  Tsk-Due-Date      to  Ws015-Tsk-Due-Date (Ws015-Task-Cnt)
039000              move  Tsk-Due-Time      to  Ws015-Tsk-Due-Time (Ws015-Task-Cnt)
039100              move  Tsk-Est-Hours     to  Ws015-Tsk-Est-Hrs (Ws015-Task-Cnt)
039200              move  Tsk-Difficulty    to  Ws015-Tsk-Difficulty (Ws015-Task-Cnt)
039300              move  Tsk-Priority      to  Ws015-Tsk-Priority (Ws015-Task-Cnt)
039400              move  Tsk-Splittable    to  Ws015-Tsk-Splittable (Ws015-Task-Cnt)
039500              move  Tsk-Min-Block-Min to  Ws015-Tsk-Min-Blk (Ws015-Task-Cnt)
039600              move  Tsk-Max-Block-Min to  Ws015-Tsk-Max-Blk (Ws015-Task-Cnt).
039700*
039800 Aa030-Load-Pinned  section.
039900**************************
040000*
040100* Every existing block flagged pinned, for every user, is read
040200* once and kept only if it belongs to tonight's user - PINFILE
040300* is small enough this is cheaper than a second key.
040400*
040500     move     zero  to  Ws015-Pin-Cnt.
040600     if       Ws-Pin-Status = "05"
040700              go to  Aa030-Exit.
040800     perform  Bb010-Read-One-Pin  thru  Bb010-Exit
040900              until  Ws-Pin-Eof.
041000*
041100 Aa030-Exit.  exit section.
041200*
041300 Bb010-Read-One-Pin.
041400     read     PINFILE  next record
041500              at end  move  "Y"  to  Ws-Pin-Eof-Sw
041600              not at end  perform  Bb020-Keep-Pin
041700     end-read.
041800*
041900 Bb010-Exit.  exit.
042000*
042100 Bb020-Keep-Pin.
042200     if       Blk-Pinned = "Y"
042300        and   Ws015-Pin-Cnt < 500
042400              add  1  to  Ws015-Pin-Cnt
042500              move  Blk-Task-No     to  Ws015-Pin-Task (Ws015-Pin-Cnt)
042600              move  Blk-Start-Date  to  Ws015-Pin-Start-Date (Ws015-Pin-Cnt)
042700              move  Blk-Start-Time  to  Ws015-Pin-Start-Time (Ws015-Pin-Cnt)
042800              move  Blk-End-Date    to  Ws015-Pin-End-Date (Ws015-Pin-Cnt)
042900              move  Blk-End-Time    to  Ws015-Pin-End-Time (Ws015-Pin-Cnt).
043000*
043100 Aa040-Load-Rules-And-Grid  section.
043200**********************************
043300*
043400     move     Wsc-User-Id  to  Rul-User-No.
043500     read     RULEFILE  key is  Rul-User-No
043600              invalid key  perform  Cc010-Default-Rules
043700              not invalid key  perform  Cc020-Copy-Rules
043800     end-read.
043900*
044000     move     Wsc-User-Id  to  Avl-User-No.
044100     read     GRIDFILE  key is  Avl-User-No
044200              invalid key  perform  Cc030-Default-Grid
044300              not invalid key  perform  Cc040-Copy-Grid
044400     end-read.
044500*
044600 Cc010-Default-Rules.
044700     move     8.0   to  Ws015-Daily-Max-Hrs.
044800     move     90    to  Ws015-Break-After-Min.
044900     move     15    to  Ws015-Break-Dur-Min.
045000     move     120   to  Ws015-Max-Consec-Min.
045100     move     23    to  Ws015-Sleep-Start-Hr.
045200     move     7     to  Ws015-Sleep-End-Hr.
045300     move     "Y"   to  Ws015-Lighter-Weekends.
045400     move     4.0   to  Ws015-Weekend-Max-Hrs.
045500*
045600 Cc020-Copy-Rules.
045700     move     Rul-Daily-Max-Hrs     to  Ws015-Daily-Max-Hrs.
045800     move     Rul-Break-After-Min   to  Ws015-Break-After-Min.
045900     move     Rul-Break-Dur-Min     to  Ws015-Break-Dur-Min.
046000     move     Rul-Max-Consec-Min    to  Ws015-Max-Consec-Min.
046100     move     Rul-Sleep-Start-Hr    to  Ws015-Sleep-Start-Hr.
046200     move     Rul-Sleep-End-Hr      to  Ws015-Sleep-End-Hr.
046300     move     Rul-Lighter-Weekends  to  Ws015-Lighter-Weekends.
046400     move     Rul-Weekend-Max-Hrs   to  Ws015-Weekend-Max-Hrs.
046500*
046600 Cc030-Default-Grid.
046700     move     spaces  to  Avl-Week-Slots.
046800     inspect  Avl-Week-Slots  replacing  all  space  by  "1".
046900     move     Avl-Day-Slots (1)  to  Ws015-Grid-Day (1).
047000     move     Avl-Day-Slots (2)  to  Ws015-Grid-Day (2).
047100     move     Avl-Day-Slots (3)  to  Ws015-Grid-Day (3).
047200     move     Avl-Day-Slots (4)  to  Ws015-Grid-Day (4).
047300     move     Avl-Day-Slots (5)  to  Ws015-Grid-Day (5).
047400     move     Avl-Day-Slots (6)  to  Ws015-Grid-Day (6).
047500     move     Avl-Day-Slots (7)  to  Ws015-Grid-Day (7).
047600*
047700 Cc040-Copy-Grid.
047800     move     Avl-Day-Slots (1)  to  Ws015-Grid-Day (1).
047900     move     Avl-Day-Slots (2)  to  Ws015-Grid-Day (2).
048000     move     Avl-Day-Slots (3)  to  Ws015-Grid-Day (3).
048100     move     Avl-Day-Slots (4)  to  Ws015-Grid-Day (4).
048200     move     Avl-Day-Slots (5)  to  Ws015-Grid-Day (5).
048300     move     Avl-Day-Slots (6)  to  Ws015-Grid-Day (6).
048400     move     Avl-Day-Slots (7)  to  Ws015-Grid-Day (7).
048500*
048600 Aa050-Run-Engine  section.
048700*************************
048800*
048900     move     Wsc-Run-Date       to  Ws015-Plan-Start-Date.
049000     move     Wsc-Run-Time       to  Ws015-Plan-Start-Time.
049100     move     Wsc-Horizon-Days   to  Ws015-Horizon-Days.
049200     call     "sp015"  using  Ws-Sp015-Ws.
049300*
049400 Aa070-Write-Plan  section.
049500*************************
049600*
049700     move     zero  to  Ws-Next-Block-Id.
049800     perform  Dd010-Write-One-Block  thru  Dd010-Exit
049900              varying  Ws-Out-Ix  from 1 by 1
050000              until    Ws-Out-Ix > Ws015-Out-Cnt.
050100*
050200 Aa070-Exit.  exit section.
050300*
050400 Dd010-Write-One-Block.
050500     add      1  to  Ws-Next-Block-Id.
050600     move     Ws-Next-Block-Id                to  Pln-Block-Id.
050700     move     Ws015-Out-Task (Ws-Out-Ix)       to  Pln-Task-No.
050800     move     Ws015-Out-Start-Date (Ws-Out-Ix) to  Pln-Start-Date.
050900     move     Ws015-Out-Start-Time (Ws-Out-Ix) to  Pln-Start-Time.
051000     move     Ws015-Out-End-Date (Ws-Out-Ix)   to  Pln-End-Date.
051100     move     Ws015-Out-End-Time (Ws-Out-Ix)   to  Pln-End-Time.
051200     move     Ws015-Out-Block-Ix (Ws-Out-Ix)   to  Pln-Block-Ix.
051300     move     Ws015-Out-Pinned (Ws-Out-Ix)     to  Pln-Pinned.
051400     write    PLANFILE-Record
051500              invalid key
051600              move  "SP010-09 DUPLICATE BLOCK ID ON PLANFILE"
051700                    to  Ws-Msg-Text
051800              display  Ws-Msg-Line  upon console
051900     end-write.
052000*
052100 Dd010-Exit.  exit.
052200*
052300 Aa090-Close-Files  section.
052400**************************
052500*
052600     close    CTLFILE  TASKFILE  GRIDFILE  RULEFILE  PINFILE  PLANFILE.
052700*
