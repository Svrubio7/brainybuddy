000100*****************************************************************
000200*                                                               *
000300*        Study Plan Batch Engine - Reduced Availability         *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp090.
001200***
001300 author.             F J Pretorius.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       27/09/90.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1990, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Builds the reduced-availability calendar for
002700                      the planning range - public holidays, the
002800                      travel days either side of them, the gaps
002900                      between close-together holidays, and the
003000                      fixed winter/spring academic break windows -
003100                      so the nightly allocator can thin out the
003200                      grid before it plans a single block.
003300***
003400*version.            See Prog-Name in ws.
003500***
003600*called modules.
003700*                     sp019.  (date arithmetic)
003800***
003900*functions used.
004000*                     None.
004100*
004200* Changes:
004300* 27/09/90 fjp - 1.0.00 Created.
004400* 12/03/94 vbc -    .01 Cluster gap window widened from 2-4 days
004500*                       apart to 2-5, matching the registrar's
004600*                       own definition of a "long weekend".
004700* 21/10/97 lkt -    .02 Academic break table now driven off the
004800*                       range's own years instead of a hardcoded
004900*                       single year - multi year ranges were
005000*                       silently dropping the second year.
005100* 08/09/98 rmo - Y2K.03 Reviewed - year extraction uses a four
005200*                       digit century field throughout, nothing
005300*                       to change here.
005400* 15/02/26 vbc -    .04 Rebuilt for the study-plan conversion -
005500*                       reads HOLFILE, writes REDAFILE.
005600*
005700**************************************************************************
005800*
005900 environment             division.
006000*===============================
006100*
006200 configuration section.
006300 special-names.
006400     class Wsp-Digits is "0123456789".
006500*
006600 input-output            section.
006700 file-control.
006800     select  CTLFILE    assign to  "CTLFILE"
006900             organization is line sequential
007000             file status  is  Ws-Ctl-Status.
007100     select  HOLFILE    assign to  "HOLFILE"
007200             organization is line sequential
007300             file status  is  Ws-Hol-Status.
007400     select  REDAFILE   assign to  "REDAFILE"
007500             organization is line sequential
007600             file status  is  Ws-Reda-Status.
007700*
007800 data                    division.
007900*===============================
008000 file section.
008100*------------
008200*
008300 fd  CTLFILE
008400     label records are standard.
008500 01  CTLFILE-Record        pic x(80).
008600*
008700 fd  HOLFILE
008800     label records are standard.
008900 copy  "wsphol.cob".
009000*
009100 fd  REDAFILE
009200     label records are standard.
009300 01  REDAFILE-Record        pic x(63).
009400*
009500 working-storage section.
009600*-----------------------
009700*
009800 77  Prog-Name           pic x(15) value "SP090 (1.0.04)".
009900*
010000 77  Ws-Ctl-Status       pic xx.
010100 77  Ws-Hol-Status       pic xx.
010200 77  Ws-Reda-Status      pic xx.
010300 77  Ws-Hol-Eof-Sw       pic x   value "N".
010400     88  Ws-Hol-Eof              value "Y".
010500 77  Ws-Hol-Cnt          pic 9(3)  comp  value zero.
010600 77  Ws-Hol-Ix           pic 9(3)  comp  value zero.
010700 77  Ws-Out-Cnt          pic 9(4)  comp  value zero.
010800 77  Ws-Out-Ix           pic 9(4)  comp  value zero.
010900 77  Ws-Scan-Ix          pic 9(4)  comp  value zero.
011000 77  Ws-Gap-Off          pic 9(2)  comp  value zero.
011100 77  Ws-Yr               pic 9(4)  comp  value zero.
011200 77  Ws-Yr-End           pic 9(4)  comp  value zero.
011300 77  Ws-Found-Sw         pic x     value "N".
011400     88  Ws-Found                value "Y".
011500 77  Ws-Swap-Sw          pic x     value "N".
011600*
011700 01  Ws-Hol-Cnt-Grp          pic 9(3)   comp.
011800 01  Ws-Hol-Cnt-Redef  redefines  Ws-Hol-Cnt-Grp.
011900     03  Ws-Hol-Cnt-Bin         pic 9(3)   comp.
012000 01  Ws-Out-Cnt-Grp          pic 9(4)   comp.
012100 01  Ws-Out-Cnt-Redef  redefines  Ws-Out-Cnt-Grp.
012200     03  Ws-Out-Cnt-Bin         pic 9(4)   comp.
012300*
012400 01  Ws-Ctl-Card.
012500     03  Ws-Ctl-User-Id       pic 9(5).
012600     03  Ws-Ctl-Range-Start   pic 9(8).
012700     03  Ws-Ctl-Range-End     pic 9(8).
012800     03  filler               pic x(59).
012900*
013000 01  Ws-Sp019-Ws.
013100     03  Ws019-Function      pic 9      comp.
013200     03  Ws019-Date-1        pic 9(8)   comp.
013300     03  Ws019-Date-2        pic 9(8)   comp.
013400     03  Ws019-Days          pic s9(5)  comp.
013500     03  Ws019-Weekday       pic 9      comp.
013600     03  Ws019-Result-Date   pic 9(8)   comp.
013700     03  Ws019-Reply         pic x.
013800*
013900* Date value broken into year/month/day so the academic-break
014000* section can build a ccyymmdd figure a field at a time and the
014100* range bounds can be tested for which years they span - same
014200* decomposition trick the old fiscal-close job used on period
014300* end dates.
014400*
014500 01  Ws-Date-Work            pic 9(8).
014600 01  Ws-Date-Work-R  redefines  Ws-Date-Work.
014700     03  Ws-Dwk-Yr           pic 9(4).
014800     03  Ws-Dwk-Mo           pic 9(2).
014900     03  Ws-Dwk-Dy           pic 9(2).
015000*
015100* Holidays lying inside the range, held once and used by three
015200* different sections - the marking passes below, the cluster
015300* scan, and the travel-day offsets.
015400*
015500 01  Ws-Hol-Tbl.
015600     03  Ws-Hol-Row  occurs 50 times
015700                      indexed by Ws-Hol-X.
015800         05  Ws-Hol-Date         pic 9(8)   comp.
015900         05  Ws-Hol-Name         pic x(30).
016000*
016100 01  Ws-Hol-Save-Row.
016200     03  Ws-Hsv-Date         pic 9(8)   comp.
016300     03  Ws-Hsv-Name         pic x(30).
016400*
016500* Output rows accumulate here so a date already marked by an
016600* earlier pass can be found and skipped by a later one, then the
016700* whole lot is sorted into date order for REDAFILE.
016800*
016900 01  Ws-Out-Tbl.
017000     03  Ws-Out-Row  occurs 400 times
017100                      indexed by Ws-Out-X.
017200         05  Ws-Out-Date         pic 9(8)   comp.
017300         05  Ws-Out-Reason       pic x(40).
017400         05  Ws-Out-Factor       pic 9v99   comp-3.
017500         05  Ws-Out-Type         pic x(14).
017600*
017700 01  Ws-Out-Save-Row.
017800     03  Ws-Osv-Date         pic 9(8)   comp.
017900     03  Ws-Osv-Reason       pic x(40).
018000     03  Ws-Osv-Factor       pic 9v99   comp-3.
018100     03  Ws-Osv-Type         pic x(14).
018200*
018300* Work fields shared by every "try to add one row" call - loaded
018400* by the caller, checked and filed by Fa010-Add-Row.
018500*
018600 01  Ws-Add-Date             pic 9(8)   comp.
018700 01  Ws-Add-Reason           pic x(40).
018800 01  Ws-Add-Factor           pic 9v99   comp-3.
018900 01  Ws-Add-Type             pic x(14).
019000*
019100 01  Ws-Clip-Start           pic 9(8)   comp.
019200 01  Ws-Clip-End             pic 9(8)   comp.
019300 01  Ws-Cursor-Date          pic 9(8)   comp.
019400 01  Ws-Break-Name           pic x(12).
019500*
019600 procedure division.
019700*===================
019800*
019900 Aa000-Main  section.
020000*******************
020100*
020200     perform  Aa010-Open-Files.
020300     perform  Aa020-Load-Holidays  thru  Aa020-Exit.
020400     perform  Ba010-Sort-Holidays  thru  Ba010-Exit.
020500     perform  Aa050-Mark-Holidays.
020600     perform  Aa060-Mark-Travel.
020700     perform  Aa070-Mark-Cluster-Gaps.
020800     perform  Aa080-Mark-Academic-Breaks.
020900     perform  Aa090-Sort-And-Write.
021000     perform  Aa095-Close-Files.
021100     goback.
021200*
021300 Aa010-Open-Files  section.
021400**************************
021500*
021600     open  input   CTLFILE.
021700     if    Ws-Ctl-Status not = "00"
021800           display  "SP090-01 CTLFILE WILL NOT OPEN" upon console
021900           move  16  to  return-code
022000           stop run.
022100     read     CTLFILE  into  Ws-Ctl-Card
022200              at end
022300              display  "SP090-02 CTLFILE EMPTY" upon console
022400              move  16  to  return-code
022500              stop run
022600     end-read.
022700     open  input   HOLFILE.
022800     if    Ws-Hol-Status not = "00"
022900        and   Ws-Hol-Status not = "05"
023000           display  "SP090-03 HOLFILE WILL NOT OPEN" upon console
023100           move  16  to  return-code
023200           stop run.
023300     if    Ws-Hol-Status = "05"
023400           move  "Y"  to  Ws-Hol-Eof-Sw.
023500     open  output  REDAFILE.
023600     if    Ws-Reda-Status not = "00"
023700           display  "SP090-04 REDAFILE WILL NOT OPEN" upon console
023800           move  16  to  return-code
023900           stop run.
024000*
024100 Aa020-Load-Holidays  section.
024200*****************************
024300*
024400     move     zero  to  Ws-Hol-Cnt  Ws-Out-Cnt.
024500     perform  Ca010-Read-One-Holiday  thru  Ca010-Exit
024600              until  Ws-Hol-Eof.
024700*
024800 Aa020-Exit.  exit section.
024900*
025000 Ca010-Read-One-Holiday.
025100     read     HOLFILE
025200              at end  move  "Y"  to  Ws-Hol-Eof-Sw
025300              not at end  perform  Cb010-Keep-Holiday
025400     end-read.
025500*
025600 Ca010-Exit.  exit.
025700*
025800 Cb010-Keep-Holiday.
025900     if       Hol-Holiday-Date not < Ws-Ctl-Range-Start
026000        and   Hol-Holiday-Date not > Ws-Ctl-Range-End
026100        and   Ws-Hol-Cnt < 50
026200              add   1  to  Ws-Hol-Cnt
026300              move  Hol-Holiday-Date  to  Ws-Hol-Date (Ws-Hol-Cnt)
026400              move  Hol-Holiday-Name  to  Ws-Hol-Name (Ws-Hol-Cnt).
026500*
026600 Ba010-Sort-Holidays.
026700*
026800* Plain exchange sort into date order - needed so the cluster
026900* scan only ever compares true neighbours.
027000*
027100     move     "Y"  to  Ws-Swap-Sw.
027200     perform  Db010-One-Pass  thru  Db010-Exit
027300              until  Ws-Swap-Sw = "N".
027400*
027500 Ba010-Exit.  exit.
027600*
027700 Db010-One-Pass.
027800     move     "N"  to  Ws-Swap-Sw.
027900     perform  Dc010-Compare-Adjacent
028000              varying  Ws-Hol-Ix  from 1 by 1
028100              until    Ws-Hol-Ix >= Ws-Hol-Cnt.
028200*
028300 Db010-Exit.  exit.
028400*
028500 Dc010-Compare-Adjacent.
028600     if       Ws-Hol-Date (Ws-Hol-Ix) > Ws-Hol-Date (Ws-Hol-Ix + 1)
028700              move  Ws-Hol-Row (Ws-Hol-Ix)      to  Ws-Hol-Save-Row
028800              move  Ws-Hol-Row (Ws-Hol-Ix + 1)  to  Ws-Hol-Row (Ws-Hol-Ix)
028900              move  Ws-Hol-Save-Row             to  Ws-Hol-Row (Ws-Hol-Ix + 1)
029000              move  "Y"  to  Ws-Swap-Sw.
029100*
029200 Aa050-Mark-Holidays  section.
029300*****************************
029400*
029500     perform  Ea010-One-Holiday
029600              varying  Ws-Hol-Ix  from 1 by 1
029700              until    Ws-Hol-Ix > Ws-Hol-Cnt.
029800*
029900 Ea010-One-Holiday.
030000     move     spaces  to  Ws-Add-Reason.
030100     string   "Public holiday: "       delimited by size
030200              Ws-Hol-Name (Ws-Hol-Ix)  delimited by size
030300              into  Ws-Add-Reason.
030400     move     Ws-Hol-Date (Ws-Hol-Ix)  to  Ws-Add-Date.
030500     move     0.20                     to  Ws-Add-Factor.
030600     move     "holiday       "         to  Ws-Add-Type.
030700     perform  Fa010-Add-Row  thru  Fa010-Exit.
030800*
030900 Aa060-Mark-Travel  section.
031000****************************
031100*
031200     perform  Fb010-One-Holiday-Travel
031300              varying  Ws-Hol-Ix  from 1 by 1
031400              until    Ws-Hol-Ix > Ws-Hol-Cnt.
031500*
031600 Fb010-One-Holiday-Travel.
031700     move     1                        to  Ws019-Function.
031800     move     Ws-Hol-Date (Ws-Hol-Ix)  to  Ws019-Date-1.
031900     move     -1                       to  Ws019-Days.
032000     call     "sp019"  using  Ws-Sp019-Ws.
032100     move     spaces  to  Ws-Add-Reason.
032200     string   "Potential travel day (near "  delimited by size
032300              Ws-Hol-Name (Ws-Hol-Ix)         delimited by size
032400              ")"                             delimited by size
032500              into  Ws-Add-Reason.
032600     move     Ws019-Result-Date        to  Ws-Add-Date.
032700     move     0.50                     to  Ws-Add-Factor.
032800     move     "travel        "         to  Ws-Add-Type.
032900     perform  Fa010-Add-Row  thru  Fa010-Exit.
033000*
033100     move     1                        to  Ws019-Function.
033200     move     Ws-Hol-Date (Ws-Hol-Ix)  to  Ws019-Date-1.
033300     move     1                        to  Ws019-Days.
033400     call     "sp019"  using  Ws-Sp019-Ws.
033500     move     Ws019-Result-Date        to  Ws-Add-Date.
033600     perform  Fa010-Add-Row  thru  Fa010-Exit.
033700*
033800 Aa070-Mark-Cluster-Gaps  section.
033900*********************************
034000*
034100     if       Ws-Hol-Cnt > 1
034200              perform  Ga010-One-Pair
034300                       varying  Ws-Hol-Ix  from 1 by 1
034400                       until    Ws-Hol-Ix >= Ws-Hol-Cnt.
034500*
034600 Ga010-One-Pair.
034700     move     2                            to  Ws019-Function.
034800     move     Ws-Hol-Date (Ws-Hol-Ix)      to  Ws019-Date-1.
034900     move     Ws-Hol-Date (Ws-Hol-Ix + 1)  to  Ws019-Date-2.
035000     call     "sp019"  using  Ws-Sp019-Ws.
035100     if       Ws019-Days >= 2  and  Ws019-Days <= 5
035200              perform  Gb010-One-Gap-Day
035300                       varying  Ws-Gap-Off  from 1 by 1
035400                       until    Ws-Gap-Off >= Ws019-Days.
035500*
035600 Gb010-One-Gap-Day.
035700     move     1                        to  Ws019-Function.
035800     move     Ws-Hol-Date (Ws-Hol-Ix)  to  Ws019-Date-1.
035900     move     Ws-Gap-Off               to  Ws019-Days.
036000     call     "sp019"  using  Ws-Sp019-Ws.
036100     move     Ws019-Result-Date        to  Ws-Add-Date.
036200     move     "Holiday cluster gap (likely break)"  to  Ws-Add-Reason.
036300     move     0.30                     to  Ws-Add-Factor.
036400     move     "cluster_gap   "         to  Ws-Add-Type.
036500     perform  Fa010-Add-Row  thru  Fa010-Exit.
036600*
036700 Aa080-Mark-Academic-Breaks  section.
036800*************************************
036900*
037000     move     Ws-Ctl-Range-Start  to  Ws-Date-Work.
037100     move     Ws-Dwk-Yr           to  Ws-Yr.
037200     move     Ws-Ctl-Range-End    to  Ws-Date-Work.
037300     move     Ws-Dwk-Yr           to  Ws-Yr-End.
037400     perform  Ha010-One-Year
037500              until    Ws-Yr > Ws-Yr-End.
037600*
037700 Ha010-One-Year.
037800*
037900* Winter break spans two windows on the same calendar year -
038000* December's tail and the following January's head - both
038100* carry the one break name, exactly as the registrar lists it.
038200*
038300     move     Ws-Yr    to  Ws-Dwk-Yr.
038400     move     12       to  Ws-Dwk-Mo.
038500     move     20       to  Ws-Dwk-Dy.
038600     move     Ws-Date-Work  to  Ws-Clip-Start.
038700     move     Ws-Yr    to  Ws-Dwk-Yr.
038800     move     12       to  Ws-Dwk-Mo.
038900     move     31       to  Ws-Dwk-Dy.
039000     move     Ws-Date-Work  to  Ws-Clip-End.
039100     move     "Winter break"  to  Ws-Break-Name.
039200     perform  Hb010-Emit-Window.
039300*
039400     move     Ws-Yr    to  Ws-Dwk-Yr.
039500     move     1        to  Ws-Dwk-Mo.
039600     move     1        to  Ws-Dwk-Dy.
039700     move     Ws-Date-Work  to  Ws-Clip-Start.
039800     move     Ws-Yr    to  Ws-Dwk-Yr.
039900     move     1        to  Ws-Dwk-Mo.
040000     move     7        to  Ws-Dwk-Dy.
040100     move     Ws-Date-Work  to  Ws-Clip-End.
040200     move     "Winter break"  to  Ws-Break-Name.
040300     perform  Hb010-Emit-Window.
040400*
040500     move     Ws-Yr    to  Ws-Dwk-Yr.
040600     move     3        to  Ws-Dwk-Mo.
040700     move     10       to  Ws-Dwk-Dy.
040800     move     Ws-Date-Work  to  Ws-Clip-Start.
040900     move     Ws-Yr    to  Ws-Dwk-Yr.
041000     move     3        to  Ws-Dwk-Mo.
041100     move     18       to  Ws-Dwk-Dy.
041200     move     Ws-Date-Work  to  Ws-Clip-End.
041300     move     "Spring break"  to  Ws-Break-Name.
041400     perform  Hb010-Emit-Window.
041500*
041600     add      1  to  Ws-Yr.
041700*
041800 Hb010-Emit-Window.
041900*
042000* Clip the fixed window into the run's own range, then walk it
042100* a day at a time - windows are at most twelve days long so a
042200* daily loop costs nothing.
042300*
042400     if       Ws-Clip-Start < Ws-Ctl-Range-Start
042500              move  Ws-Ctl-Range-Start  to  Ws-Clip-Start.
042600     if       Ws-Clip-End > Ws-Ctl-Range-End
042700              move  Ws-Ctl-Range-End    to  Ws-Clip-End.
042800     if       Ws-Clip-Start not > Ws-Clip-End
042900              move  Ws-Clip-Start  to  Ws-Cursor-Date
043000              perform  Hc010-One-Break-Day
043100                       until  Ws-Cursor-Date > Ws-Clip-End.
043200*
043300 Hc010-One-Break-Day.
043400     move     spaces  to  Ws-Add-Reason.
043500     string   "Academic break: "  delimited by size
043600              Ws-Break-Name       delimited by size
043700              into  Ws-Add-Reason.
043800     move     Ws-Cursor-Date           to  Ws-Add-Date.
043900     move     0.40                     to  Ws-Add-Factor.
044000     move     "academic_break"         to  Ws-Add-Type.
044100     perform  Fa010-Add-Row  thru  Fa010-Exit.
044200     move     1              to  Ws019-Function.
044300     move     Ws-Cursor-Date to  Ws019-Date-1.
044400     move     1              to  Ws019-Days.
044500     call     "sp019"  using  Ws-Sp019-Ws.
044600     move     Ws019-Result-Date  to  Ws-Cursor-Date.
044700*
044800 Fa010-Add-Row.
044900*
045000* Common filer for every marking pass - a date outside the run's
045100* own range or already carrying an earlier, higher-priority
045200* mark is left alone, first writer always wins.
045300*
045400     if       Ws-Add-Date not < Ws-Ctl-Range-Start
045500        and   Ws-Add-Date not > Ws-Ctl-Range-End
045600              perform  Fa020-Check-Seen  thru  Fa020-Exit
045700              if    not Ws-Found
045800                 and    Ws-Out-Cnt < 400
045900                       add   1  to  Ws-Out-Cnt
046000                       move  Ws-Add-Date    to  Ws-Out-Date (Ws-Out-Cnt)
046100                       move  Ws-Add-Reason  to  Ws-Out-Reason (Ws-Out-Cnt)
046200                       move  Ws-Add-Factor  to  Ws-Out-Factor (Ws-Out-Cnt)
046300                       move  Ws-Add-Type    to  Ws-Out-Type (Ws-Out-Cnt)
046400              end-if
046500     end-if.
046600*
046700 Fa010-Exit.  exit.
046800*
046900 Fa020-Check-Seen.
047000     move     "N"  to  Ws-Found-Sw.
047100     perform  Fa030-Scan-One
047200              varying  Ws-Scan-Ix  from 1 by 1
047300              until    Ws-Scan-Ix > Ws-Out-Cnt
047400                 or    Ws-Found.
047500*
047600 Fa020-Exit.  exit.
047700*
047800 Fa030-Scan-One.
047900     if       Ws-Out-Date (Ws-Scan-Ix) = Ws-Add-Date
048000              move  "Y"  to  Ws-Found-Sw.
048100*
048200 Aa090-Sort-And-Write  section.
048300******************************
048400*
048500     move     "Y"  to  Ws-Swap-Sw.
048600     perform  Ia010-One-Pass  thru  Ia010-Exit
048700              until  Ws-Swap-Sw = "N".
048800     perform  Ib010-Write-One-Row
048900              varying  Ws-Out-Ix  from 1 by 1
049000              until    Ws-Out-Ix > Ws-Out-Cnt.
049100*
049200 Ia010-One-Pass.
049300     move     "N"  to  Ws-Swap-Sw.
049400     perform  Ic010-Compare-Adjacent
049500              varying  Ws-Out-Ix  from 1 by 1
049600              until    Ws-Out-Ix >= Ws-Out-Cnt.
049700*
049800 Ia010-Exit.  exit.
049900*
050000 Ic010-Compare-Adjacent.
050100     if       Ws-Out-Date (Ws-Out-Ix) > Ws-Out-Date (Ws-Out-Ix + 1)
050200              move  Ws-Out-Row (Ws-Out-Ix)      to  Ws-Out-Save-Row
050300              move  Ws-Out-Row (Ws-Out-Ix + 1)  to  Ws-Out-Row (Ws-Out-Ix)
050400              move  Ws-Out-Save-Row             to  Ws-Out-Row (Ws-Out-Ix + 1)
050500              move  "Y"  to  Ws-Swap-Sw.
050600*
050700 Ib010-Write-One-Row.
050800     move     Ws-Out-Date (Ws-Out-Ix)    to  Rav-Avail-Date.
050900     move     Ws-Out-Reason (Ws-Out-Ix)  to  Rav-Reason.
051000     move     Ws-Out-Factor (Ws-Out-Ix)  to  Rav-Avail-Factor.
051100     move     Ws-Out-Type (Ws-Out-Ix)    to  Rav-Avail-Type.
051200     write    REDAFILE-Record  from  SP-Reduced-Avail-Record.
051300*
051400 Aa095-Close-Files  section.
051500**************************
051600*
051700     close    CTLFILE  HOLFILE  REDAFILE.
051800*
