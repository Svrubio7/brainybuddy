000100********************************************
000200*                                          *
000300*  Record Definition For Estimation        *
000400*       Multiplier File (U6 - Output)      *
000500********************************************
000600*  File size 22 bytes.
000700*
000800* 10/01/26 vbc - Created.
000900*
001000 01  SP-Multiplier-Record.
001100     03  Mul-Course-No         pic 9(5)   comp.
001200     03  Mul-Task-Type         pic x(10).
001300     03  Mul-Multiplier        pic 9v99   comp-3.
001400     03  Mul-Sample-Cnt        pic 9(4)   comp.
001450     03  filler                pic x(5).
001500*
