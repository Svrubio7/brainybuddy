000100*****************************************************************
000200*                                                               *
000300*          Study Plan Batch Engine - Energy Scoring             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000***
001100 program-id.         sp020.
001200***
001300 author.             K O Banda.
001400***
001500 installation.       Study Plan Batch Engine Project.
001600***
001700 date-written.       11/09/86.
001800***
001900 date-compiled.
002000***
002100 security.           Copyright (C) 1986, Study Plan Batch Engine
002200                      Project.  Distributed under the GNU General
002300                      Public License.  See the file COPYING for
002400                      details.
002500***
002600 remarks.            Answers a batch of slot-energy requests off
002700                      the three preset profile tables, the same
002800                      request/response shape the old rate-lookup
002900                      job used against the tax tables.
003000***
003100*version.            See Prog-Name in ws.
003200***
003300*called modules.
003400*                     None.
003500***
003600*functions used.
003700*                     None.
003800*
003900* Changes:
004000* 11/09/86 kob - 1.0.00 Created.
004100* 25/04/89 fjp -    .01 Focus-load weighting table added, was a
004200*                       hard IF/ELSE chain before this.
004300* 14/07/93 lkt -    .02 Out-of-range hour now scores zero instead
004400*                       of abending the run.
004500* 09/09/98 vbc - Y2K.03 No date fields in this one - reviewed and
004600*                       signed off, nothing to change.
004700* 15/01/26 rmo -    .04 Rebuilt for the study-plan conversion -
004800*                       rate table swapped for the three energy
004900*                       profile tables.
005000* 24/01/26 rmo -    .05 Slot score rounding tightened to 3 dp per
005100*                       the spec sheet from timetabling.
005200*
005300**************************************************************************
005400*
005500 environment             division.
005600*===============================
005700*
005800 configuration section.
005900 special-names.
006000     class Wsp-Digits is "0123456789".
006100*
006200 input-output            section.
006300 file-control.
006400     select  ENRQFILE   assign to  "ENRQFILE"
006500             organization is line sequential
006600             file status  is  Ws-Enrq-Status.
006700     select  ENRSFILE   assign to  "ENRSFILE"
006800             organization is line sequential
006900             file status  is  Ws-Enrs-Status.
007000*
007100 data                    division.
007200*===============================
007300 file section.
007400*------------
007500*
007600 fd  ENRQFILE
007700     label records are standard.
007800 01  ENRQFILE-Record.
007900     03  Enq-Profile-Code    pic x(10).
008000* MORNING/NIGHTOWL/BALANCED
008100     03  Enq-Hour            pic 99.
008200     03  Enq-Focus-Load      pic x(6).
008300* deep/medium/light/unknown
008400     03  filler              pic x(10).
008500*
008600 fd  ENRSFILE
008700     label records are standard.
008800 01  ENRSFILE-Record.
008900     03  Ens-Profile-Code    pic x(10).
009000     03  Ens-Hour            pic 99.
009100     03  Ens-Slot-Score      pic 9v999.
009200     03  filler              pic x(10).
009300*
009400 working-storage section.
009500*-----------------------
009600*
009700 77  Prog-Name           pic x(15) value "SP020 (1.0.05)".
009800*
009900 77  Ws-Enrq-Status      pic xx.
010000 77  Ws-Enrs-Status      pic xx.
010100 77  Ws-Enrq-Eof-Sw      pic x   value "N".
010200     88  Ws-Enrq-Eof             value "Y".
010300 77  Ws-Profile-Ix       pic 9   comp  value zero.
010400 77  Ws-Hour-Ix          pic 99  comp  value zero.
010500*
010600 copy  "wspnrgy.cob".
010700*
010800 01  Ws-Hourly-Energy        pic 9v99   comp-3.
010900 01  Ws-Hourly-Redef  redefines  Ws-Hourly-Energy.
011000     03  Ws-Hourly-Bin       pic 9v99   comp-3.
011100 01  Ws-Weight               pic 9v9    comp-3.
011200 01  Ws-Weight-Redef  redefines  Ws-Weight.
011300     03  Ws-Weight-Bin       pic 9v9    comp-3.
011400 01  Ws-Slot-Score            pic 9v999 comp-3.
011500 01  Ws-Slot-Score-Redef  redefines  Ws-Slot-Score.
011600     03  Ws-Slot-Score-Bin   pic 9v999 comp-3.
011700*
011800 procedure division.
011900*===================
012000*
012100 Aa000-Main  section.
012200*******************
012300*
012400     perform  Aa010-Open-Files.
012500     perform  Aa050-Score-Request  thru  Aa050-Exit
012600              until  Ws-Enrq-Eof.
012700     perform  Aa090-Close-Files.
012800     goback.
012900*
013000 Aa010-Open-Files  section.
013100*************************
013200*
013300     open  input   ENRQFILE.
013400     if    Ws-Enrq-Status not = "00"
013500           display  "SP020-01 ENRQFILE WILL NOT OPEN" upon console
013600           move  16  to  return-code
013700           stop run.
013800     open  output  ENRSFILE.
013900     if    Ws-Enrs-Status not = "00"
014000           display  "SP020-02 ENRSFILE WILL NOT OPEN" upon console
014100           move  16  to  return-code
014200           stop run.
014300*
014400 Aa050-Score-Request  section.
014500*******************************
014600*
014700     read     ENRQFILE
014800              at end  move  "Y"  to  Ws-Enrq-Eof-Sw
014900              not at end
015000                   perform  Zz060-Build-Profile
015100                   perform  Zz070-Write-Response
015200     end-read.
015300*
015400 Aa050-Exit.  exit section.
015500*
015600 Zz060-Build-Profile.
015700*
015800* Look up the hour's raw energy off the matching preset table -
015900* the three profiles all live side by side in Nrg-Profile so a
016000* subscript picks the right one, same trick the old rate table
016100* used for the three tax bands.
016200*
016300     evaluate Enq-Profile-Code
016400              when  "MORNING"    move  1  to  Ws-Profile-Ix
016500              when  "NIGHTOWL"   move  2  to  Ws-Profile-Ix
016600              when  "BALANCED"   move  3  to  Ws-Profile-Ix
016700              when  other        move  3  to  Ws-Profile-Ix
016800     end-evaluate.
016900*
017000     if       Enq-Hour > 23
017100              move  zero  to  Ws-Slot-Score
017200     else
017300              move  Enq-Hour  to  Ws-Hour-Ix
017400              add   1  to  Ws-Hour-Ix
017500              move  Nrg-Profile-Hr (Ws-Profile-Ix, Ws-Hour-Ix)
017600                    to  Ws-Hourly-Energy
017700*
017800              evaluate Enq-Focus-Load
017900                   when  "deep"     move  Nrg-Wt-Deep     to  Ws-Weight
018000                   when  "medium"   move  Nrg-Wt-Medium   to  Ws-Weight
018100                   when  "light"    move  Nrg-Wt-Light    to  Ws-Weight
018200                   when  other      move  Nrg-Wt-Unknown  to  Ws-Weight
018300              end-evaluate
018400*
018500              compute  Ws-Slot-Score  rounded =
018600                       (1 - Ws-Weight) * 0.5  +  Ws-Weight * Ws-Hourly-Energy
018700              if  Ws-Slot-Score > 1
018800                  move  1  to  Ws-Slot-Score
018900              end-if
019000     end-if.
019100*
019200 Zz070-Write-Response.
019300     move     Enq-Profile-Code  to  Ens-Profile-Code.
019400     move     Enq-Hour          to  Ens-Hour.
019500     move     Ws-Slot-Score     to  Ens-Slot-Score.
019600     write    ENRSFILE-Record.
019700*
019800 Aa090-Close-Files  section.
019900**************************
020000*
020100     close    ENRQFILE  ENRSFILE.
020200*
